000100      * TSKVALF.CPYBK                                                     
000200      * I-O FORMAT: TSKVALF-REC  FROM FILE VALID-FILE                     
000300      *--------------------------------------------------------*          
000400      * VALIDATION RESULT RECORD - ONE ROW PER TASK (TYPE 'T',            
000500      * WRITTEN BY TSKVTSK), PER DEPENDENCY (TYPE 'D', WRITTEN BY         
000600      * TSKVDEP) OR PER EMPLOYEE (TYPE 'E', WRITTEN BY TSKSEL) -          
000700      * ALL THREE PROGRAMS EXTEND THE SAME FILE IN JOB STREAM             
000800      * ORDER.                                                            
000900      * REC LEN 102 (LAYOUT) + 03 FILLER = 105.                           
001000      *--------------------------------------------------------*          
001100      * HISTORY OF MODIFICATION:                                          
001200      *--------------------------------------------------------*          
001300      * TAG    INIT    DATE        DESCRIPTION                            
001400      *--------------------------------------------------------*          
001500      * TSK008 BRENFT  02/02/2024 - ORIGINAL LAYOUT.                      
001600      * TSK013 BRENFT  21/05/2024 - ADDED TYPE 'D' FOR                    
001700      *                             DEPENDENCY VALIDATION SO ONE          
001800      *                             FILE SERVES BOTH TSKVTSK AND          
001900      *                             TSKVDEP.                              
002000      *--------------------------------------------------------*          
002100      * TSK037 SUBRJ   20/08/2025 - ADDED TYPE 'E' FOR EMPLOYEE           
002200      *                             VALIDATION SO TSKSEL COULD            
002300      *                             EXTEND THE SAME FILE RATHER           
002400      *                             THAN OPEN A FOURTH ONE.               
002500      *--------------------------------------------------------*          
002600       05  TSKVALF-REC-TYPE            PIC X(01).                         
002700           88  TSKVALF-TYPE-TASK           VALUE "T".                     
002800           88  TSKVALF-TYPE-DEPEND         VALUE "D".                     
002900           88  TSKVALF-TYPE-EMP            VALUE "E".                     
003000      *                   'T' TASK / 'D' DEPENDENCY / 'E' EMPLOYEE        
003100       05  TSKVALF-ID                  PIC X(36).                         
003200      *                   RECORD ID VALIDATED                             
003300       05  TSKVALF-STATUS              PIC X(01).                         
003400           88  TSKVALF-PASSED              VALUE "P".                     
003500           88  TSKVALF-FAILED              VALUE "F".                     
003600      *                   'P' PASSED / 'F' FAILED                         
003700       05  TSKVALF-ERR-CODE            PIC X(04).                         
003800      *                   ERROR CODE, SPACES IF PASSED                    
003900       05  TSKVALF-ERR-MSG             PIC X(60).                         
004000      *                   HUMAN-READABLE MESSAGE                          
004100       05  FILLER                      PIC X(03).                         
004200      *                   RESERVED FOR FUTURE EXPANSION                   
