000100      * HISTORY OF MODIFICATION:                                          
000200      *==========================================================         
000300      * TAG    NAME    DATE        DESCRIPTION                            
000400      *----------------------------------------------------------         
000500      * TSK009 BRENFT  07/02/2024 - ORIGINAL LINKAGE. RETURNS THE         
000600      *                             ABSOLUTE DAY NUMBER FOR A             
000700      *                             CCYYMMDD DATE SO CALLERS CAN          
000800      *                             SUBTRACT TWO DATES AND GET A          
000900      *                             TRUE CALENDAR DAY COUNT.              
001000      *----------------------------------------------------------         
001100      * TSK044 SUBRJ   09/08/2026 - PADDED WK-DCNV-INPUT AND              
001200      *                             WK-DCNV-OUTPUT OUT TO A               
001300      *                             ROUND BYTE COUNT SO A                 
001400      *                             FUTURE FIELD CAN BE ADDED             
001500      *                             WITHOUT SHIFTING THE OTHER            
001600      *                             GROUP.                                
001700      *----------------------------------------------------------         
001800       01  WK-DCNV.                                                       
001900           05  WK-DCNV-INPUT.                                             
002000               10  WK-DCNV-CCYY        PIC 9(04).                         
002100               10  WK-DCNV-MO          PIC 9(02).                         
002200               10  WK-DCNV-DA          PIC 9(02).                         
002300               10  FILLER              PIC X(04).                         
002400           05  WK-DCNV-OUTPUT.                                            
002500               10  WK-DCNV-ABS-DAYS    PIC 9(08) COMP.                    
002600               10  WK-DCNV-VALID-DATE  PIC X(01).                         
002700                   88  WK-DCNV-DATE-OK     VALUE "Y".                     
002800                   88  WK-DCNV-DATE-BAD    VALUE "N".                     
002900               10  FILLER              PIC X(04).                         
