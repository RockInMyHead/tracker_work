000100      * TSKIMPF.CPYBK                                                     
000200      * I-O FORMAT: TSKIMPF-REC  FROM FILE IMPORTANT-FILE                 
000300      *--------------------------------------------------------*          
000400      * IMPORTANT-TASK RECOMMENDATION RECORD - ONE ROW PER                
000500      * CANDIDATE ASSIGNEE OF AN IMPORTANT TASK, WRITTEN BY               
000600      * TSKRECM.                                                          
000700      * DEFINED FIELDS SUM TO 192, NOT THE NOMINAL 160 IN THE             
000800      * FILE LAYOUT SHEET; PADDED HERE TO 195 (3 FILLER).                 
000900      *--------------------------------------------------------*          
001000      * HISTORY OF MODIFICATION:                                          
001100      *--------------------------------------------------------*          
001200      * TAG    INIT    DATE        DESCRIPTION                            
001300      *--------------------------------------------------------*          
001400      * TSK015 SUBRJ   03/06/2024 - ORIGINAL LAYOUT.                      
001500      *--------------------------------------------------------*          
001600       05  TSKIMPF-TASK-ID             PIC X(36).                         
001700      *                   IMPORTANT TASK ID                               
001800       05  TSKIMPF-TITLE               PIC X(40).                         
001900      *                   TASK TITLE                                      
002000       05  TSKIMPF-DUE-DATE            PIC 9(08).                         
002100      *                   TASK DUE DATE                                   
002200       05  TSKIMPF-CAND-ID             PIC X(36).                         
002300      *                   RECOMMENDED EMPLOYEE ID                         
002400       05  TSKIMPF-CAND-NAME           PIC X(40).                         
002500      *                   CANDIDATE NAME                                  
002600       05  TSKIMPF-CAND-REASON         PIC X(32).                         
002700           88  TSKIMPF-REASON-LOAD                                        
002800               VALUE "LEAST_LOADED                    ".                  
002900           88  TSKIMPF-REASON-PARENT                                      
003000               VALUE "PARENT_ASSIGNEE_WITHIN_THRESHOLD".                  
003100      *                   LEAST_LOADED OR                                 
003200      *                   PARENT_ASSIGNEE_WITHIN_THRESHOLD                
003300       05  FILLER                      PIC X(03).                         
003400      *                   RESERVED FOR FUTURE EXPANSION                   
