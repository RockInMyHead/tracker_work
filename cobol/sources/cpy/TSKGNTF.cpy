000100      * TSKGNTF.CPYBK                                                     
000200      * I-O FORMAT: TSKGNTF-REC  FROM FILE GANTT-FILE                     
000300      *--------------------------------------------------------*          
000400      * GANTT SCHEDULE ROW - ONE PER TASK THAT HAS BOTH A START           
000500      * AND AN END DATE, WRITTEN BY TSKGANT.                              
000600      * DEFINED FIELDS SUM TO 197, NOT THE NOMINAL 195 IN THE             
000700      * FILE LAYOUT SHEET; PADDED HERE TO 200 (3 FILLER).                 
000800      *--------------------------------------------------------*          
000900      * HISTORY OF MODIFICATION:                                          
001000      *--------------------------------------------------------*          
001100      * TAG    INIT    DATE        DESCRIPTION                            
001200      *--------------------------------------------------------*          
001300      * TSK021 SUBRJ   14/08/2025 - ORIGINAL LAYOUT.                      
001400      *--------------------------------------------------------*          
001500       05  TSKGNTF-TASK-ID             PIC X(36).                         
001600      *                   TASK ID                                         
001700       05  TSKGNTF-TITLE               PIC X(40).                         
001800      *                   TITLE                                           
001900       05  TSKGNTF-START               PIC 9(08).                         
002000      *                   START DATE                                      
002100       05  TSKGNTF-END                 PIC 9(08).                         
002200      *                   END DATE                                        
002300       05  TSKGNTF-DURATION            PIC 9(04).                         
002400      *                   INCLUSIVE DAY COUNT (END-START)+1               
002500       05  TSKGNTF-PROGRESS            PIC 9(03).                         
002600      *                   PERCENT COMPLETE - 0, 50 OR 100                 
002700       05  TSKGNTF-ASSIGNEE            PIC X(40).                         
002800      *                   ASSIGNEE NAME OR "UNASSIGNED"                   
002900       05  TSKGNTF-STATUS              PIC X(12).                         
003000      *                   TASK STATUS                                     
003100       05  TSKGNTF-PRIORITY            PIC S9(03).                        
003200      *                   PRIORITY                                        
003300       05  TSKGNTF-COLOR               PIC X(07).                         
003400           88  TSKGNTF-COLOR-DONE          VALUE "#10B981".               
003500           88  TSKGNTF-COLOR-INPROG        VALUE "#3B82F6".               
003600           88  TSKGNTF-COLOR-CANCEL        VALUE "#EF4444".               
003700           88  TSKGNTF-COLOR-HOTNEW        VALUE "#F59E0B".               
003800           88  TSKGNTF-COLOR-NEW           VALUE "#6B7280".               
003900      *                   HEX COLOUR CODE, SEE RULES G-01..G-03           
004000       05  TSKGNTF-PARENT              PIC X(36).                         
004100      *                   PARENT TASK ID OR SPACES                        
004200       05  FILLER                      PIC X(03).                         
004300      *                   RESERVED FOR FUTURE EXPANSION                   
