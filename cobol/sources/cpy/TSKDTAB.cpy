000100      * TSKDTAB.CPYBK                                                     
000200      *--------------------------------------------------------*          
000300      * WORKING STORAGE - IN-MEMORY DEPENDENCY TABLE.  TWO                
000400      * DIFFERENT PROGRAMS LOAD THIS SAME LAYOUT FROM TWO                 
000500      * DIFFERENT SOURCES - TSKVDEP LOADS EVERY RAW ROW OFF               
000600      * DEPEND-FILE SO D-01 THRU D-04 CAN BE CHECKED ROW                  
000700      * AGAINST ROW, WHILE TSKGANT LOADS ONLY THE TYPE 'D'                
000800      * ROWS THAT CAME BACK PASSED ON VALID-FILE SO ITS                   
000900      * PREDECESSOR LOOK-UPS AGAINST THE SELECTED GANTT TASK              
001000      * SET DO NOT REQUIRE RE-READING DEPEND-FILE FOR EVERY               
001100      * GANTT-TASK ROW.                                                   
001200      *--------------------------------------------------------*          
001300      * HISTORY OF MODIFICATION:                                          
001400      *--------------------------------------------------------*          
001500      * TAG    INIT    DATE        DESCRIPTION                            
001600      *--------------------------------------------------------*          
001700      * TSK020 SUBRJ   28/07/2025 - ORIGINAL LAYOUT, FOR TSKGANT.         
001800      *--------------------------------------------------------*          
001900      * TSK023 SUBRJ   16/08/2025 - TSKVDEP NOW SHARES THIS SAME          
002000      *                             LAYOUT AS ITS OWN RAW WORKING         
002100      *                             TABLE OF ALL DEPEND-FILE              
002200      *                             ROWS, PASSED OR NOT, SO THE           
002300      *                             VALIDATION PARAGRAPHS ONLY            
002400      *                             SEARCH MEMORY, NOT THE FILE.          
002500      *--------------------------------------------------------*          
002600      * TSK044 SUBRJ   09/08/2026 - ADDED A FILLER PAD TO THE             
002700      *                             END OF THE TABLE ENTRY,               
002800      *                             LIKE THE FD RECORD THIS               
002900      *                             TABLE IS LOADED FROM, SO A            
003000      *                             FUTURE FIELD CAN BE ADDED             
003100      *                             WITHOUT SHIFTING ANY                  
003200      *                             SUBSCRIPT IN THE TABLE.               
003300      *--------------------------------------------------------*          
003400       05  W03-DEP-TALLY               PIC 9(05) COMP.                    
003500      *                   NUMBER OF VALID DEPENDENCY ROWS LOADED          
003600       05  W03-DEP-TABLE.                                                 
003700           10  W03-DEP-ENTRY           OCCURS 9999 TIMES                  
003800                   INDEXED BY W03-DEP-NDX.                                
003900               15  W03-DEP-ID          PIC X(36).                         
004000               15  W03-DEP-PRED        PIC X(36).                         
004100               15  W03-DEP-SUCC        PIC X(36).                         
004200               15  W03-DEP-TYPE        PIC X(16).                         
004300               15  W03-DEP-LAG         PIC S9(03).                        
004400               15  FILLER              PIC X(04).                         
004500      *                   RESERVED FOR FUTURE EXPANSION (TSK044)          
004600      *                   ONE ROW PER DEPENDENCY THAT PASSED              
004700      *                   RULES D-01 THRU D-03 IN TSKVDEP                 
