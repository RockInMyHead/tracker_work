000100      * HISTORY OF MODIFICATION:                                          
000200      *==========================================================         
000300      * TAG    NAME    DATE        DESCRIPTION                            
000400      *----------------------------------------------------------         
000500      * TSK012 SUBRJ   17/04/2024 - ORIGINAL LINKAGE FOR THE              
000600      *                             TASK-CLASSIFICATION COMMON            
000700      *                             ROUTINE.                              
000800      *----------------------------------------------------------         
000900      * TSK025 SUBRJ   18/08/2025 - PADDED WK-CLSF-INPUT AND              
001000      *                             WK-CLSF-OUTPUT OUT TO A ROUND         
001100      *                             BYTE COUNT SO A FUTURE FIELD          
001200      *                             CAN BE ADDED WITHOUT SHIFTING         
001300      *                             THE OTHER GROUP.                      
001400      *----------------------------------------------------------         
001500       01  WK-CLSF.                                                       
001600           05  WK-CLSF-INPUT.                                             
001700               10  WK-CLSF-TSK-ID          PIC X(36).                     
001800               10  WK-CLSF-STATUS          PIC X(12).                     
001900               10  WK-CLSF-DUE-DATE        PIC 9(08).                     
002000               10  WK-CLSF-PROC-DATE       PIC 9(08).                     
002100               10  WK-CLSF-INPROG-CHILD    PIC X(01).                     
002200                   88  WK-CLSF-HAS-INPROG-KID  VALUE "Y".                 
002300      *                   'Y' IF THE CALLER FOUND A DIRECT CHILD          
002400      *                   OF THIS TASK WITH STATUS IN_PROGRESS            
002500               10  WK-CLSF-DIRECT-KIDS     PIC 9(05) COMP.                
002600               10  WK-CLSF-ALL-KIDS        PIC 9(05) COMP.                
002700               10  FILLER                  PIC X(04).                     
002800           05  WK-CLSF-OUTPUT.                                            
002900               10  WK-CLSF-IS-ACTIVE       PIC X(01).                     
003000                   88  WK-CLSF-ACTIVE-YES      VALUE "Y".                 
003100               10  WK-CLSF-IS-OVERDUE      PIC X(01).                     
003200                   88  WK-CLSF-OVERDUE-YES     VALUE "Y".                 
003300               10  WK-CLSF-IS-CRITICAL     PIC X(01).                     
003400                   88  WK-CLSF-CRITICAL-YES    VALUE "Y".                 
003500               10  FILLER                  PIC X(05).                     
