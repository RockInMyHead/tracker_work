000100      * TSKEMPF.CPYBK                                                     
000200      * I-O FORMAT: TSKEMPF-REC  FROM FILE EMPLOYEE-FILE                  
000300      *--------------------------------------------------------*          
000400      * EMPLOYEE MASTER RECORD - ONE ROW PER WORK-GROUP MEMBER.           
000500      * REC LEN 147 (LAYOUT) + 05 FILLER = 152.                           
000600      *--------------------------------------------------------*          
000700      * HISTORY OF MODIFICATION:                                          
000800      *--------------------------------------------------------*          
000900      * TAG    INIT    DATE        DESCRIPTION                            
001000      *--------------------------------------------------------*          
001100      * TSK007 BRENFT  02/02/2024 - ORIGINAL LAYOUT FOR THE TASK          
001200      *                             TRACKER EXTRACT PROGRAMS.             
001300      *--------------------------------------------------------*          
001400       05  TSKEMPF-EMP-ID              PIC X(36).                         
001500      *                   UNIQUE EMPLOYEE IDENTIFIER (UUID)               
001600       05  TSKEMPF-EMP-NAME            PIC X(40).                         
001700      *                   EMPLOYEE FULL NAME                              
001800       05  TSKEMPF-EMP-NAME-R REDEFINES TSKEMPF-EMP-NAME.                 
001900           10  TSKEMPF-NAME-INITIAL    PIC X(01).                         
002000           10  TSKEMPF-NAME-REST       PIC X(39).                         
002100      *                   REDEFINE USED BY THE A-Z SORT/BREAK             
002200      *                   PARAGRAPHS IN TSKWKLD                           
002300       05  TSKEMPF-EMP-POSITION        PIC X(30).                         
002400      *                   JOB TITLE                                       
002500       05  TSKEMPF-EMP-EMAIL           PIC X(40).                         
002600      *                   E-MAIL, MAY BE SPACES                           
002700       05  TSKEMPF-EMP-ACTIVE          PIC X(01).                         
002800           88  TSKEMPF-ACTIVE-YES          VALUE "Y".                     
002900           88  TSKEMPF-ACTIVE-NO           VALUE "N".                     
003000      *                   'Y' ACTIVE / 'N' INACTIVE                       
003100       05  FILLER                      PIC X(05).                         
003200      *                   RESERVED FOR FUTURE EXPANSION                   
