000100      * TSKTSKF.CPYBK                                                     
000200      * I-O FORMAT: TSKTSKF-REC  FROM FILE TASK-FILE                      
000300      *--------------------------------------------------------*          
000400      * TASK MASTER RECORD - ONE ROW PER TASK (TOP-LEVEL OR               
000500      * SUBTASK, TSK-PARENT BLANK WHEN TOP-LEVEL).                        
000600      * REC LEN 187 (LAYOUT) + 28 FILLER = 215.                           
000700      *--------------------------------------------------------*          
000800      * HISTORY OF MODIFICATION:                                          
000900      *--------------------------------------------------------*          
001000      * TAG    INIT    DATE        DESCRIPTION                            
001100      *--------------------------------------------------------*          
001200      * TSK007 BRENFT  02/02/2024 - ORIGINAL LAYOUT.                      
001300      * TSK019 SUBRJ   19/07/2025 - ADDED THE CC/YY/MO/DA                 
001400      *                             REDEFINES ON THE THREE DATE           
001500      *                             FIELDS SO TSKGANT CAN BUILD           
001600      *                             THE DAY-COUNT PARAMETER FOR           
001700      *                             TSKDCNV WITHOUT UNSTRING.             
001800      *--------------------------------------------------------*          
001900       05  TSKTSKF-TSK-ID              PIC X(36).                         
002000      *                   UNIQUE TASK IDENTIFIER (UUID)                   
002100       05  TSKTSKF-TSK-TITLE           PIC X(40).                         
002200      *                   TASK TITLE                                      
002300       05  TSKTSKF-TSK-PARENT          PIC X(36).                         
002400      *                   PARENT TASK ID, SPACES IF TOP-LEVEL             
002500       05  TSKTSKF-TSK-ASSIGNEE        PIC X(36).                         
002600      *                   ASSIGNED EMPLOYEE ID, SPACES IF NONE            
002700       05  TSKTSKF-TSK-DUE-DATE        PIC 9(08).                         
002800      *                   DUE DATE, YYYYMMDD, MANDATORY                   
002900       05  TSKTSKF-DUE-DATE-R REDEFINES TSKTSKF-TSK-DUE-DATE.             
003000           10  TSKTSKF-DUE-CCYY        PIC 9(04).                         
003100           10  TSKTSKF-DUE-MO          PIC 9(02).                         
003200           10  TSKTSKF-DUE-DA          PIC 9(02).                         
003300       05  TSKTSKF-TSK-START           PIC 9(08).                         
003400      *                   SCHEDULED START, ZERO IF NONE                   
003500       05  TSKTSKF-START-R REDEFINES TSKTSKF-TSK-START.                   
003600           10  TSKTSKF-STA-CCYY        PIC 9(04).                         
003700           10  TSKTSKF-STA-MO          PIC 9(02).                         
003800           10  TSKTSKF-STA-DA          PIC 9(02).                         
003900       05  TSKTSKF-TSK-END             PIC 9(08).                         
004000      *                   SCHEDULED END, ZERO IF NONE                     
004100       05  TSKTSKF-END-R REDEFINES TSKTSKF-TSK-END.                       
004200           10  TSKTSKF-END-CCYY        PIC 9(04).                         
004300           10  TSKTSKF-END-MO          PIC 9(02).                         
004400           10  TSKTSKF-END-DA          PIC 9(02).                         
004500       05  TSKTSKF-TSK-STATUS          PIC X(12).                         
004600           88  TSKTSKF-STATUS-NEW          VALUE "NEW".                   
004700           88  TSKTSKF-STATUS-INPROG       VALUE "IN_PROGRESS".           
004800           88  TSKTSKF-STATUS-DONE         VALUE "DONE".                  
004900           88  TSKTSKF-STATUS-CANCEL       VALUE "CANCELLED".             
005000      *                   NEW / IN_PROGRESS / DONE / CANCELLED            
005100       05  TSKTSKF-TSK-PRIORITY        PIC S9(03).                        
005200      *                   PRIORITY, 0 = UNSET, HIGHER = URGENT            
005300       05  FILLER                      PIC X(28).                         
005400      *                   RESERVED FOR FUTURE EXPANSION                   
