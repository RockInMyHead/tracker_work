000100      * TSKWKLP.CPYBK                                                     
000200      * PRINT LINE LAYOUT FOR THE EMPLOYEE WORKLOAD REPORT,               
000300      * PRODUCED BY TSKWKLD ON PRTR-WORKLOAD.                             
000400      * ONE 01-LEVEL, 132 BYTES, REDEFINED FOR EACH LINE TYPE             
000500      * THE REPORT USES - TITLE, COLUMN HEADING, DETAIL, TOTAL.           
000600      *--------------------------------------------------------*          
000700      * HISTORY OF MODIFICATION:                                          
000800      *--------------------------------------------------------*          
000900      * TAG    INIT    DATE        DESCRIPTION                            
001000      *--------------------------------------------------------*          
001100      * TSK018 SUBRJ   28/05/2025 - ORIGINAL LAYOUT.                      
001200      *--------------------------------------------------------*          
001300       05  TSKWKLP-LINE                PIC X(132).                        
001400       05  TSKWKLP-TITLE REDEFINES TSKWKLP-LINE.                          
001500           10  FILLER                  PIC X(45).                         
001600           10  TSKWKLP-T-CAPTION       PIC X(24).                         
001700           10  FILLER                  PIC X(12).                         
001800           10  TSKWKLP-T-DATE-LIT      PIC X(11).                         
001900           10  TSKWKLP-T-DATE          PIC X(10).                         
002000           10  FILLER                  PIC X(30).                         
002100       05  TSKWKLP-HDNG REDEFINES TSKWKLP-LINE.                           
002200           10  FILLER                  PIC X(05).                         
002300           10  TSKWKLP-H-NAME          PIC X(40).                         
002400           10  TSKWKLP-H-TOTAL         PIC X(10).                         
002500           10  FILLER                  PIC X(02).                         
002600           10  TSKWKLP-H-ACTIVE        PIC X(10).                         
002700           10  FILLER                  PIC X(02).                         
002800           10  TSKWKLP-H-CRIT          PIC X(10).                         
002900           10  FILLER                  PIC X(02).                         
003000           10  TSKWKLP-H-OVER          PIC X(10).                         
003100           10  FILLER                  PIC X(41).                         
003200       05  TSKWKLP-DTL REDEFINES TSKWKLP-LINE.                            
003300           10  FILLER                  PIC X(05).                         
003400           10  TSKWKLP-D-NAME          PIC X(40).                         
003500           10  TSKWKLP-D-TOTAL         PIC ZZ,ZZ9.                        
003600           10  FILLER                  PIC X(05).                         
003700           10  TSKWKLP-D-ACTIVE        PIC ZZ,ZZ9.                        
003800           10  FILLER                  PIC X(05).                         
003900           10  TSKWKLP-D-CRIT          PIC ZZ,ZZ9.                        
004000           10  FILLER                  PIC X(05).                         
004100           10  TSKWKLP-D-OVER          PIC ZZ,ZZ9.                        
004200           10  FILLER                  PIC X(48).                         
004300       05  TSKWKLP-TOT REDEFINES TSKWKLP-LINE.                            
004400           10  FILLER                  PIC X(05).                         
004500           10  TSKWKLP-X-CAPTION       PIC X(28).                         
004600           10  TSKWKLP-X-VALUE         PIC ZZZ,ZZ9.                       
004700           10  FILLER                  PIC X(92).                         
004800       05  TSKWKLP-STA REDEFINES TSKWKLP-LINE.                            
004900           10  FILLER                  PIC X(05).                         
005000           10  TSKWKLP-S-STATUS        PIC X(12).                         
005100           10  FILLER                  PIC X(03).                         
005200           10  TSKWKLP-S-COUNT         PIC ZZZ,ZZ9.                       
005300           10  FILLER                  PIC X(105).                        
