000100      * ASCMWS.CPYBK  -  APPLICATION-WIDE COMMON WORKING STORAGE          
000200      * COPIED INTO EVERY PROGRAM IN THIS SHOP UNDER A 01-LEVEL           
000300      * GROUP NAMED BY THE CALLING PROGRAM (USUALLY WK-C-COMMON).         
000400      * DO NOT CHANGE FIELD NAMES - SHARED BY ALL APPLICATIONS.           
000500      *--------------------------------------------------------*          
000600      * HISTORY OF MODIFICATION:                                          
000700      *--------------------------------------------------------*          
000800      * TAG    INIT    DATE        DESCRIPTION                            
000900      *--------------------------------------------------------*          
001000      * ORIG   DKLIM   14/03/1991 - ORIGINAL COMMON AREA, CARRIED         
001100      *                             OVER FROM THE PAYMENTS SHOP           
001200      *                             LIBRARY FOR USE BY ALL NEW            
001300      *                             AS/400 BATCH WORK.                    
001400      * Y2K01  TMPARV  09/09/1998 - Y2K READINESS SWEEP - NO              
001500      *                             DATE FIELDS IN THIS COPYBOOK,         
001600      *                             REVIEWED AND SIGNED OFF ONLY.         
001700      *--------------------------------------------------------*          
001800      * TTR01  SUBRJ   19/08/2025 - ADDED THE TRAILING FILLER SO          
001900      *                             THE GROUP THIS COPYBOOK GOES          
002000      *                             INTO IS NOT LEFT SHORT OF A           
002100      *                             PAD BYTE.  REQUESTED BY THE           
002200      *                             TASK TRACKER PROJECT ONLY -           
002300      *                             NO OTHER SHOP WHO USES THIS           
002400      *                             COPYBOOK NEEDS TO RECOMPILE.          
002500      *--------------------------------------------------------*          
002600       05  WK-C-FILE-STATUS            PIC X(02).                         
002700           88  WK-C-SUCCESSFUL                 VALUE "00".                
002800           88  WK-C-DUPLICATE-KEY              VALUE "22".                
002900           88  WK-C-RECORD-NOT-FOUND           VALUE "23" "10".           
003000           88  WK-C-END-OF-FILE                VALUE "10".                
003100           88  WK-C-PERMANENT-ERROR         VALUE "30" THRU "99".         
003200       05  WK-C-EOF-SWITCH              PIC X(01).                        
003300           88  WK-C-EOF                        VALUE "Y".                 
003400           88  WK-C-NOT-EOF                    VALUE "N".                 
003500       05  WK-C-RESP                    PIC S9(04) COMP.                  
003600       05  FILLER                       PIC X(02).                        
