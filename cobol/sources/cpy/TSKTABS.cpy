000100      * TSKTABS.CPYBK                                                     
000200      *--------------------------------------------------------*          
000300      * WORKING STORAGE - IN-MEMORY EMPLOYEE AND TASK TABLES.             
000400      * BUILT BY A ONE-TIME SEQUENTIAL LOAD OF EMPLOYEE-FILE AND          
000500      * TASK-FILE AT THE START OF EACH PROGRAM THAT NEEDS                 
000600      * PARENT / ASSIGNEE LOOK-UPS (TSKVTSK, TSKWKLD, TSKRECM,            
000700      * TSKGANT).  BOTH INPUT FILES ARRIVE IN NO GUARANTEED KEY           
000800      * SEQUENCE SO THE TABLES ARE SEARCHED WITH SEARCH (LINEAR),         
000900      * NOT SEARCH ALL.                                                   
001000      *--------------------------------------------------------*          
001100      * HISTORY OF MODIFICATION:                                          
001200      *--------------------------------------------------------*          
001300      * TAG    INIT    DATE        DESCRIPTION                            
001400      *--------------------------------------------------------*          
001500      * TSK011 BRENFT  12/02/2024 - ORIGINAL EMPLOYEE TABLE.              
001600      * TSK014 SUBRJ   03/06/2024 - ADDED THE TASK TABLE SO               
001700      *                             TSKRECM COULD RESOLVE                 
001800      *                             PARENT ASSIGNEES WITHOUT A            
001900      *                             SECOND PASS OF TASK-FILE.             
002000      * TSK017 SUBRJ   04/06/2024 - ADDED W02-TSK-DUE-DATE. THE           
002100      *                             T003 CHECK IN TSKVTSK WAS             
002200      *                             READING THE FD RECORD AFTER           
002300      *                             TASK-FILE HAD ALREADY BEEN            
002400      *                             CLOSED - WRONG DATE ON EVERY          
002500      *                             ROW BUT THE LAST ONE READ.            
002600      *--------------------------------------------------------*          
002700      * TSK026 SUBRJ   18/08/2025 - ADDED W01-EMP-NAME-R SO THE           
002800      *                             A-Z SORT IN TSKWKLD COMPARES          
002900      *                             THE SAME INITIAL/REST SPLIT           
003000      *                             ALREADY USED ON TSKEMPF-REC           
003100      *                             AT LOAD TIME, RATHER THAN A           
003200      *                             SEPARATE WHOLE-NAME COMPARE.          
003300      *--------------------------------------------------------*          
003400      * TSK030 SUBRJ   19/08/2025 - ADDED W02-TSK-TITLE AND               
003500      *                             W02-TSK-PRIORITY SO TSKRECM           
003600      *                             CAN BUILD THE IMPORTANT-FILE          
003700      *                             ROW AND RUN THE R-02 SORT             
003800      *                             STRAIGHT OFF THIS TABLE               
003900      *                             INSTEAD OF RE-READING                 
004000      *                             TASK-FILE A SECOND TIME.              
004100      *--------------------------------------------------------*          
004200      * TSK034 SUBRJ   19/08/2025 - ADDED W02-TSK-START AND               
004300      *                             W02-TSK-END SO TSKGANT CAN            
004400      *                             SELECT AND ORDER SCHEDULED            
004500      *                             TASKS OFF THIS TABLE INSTEAD          
004600      *                             OF RE-READING TASK-FILE.              
004700      *--------------------------------------------------------*          
004800      * TSK036 SUBRJ   20/08/2025 - ADDED W01-EMP-EMAIL SO TSKSEL         
004900      *                             CAN RUN THE S-01/S-02 E-MAIL          
005000      *                             FORMAT AND UNIQUENESS CHECKS          
005100      *                             OFF THIS TABLE INSTEAD OF A           
005200      *                             SECOND PASS OF EMPLOYEE-FILE.         
005300      *--------------------------------------------------------*          
005400      * TSK044 SUBRJ   09/08/2026 - ADDED A FILLER PAD TO THE             
005500      *                             END OF EACH TABLE ENTRY,              
005600      *                             LIKE THE FD RECORDS THESE             
005700      *                             TABLES ARE LOADED FROM, SO            
005800      *                             A FUTURE FIELD CAN BE                 
005900      *                             ADDED WITHOUT SHIFTING ANY            
006000      *                             SUBSCRIPT IN THE TABLE.               
006100      *--------------------------------------------------------*          
006200      * TSK046 SUBRJ   09/08/2026 - ADDED W01-EMP-POSITION SO             
006300      *                             TSKSEL COULD RUN THE S-03             
006400      *                             KEYWORD SEARCH AGAINST JOB            
006500      *                             TITLE OFF THIS TABLE, THE             
006600      *                             SAME WAY IT ALREADY DOES FOR          
006700      *                             NAME AND E-MAIL.                      
006800      *--------------------------------------------------------*          
006900      * TSK049 SUBRJ   09/08/2026 - ADDED W02-TSK-SUBTASK-CNT AND         
007000      *                             W02-TSK-ALL-SUBTASK-CNT SO            
007100      *                             TSKVTSK COULD CARRY THE C-04          
007200      *                             AND C-05 CLASSIFICATION               
007300      *                             COUNTS FORWARD IN THE TABLE           
007400      *                             INSTEAD OF ONLY IN A                  
007500      *                             SCRATCH VARIABLE.                     
007600      *--------------------------------------------------------*          
007700       05  W01-EMP-TALLY               PIC 9(05) COMP.                    
007800      *                   NUMBER OF EMPLOYEE ROWS LOADED                  
007900       05  W01-EMP-TABLE.                                                 
008000           10  W01-EMP-ENTRY           OCCURS 999 TIMES                   
008100                   INDEXED BY W01-EMP-NDX.                                
008200               15  W01-EMP-ID          PIC X(36).                         
008300               15  W01-EMP-NAME        PIC X(40).                         
008400               15  W01-EMP-NAME-R REDEFINES W01-EMP-NAME.                 
008500                   20  W01-EMP-NAME-INIT   PIC X(01).                     
008600                   20  W01-EMP-NAME-REST   PIC X(39).                     
008700               15  W01-EMP-ACTIVE      PIC X(01).                         
008800                   88  W01-EMP-IS-ACTIVE   VALUE "Y".                     
008900               15  W01-EMP-TOTAL       PIC 9(05) COMP.                    
009000               15  W01-EMP-ACTV-CNT    PIC 9(05) COMP.                    
009100               15  W01-EMP-CRIT-CNT    PIC 9(05) COMP.                    
009200               15  W01-EMP-OVER-CNT    PIC 9(05) COMP.                    
009300               15  W01-EMP-EMAIL       PIC X(40).                         
009400               15  W01-EMP-POSITION    PIC X(30).                         
009500      *                   JOB TITLE, MOVED FROM TSKEMPF-EMP-              
009600      *                   POSITION AT LOAD TIME (TSK046)                  
009700               15  FILLER              PIC X(04).                         
009800      *                   RESERVED FOR FUTURE EXPANSION (TSK044)          
009900      *                   COUNTERS ACCUMULATED BY TSKCLSF/TSKWKLD         
010000       05  W02-TSK-TALLY               PIC 9(05) COMP.                    
010100      *                   NUMBER OF TASK ROWS LOADED                      
010200       05  W02-TSK-TABLE.                                                 
010300           10  W02-TSK-ENTRY           OCCURS 9999 TIMES                  
010400                   INDEXED BY W02-TSK-NDX.                                
010500               15  W02-TSK-ID          PIC X(36).                         
010600               15  W02-TSK-TITLE       PIC X(40).                         
010700               15  W02-TSK-PARENT      PIC X(36).                         
010800               15  W02-TSK-ASSIGNEE    PIC X(36).                         
010900               15  W02-TSK-STATUS      PIC X(12).                         
011000               15  W02-TSK-DUE-DATE    PIC 9(08).                         
011100               15  W02-TSK-START       PIC 9(08).                         
011200               15  W02-TSK-END         PIC 9(08).                         
011300               15  W02-TSK-PRIORITY    PIC S9(03).                        
011400               15  W02-TSK-VALID       PIC X(01).                         
011500                   88  W02-TSK-IS-VALID    VALUE "Y".                     
011600      *                   'Y' ONCE TSKVTSK HAS PASSED THIS ROW            
011700               15  W02-TSK-SUBTASK-CNT PIC 9(05) COMP.                    
011800      *                   C-04 - COUNT OF DIRECT CHILD ROWS               
011900               15  W02-TSK-ALL-SUBTASK-CNT PIC 9(05) COMP.                
012000      *                   C-05 - COUNT OF ALL DESCENDANT ROWS,            
012100      *                   DIRECT OR NOT (TSK049)                          
012200               15  FILLER              PIC X(04).                         
012300      *                   RESERVED FOR FUTURE EXPANSION (TSK044)          
