000100      * TSKDEPF.CPYBK                                                     
000200      * I-O FORMAT: TSKDEPF-REC  FROM FILE DEPEND-FILE                    
000300      *--------------------------------------------------------*          
000400      * TASK DEPENDENCY (PREDECESSOR/SUCCESSOR LINK) RECORD.              
000500      * REC LEN 127 (LAYOUT) + 16 FILLER = 143.                           
000600      *--------------------------------------------------------*          
000700      * HISTORY OF MODIFICATION:                                          
000800      *--------------------------------------------------------*          
000900      * TAG    INIT    DATE        DESCRIPTION                            
001000      *--------------------------------------------------------*          
001100      * TSK010 BRENFT  10/02/2024 - ORIGINAL LAYOUT.                      
001200      *--------------------------------------------------------*          
001300       05  TSKDEPF-DEP-ID              PIC X(36).                         
001400      *                   UNIQUE DEPENDENCY IDENTIFIER (UUID)             
001500       05  TSKDEPF-DEP-PRED            PIC X(36).                         
001600      *                   PREDECESSOR TASK ID                             
001700       05  TSKDEPF-DEP-SUCC            PIC X(36).                         
001800      *                   SUCCESSOR TASK ID                               
001900       05  TSKDEPF-DEP-TYPE            PIC X(16).                         
002000           88  TSKDEPF-TYPE-FS          VALUE "FINISH_TO_START".          
002100           88  TSKDEPF-TYPE-SS          VALUE "START_TO_START".           
002200           88  TSKDEPF-TYPE-FF          VALUE "FINISH_TO_FINISH".         
002300           88  TSKDEPF-TYPE-SF          VALUE "START_TO_FINISH".          
002400      *                   DEFAULT IS FINISH_TO_START                      
002500       05  TSKDEPF-DEP-LAG             PIC S9(03).                        
002600      *                   LAG DAYS, MAY BE NEGATIVE                       
002700       05  FILLER                      PIC X(16).                         
002800      *                   RESERVED FOR FUTURE EXPANSION                   
