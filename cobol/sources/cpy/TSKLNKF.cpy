000100      * TSKLNKF.CPYBK                                                     
000200      * I-O FORMAT: TSKLNKF-REC  FROM FILE LINK-FILE                      
000300      *--------------------------------------------------------*          
000400      * GANTT DEPENDENCY LINK ROW - ONE PER VALID DEPENDENCY WHOSE        
000500      * PREDECESSOR TASK IS IN THE SELECTED GANTT TASK SET,               
000600      * WRITTEN BY TSKGANT.                                               
000700      * REC LEN 127 (LAYOUT) + 03 FILLER = 130.                           
000800      *--------------------------------------------------------*          
000900      * HISTORY OF MODIFICATION:                                          
001000      *--------------------------------------------------------*          
001100      * TAG    INIT    DATE        DESCRIPTION                            
001200      *--------------------------------------------------------*          
001300      * TSK021 SUBRJ   14/08/2025 - ORIGINAL LAYOUT.                      
001400      *--------------------------------------------------------*          
001500       05  TSKLNKF-LNK-ID              PIC X(36).                         
001600      *                   DEPENDENCY ID                                   
001700       05  TSKLNKF-LNK-SOURCE          PIC X(36).                         
001800      *                   PREDECESSOR TASK ID                             
001900       05  TSKLNKF-LNK-TARGET          PIC X(36).                         
002000      *                   SUCCESSOR TASK ID                               
002100       05  TSKLNKF-LNK-TYPE            PIC X(16).                         
002200      *                   DEPENDENCY TYPE                                 
002300       05  TSKLNKF-LNK-LAG             PIC S9(03).                        
002400      *                   LAG DAYS, MAY BE NEGATIVE                       
002500       05  FILLER                      PIC X(03).                         
002600      *                   RESERVED FOR FUTURE EXPANSION                   
