000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TSKDCNV.                                                 
000500 AUTHOR.         SUBRAMANIAM J.                                           
000600 INSTALLATION.   TASK TRACKER BATCH SUITE.                                
000700 DATE-WRITTEN.   28 JUL 2025.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NONE.                                                    
001000*                                                                         
001100*DESCRIPTION :  DATE-TO-DAY-NUMBER.  CALLED SUBROUTINE THAT               
001200*               TURNS A CCYYMMDD DATE INTO AN ABSOLUTE DAY                
001300*               NUMBER SO TSKGANT CAN GET G-01'S INCLUSIVE                
001400*               DURATION BY SUBTRACTING TWO CONVERTED DATES               
001500*               AND ADDING ONE, INSTEAD OF WALKING A CALENDAR             
001600*               MONTH BY MONTH.  TABLE-DRIVEN CUMULATIVE-DAYS-            
001700*               BY-MONTH, NO INTRINSIC FUNCTIONS.  HAS NO FILES           
001800*               OF ITS OWN - THE CALLER OWNS ALL I/O.                     
001900*______________________________________________________________           
002000* HISTORY OF MODIFICATION:                                                
002100*================================================================         
002200* TSK022 SUBRJ   28/07/2025 - ORIGINAL VERSION.  PULLED OUT OF            
002300*                             TSKGANT SO THE CIVIL-CALENDAR MATH          
002400*                             LIVES IN ONE PLACE.                         
002500*----------------------------------------------------------------         
002600* TSK033 SUBRJ   19/08/2025 - MONTH/DAY RANGE CHECK WAS ACCEPTING         
002700*                             DAY 00 AS VALID BECAUSE THE LOWER           
002800*                             BOUND TEST USED "NOT LESS THAN 1"           
002900*                             ON THE WRONG FIELD.  NOW REJECTS            
003000*                             DAY 00 AND MONTH 00 EXPLICITLY.             
003100*                             QA-1191.                                    
003200*================================================================         
003300 EJECT                                                                    
003400**********************                                                    
003500 ENVIRONMENT DIVISION.                                                    
003600**********************                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER.  IBM-AS400.                                             
003900 OBJECT-COMPUTER.  IBM-AS400.                                             
004000 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
004100                       ON STATUS IS U0-ON                                 
004200                       OFF STATUS IS U0-OFF                               
004300                   C01 IS TOP-OF-FORM.                                    
004400                                                                          
004500***************                                                           
004600 DATA DIVISION.                                                           
004700***************                                                           
004800 WORKING-STORAGE SECTION.                                                 
004900*************************                                                 
005000 01  FILLER                          PIC X(24)        VALUE               
005100     "** PROGRAM TSKDCNV **".                                             
005200                                                                          
005300* ------------------ PROGRAM WORKING STORAGE -------------------*         
005400 01  WK-C-CUM-DAYS-TABLE.                                                 
005500     05  FILLER               PIC 9(03) VALUE 000.                        
005600     05  FILLER               PIC 9(03) VALUE 031.                        
005700     05  FILLER               PIC 9(03) VALUE 059.                        
005800     05  FILLER               PIC 9(03) VALUE 090.                        
005900     05  FILLER               PIC 9(03) VALUE 120.                        
006000     05  FILLER               PIC 9(03) VALUE 151.                        
006100     05  FILLER               PIC 9(03) VALUE 181.                        
006200     05  FILLER               PIC 9(03) VALUE 212.                        
006300     05  FILLER               PIC 9(03) VALUE 243.                        
006400     05  FILLER               PIC 9(03) VALUE 273.                        
006500     05  FILLER               PIC 9(03) VALUE 304.                        
006600     05  FILLER               PIC 9(03) VALUE 334.                        
006700 01  WK-C-CUM-DAYS-REDEF REDEFINES WK-C-CUM-DAYS-TABLE.                   
006800     05  WK-C-CUM-DAYS-ENTRY  PIC 9(03) OCCURS 12 TIMES                   
006900                                  INDEXED BY WK-C-CUM-NDX.                
007000*                   DAYS ELAPSED SINCE 01 JAN OF THE SAME YEAR            
007100*                   AS OF THE FIRST OF EACH MONTH, NON-LEAP YEAR          
007200 01  WK-C-CUM-DAYS-WHOLE REDEFINES WK-C-CUM-DAYS-TABLE                    
007300                                  PIC 9(36).                              
007400*                   WHOLE-TABLE VIEW - USED WHEN A DISPLAY DUMP           
007500*                   OF THE ENTIRE TABLE IS ADDED FOR DEBUGGING            
007600 01  WK-C-DAYS-IN-MO-TABLE.                                               
007700     05  FILLER               PIC 9(02) VALUE 31.                         
007800     05  FILLER               PIC 9(02) VALUE 29.                         
007900     05  FILLER               PIC 9(02) VALUE 31.                         
008000     05  FILLER               PIC 9(02) VALUE 30.                         
008100     05  FILLER               PIC 9(02) VALUE 31.                         
008200     05  FILLER               PIC 9(02) VALUE 30.                         
008300     05  FILLER               PIC 9(02) VALUE 31.                         
008400     05  FILLER               PIC 9(02) VALUE 31.                         
008500     05  FILLER               PIC 9(02) VALUE 30.                         
008600     05  FILLER               PIC 9(02) VALUE 31.                         
008700     05  FILLER               PIC 9(02) VALUE 30.                         
008800     05  FILLER               PIC 9(02) VALUE 31.                         
008900 01  WK-C-DAYS-IN-MO-REDEF REDEFINES WK-C-DAYS-IN-MO-TABLE.               
009000     05  WK-C-DAYS-IN-MO-ENTRY PIC 9(02) OCCURS 12 TIMES                  
009100                                  INDEXED BY WK-C-DIM-NDX.                
009200*                   FEBRUARY CARRIED AS 29 HERE - BUMPED DOWN TO          
009300*                   28 IN A000 WHEN THE PASSED YEAR IS NOT LEAP           
009400 01  WK-C-IS-LEAP-YEAR                PIC X(01).                          
009500     88  WK-C-LEAP-YES                    VALUE "Y".                      
009600 01  WK-N-LEAP-WORK.                                                      
009700     05  WK-N-LEAP-DIV4                  PIC 9(07) COMP.                  
009800     05  WK-N-LEAP-DIV100                PIC 9(07) COMP.                  
009900     05  WK-N-LEAP-DIV400                PIC 9(07) COMP.                  
010000     05  FILLER                          PIC X(04).                       
010100*                   HOLD THE THREE INTEGER-DIVISION RESULTS USED          
010200*                   BY B000 TO TEST DIVISIBILITY WITHOUT FUNCTION         
010300*                   MOD - CCYY = (CCYY / N) * N MEANS EVENLY              
010400*                   DIVISIBLE BY N, RELYING ON COBOL INTEGER              
010500*                   TRUNCATION THE SAME WAY E100 IN TSKWKLD DOES          
010600 01  WK-N-LEAP-DAY-ADD                PIC 9(01) COMP.                     
010700*                   1 IF MM > 2 IN A LEAP YEAR, ELSE 0 - ADDED TO         
010800*                   THE CUMULATIVE-DAYS LOOK-UP FOR THAT CASE             
010900 01  WK-N-LEAP-YEAR-COUNT             PIC 9(07) COMP.                     
011000*                   WHOLE LEAP YEARS FROM YEAR 1 UP TO BUT NOT            
011100*                   INCLUDING THE PASSED YEAR - GREGORIAN RULE            
011200 01  WK-N-DAYS-IN-THIS-MO             PIC 9(02) COMP.                     
011300 01  WK-N-CALL-COUNT                  PIC 9(07) COMP VALUE ZERO.          
011400*                   SURVIVES ACROSS CALLS SINCE THIS SUBROUTINE           
011500*                   IS NEVER CANCELLED WITHIN A JOB STEP - TOTAL          
011600*                   SHOWS UP IN THE CALLER'S OWN DISPLAY, NOT             
011700*                   DISPLAYED HERE                                        
011800                                                                          
011900****************************************************************          
012000************** END OF WORKING-STORAGE - TSKDCNV ****************          
012100****************************************************************          
012200 EJECT                                                                    
012300****************                                                          
012400 LINKAGE SECTION.                                                         
012500****************                                                          
012600     COPY DCNV.                                                           
012700                                                                          
012800 EJECT                                                                    
012900****************************************************                      
013000 PROCEDURE DIVISION USING WK-DCNV.                                        
013100****************************************************                      
013200 MAIN-MODULE.                                                             
013300     PERFORM A000-CONVERT-DATE                                            
013400        THRU A099-CONVERT-DATE-EX.                                        
013500     EXIT PROGRAM.                                                        
013600                                                                          
013700*----------------------------------------------------------------         
013800 A000-CONVERT-DATE.                                                       
013900*----------------------------------------------------------------         
014000     MOVE "Y" TO WK-DCNV-VALID-DATE.                                      
014100     MOVE ZERO TO WK-DCNV-ABS-DAYS.                                       
014200     ADD 1 TO WK-N-CALL-COUNT.                                            
014300     IF WK-DCNV-MO < 1 OR WK-DCNV-MO > 12                                 
014400         MOVE "N" TO WK-DCNV-VALID-DATE                                   
014500         GO TO A099-CONVERT-DATE-EX                                       
014600     END-IF.                                                              
014700     IF WK-DCNV-DA < 1                                                    
014800         MOVE "N" TO WK-DCNV-VALID-DATE                                   
014900         GO TO A099-CONVERT-DATE-EX                                       
015000     END-IF.                                                              
015100*                   TSK033 - MONTH AND DAY EACH REJECTED AT ZERO          
015200*                   BEFORE THE DAYS-IN-MONTH LOOK-UP IS TRUSTED           
015300     PERFORM B000-CHECK-LEAP-YEAR                                         
015400        THRU B099-CHECK-LEAP-YEAR-EX.                                     
015500     SET WK-C-DIM-NDX TO WK-DCNV-MO.                                      
015600     MOVE WK-C-DAYS-IN-MO-ENTRY (WK-C-DIM-NDX)                            
015700         TO WK-N-DAYS-IN-THIS-MO.                                         
015800     IF WK-DCNV-MO = 2 AND NOT WK-C-LEAP-YES                              
015900         MOVE 28 TO WK-N-DAYS-IN-THIS-MO                                  
016000     END-IF.                                                              
016100     IF WK-DCNV-DA > WK-N-DAYS-IN-THIS-MO                                 
016200         MOVE "N" TO WK-DCNV-VALID-DATE                                   
016300         GO TO A099-CONVERT-DATE-EX                                       
016400     END-IF.                                                              
016500     PERFORM C000-COUNT-LEAP-YEARS                                        
016600        THRU C099-COUNT-LEAP-YEARS-EX.                                    
016700     MOVE ZERO TO WK-N-LEAP-DAY-ADD.                                      
016800     IF WK-DCNV-MO > 2 AND WK-C-LEAP-YES                                  
016900         MOVE 1 TO WK-N-LEAP-DAY-ADD                                      
017000     END-IF.                                                              
017100     SET WK-C-CUM-NDX TO WK-DCNV-MO.                                      
017200     COMPUTE WK-DCNV-ABS-DAYS =                                           
017300         (WK-DCNV-CCYY * 365) + WK-N-LEAP-YEAR-COUNT                      
017400         + WK-C-CUM-DAYS-ENTRY (WK-C-CUM-NDX)                             
017500         + WK-N-LEAP-DAY-ADD + WK-DCNV-DA.                                
017600 A099-CONVERT-DATE-EX.                                                    
017700     EXIT.                                                                
017800                                                                          
017900*----------------------------------------------------------------         
018000 B000-CHECK-LEAP-YEAR.                                                    
018100*----------------------------------------------------------------         
018200*                   GREGORIAN RULE - DIVISIBLE BY 4 AND NOT BY            
018300*                   100, OR DIVISIBLE BY 400.                             
018400     MOVE "N" TO WK-C-IS-LEAP-YEAR.                                       
018500     COMPUTE WK-N-LEAP-DIV4   = WK-DCNV-CCYY                              
018600         - ((WK-DCNV-CCYY / 4) * 4).                                      
018700     COMPUTE WK-N-LEAP-DIV100 = WK-DCNV-CCYY                              
018800         - ((WK-DCNV-CCYY / 100) * 100).                                  
018900     COMPUTE WK-N-LEAP-DIV400 = WK-DCNV-CCYY                              
019000         - ((WK-DCNV-CCYY / 400) * 400).                                  
019100     IF (WK-N-LEAP-DIV4 = 0 AND WK-N-LEAP-DIV100 NOT = 0)                 
019200         OR WK-N-LEAP-DIV400 = 0                                          
019300         MOVE "Y" TO WK-C-IS-LEAP-YEAR                                    
019400     END-IF.                                                              
019500 B099-CHECK-LEAP-YEAR-EX.                                                 
019600     EXIT.                                                                
019700                                                                          
019800*----------------------------------------------------------------         
019900 C000-COUNT-LEAP-YEARS.                                                   
020000*----------------------------------------------------------------         
020100*                   WHOLE LEAP YEARS STRICTLY BEFORE WK-DCNV-CCYY,        
020200*                   COUNTING FROM YEAR 1 - (Y-1)/4 - (Y-1)/100            
020300*                   + (Y-1)/400, INTEGER DIVISION TRUNCATES.              
020400     COMPUTE WK-N-LEAP-YEAR-COUNT =                                       
020500         ((WK-DCNV-CCYY - 1) / 4)                                         
020600         - ((WK-DCNV-CCYY - 1) / 100)                                     
020700         + ((WK-DCNV-CCYY - 1) / 400).                                    
020800 C099-COUNT-LEAP-YEARS-EX.                                                
020900     EXIT.                                                                
021000                                                                          
021100*****************************************************************         
021200************** END OF PROGRAM SOURCE -  TSKDCNV ***************           
021300*****************************************************************         
