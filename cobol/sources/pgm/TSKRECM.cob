000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TSKRECM.                                                 
000500 AUTHOR.         SUBRAMANIAM J.                                           
000600 INSTALLATION.   TASK TRACKER BATCH SUITE.                                
000700 DATE-WRITTEN.   03 JUN 2024.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NONE.                                                    
001000*                                                                         
001100*DESCRIPTION :  MAIN LINE FOR RECOMMENDATION-ENGINE. LOADS                
001200*               EMPLOYEE-FILE AND TASK-FILE, CALLS TSKCLSF ONCE           
001300*               PER VALID TASK TO GET THE IS-ACTIVE FLAG (FOR             
001400*               PER-EMPLOYEE LOAD) AND THE IS-CRITICAL FLAG,              
001500*               WHICH DOUBLES AS THE R-01 IMPORTANT-TASK TEST.            
001600*               SORTS THE IMPORTANT TASKS PER R-02, WORKS OUT             
001700*               THE MINIMUM ACTIVE LOAD PER R-03 AND WRITES ONE           
001800*               IMPORTANT-FILE ROW PER CANDIDATE ASSIGNEE PER             
001900*               R-04/R-05. ONLY TASKS THAT PASSED TSKVTSK                 
002000*               (VALID-FILE TYPE 'T', STATUS 'P') ARE                     
002100*               CONSIDERED.                                               
002200*______________________________________________________________           
002300* HISTORY OF MODIFICATION:                                                
002400*================================================================         
002500* TSK031 SUBRJ   03/06/2024 - ORIGINAL VERSION.                           
002600*----------------------------------------------------------------         
002700* TSK032 SUBRJ   19/08/2025 - R-05 THRESHOLD WAS BEING CHECKED            
002800*                             AGAINST THE PARENT'S OWN LOAD BEFORE        
002900*                             THAT EMPLOYEE'S ROW HAD BEEN                
003000*                             CONFIRMED TO BE AN ACTIVE EMPLOYEE -        
003100*                             AN INACTIVE PARENT ASSIGNEE COULD           
003200*                             HAVE BEEN OFFERED AS A CANDIDATE.           
003300*                             F100 NOW CHECKS W01-EMP-IS-ACTIVE           
003400*                             FIRST. QA-1187.                             
003500*----------------------------------------------------------------         
003600* TSK039 SUBRJ   09/08/2026 - F100 SEARCHED W02-TSK-ENTRY FOR THE         
003700*                             PARENT ROW BUT TESTED THE RESULT ON         
003800*                             WK-N-EMP-NDX2, WHICH THE SEARCH             
003900*                             NEVER MOVED - ONLY EVER MATCHED WHEN        
004000*                             ROW 1 HAPPENED TO BE THE PARENT.            
004100*                             SAVED/RESTORED W02-TSK-NDX ROUND THE        
004200*                             SEARCH INSTEAD SO THE PARENT ROW IS         
004300*                             ACTUALLY FOUND. QA-1204.                    
004400*----------------------------------------------------------------         
004500* TSK040 SUBRJ   09/08/2026 - ADDED RAW DUMP VIEWS OVER THE               
004600*                             PARENT-ID/PARENT-ASSIGNEE HOLD              
004700*                             AREAS AND THE REASON-HOLD FIELD SO          
004800*                             OPS CAN READ THE EXACT BYTES IN A           
004900*                             DUMP WHEN R-05 PICKS THE WRONG              
005000*                             CANDIDATE. QA-1205.                         
005100*================================================================         
005200 EJECT                                                                    
005300**********************                                                    
005400 ENVIRONMENT DIVISION.                                                    
005500**********************                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SOURCE-COMPUTER.  IBM-AS400.                                             
005800 OBJECT-COMPUTER.  IBM-AS400.                                             
005900 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
006000                       ON STATUS IS U0-ON                                 
006100                       OFF STATUS IS U0-OFF                               
006200                   C01 IS TOP-OF-FORM.                                    
006300                                                                          
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600     SELECT EMPLOYEE-FILE ASSIGN TO DATABASE-EMPFILE                      
006700            ORGANIZATION IS SEQUENTIAL                                    
006800            ACCESS MODE  IS SEQUENTIAL                                    
006900            FILE STATUS  IS WK-C-FILE-STATUS.                             
007000     SELECT TASK-FILE ASSIGN TO DATABASE-TASKFILE                         
007100            ORGANIZATION IS SEQUENTIAL                                    
007200            ACCESS MODE  IS SEQUENTIAL                                    
007300            FILE STATUS  IS WK-C-FILE-STATUS.                             
007400     SELECT VALID-FILE ASSIGN TO DATABASE-VALIDFIL                        
007500            ORGANIZATION IS SEQUENTIAL                                    
007600            ACCESS MODE  IS SEQUENTIAL                                    
007700            FILE STATUS  IS WK-C-FILE-STATUS.                             
007800     SELECT IMPORTANT-FILE ASSIGN TO DATABASE-IMPTFILE                    
007900            ORGANIZATION IS SEQUENTIAL                                    
008000            ACCESS MODE  IS SEQUENTIAL                                    
008100            FILE STATUS  IS WK-C-FILE-STATUS.                             
008200                                                                          
008300***************                                                           
008400 DATA DIVISION.                                                           
008500***************                                                           
008600 FILE SECTION.                                                            
008700**************                                                            
008800 FD  EMPLOYEE-FILE                                                        
008900     LABEL RECORDS ARE OMITTED                                            
009000     DATA RECORD IS TSKEMPF-REC.                                          
009100 01  TSKEMPF-REC.                                                         
009200     COPY TSKEMPF.                                                        
009300                                                                          
009400 FD  TASK-FILE                                                            
009500     LABEL RECORDS ARE OMITTED                                            
009600     DATA RECORD IS TSKTSKF-REC.                                          
009700 01  TSKTSKF-REC.                                                         
009800     COPY TSKTSKF.                                                        
009900                                                                          
010000 FD  VALID-FILE                                                           
010100     LABEL RECORDS ARE OMITTED                                            
010200     DATA RECORD IS TSKVALF-REC.                                          
010300 01  TSKVALF-REC.                                                         
010400     COPY TSKVALF.                                                        
010500                                                                          
010600 FD  IMPORTANT-FILE                                                       
010700     LABEL RECORDS ARE OMITTED                                            
010800     DATA RECORD IS TSKIMPF-REC.                                          
010900 01  TSKIMPF-REC.                                                         
011000     COPY TSKIMPF.                                                        
011100                                                                          
011200************************                                                  
011300 WORKING-STORAGE SECTION.                                                 
011400************************                                                  
011500 01  FILLER PIC X(24) VALUE "** PROGRAM TSKRECM **".                      
011600                                                                          
011700* ------------------ PROGRAM WORKING STORAGE -------------------*         
011800 01  WK-C-COMMON.                                                         
011900     COPY ASCMWS.                                                         
012000 01  WK-C-TABLES.                                                         
012100     COPY TSKTABS.                                                        
012200 01  WK-N-PROC-DATE                  PIC 9(08) COMP.                      
012300 01  WK-C-EOF-EMP                    PIC X(01) VALUE "N".                 
012400     88  WK-C-EMP-EOF                     VALUE "Y".                      
012500 01  WK-C-EOF-TASK                   PIC X(01) VALUE "N".                 
012600     88  WK-C-TASK-EOF                    VALUE "Y".                      
012700 01  WK-C-EOF-VALID                  PIC X(01) VALUE "N".                 
012800     88  WK-C-VALID-EOF                   VALUE "Y".                      
012900 01  WK-N-EMP-NDX2                   USAGE INDEX.                         
013000*                   SECOND INDEX INTO W01-EMP-TABLE, USED FOR             
013100*                   THE CHILD-STATUS SCAN AT C050 WHILE THE               
013200*                   OUTER PERFORM IS ALREADY KEYED ON W02-TSK-NDX         
013300 COPY CLSF.                                                               
013400*                   LINKAGE PASSED TO TSKCLSF - SAME LAYOUT, THIS         
013500*                   PROGRAM JUST OWNS A COPY OF IT IN ITS OWN             
013600*                   WORKING STORAGE INSTEAD OF LINKAGE, SINCE             
013700*                   TSKRECM IS THE CALLER, NOT THE CALLED                 
013800 01  WK-CLSF-REASON-HOLD             PIC X(32).                           
013900*                   HOLDS THE CANDIDATE REASON FOR G000 TO MOVE           
014000*                   INTO TSKIMPF-CAND-REASON - SET BY F050/F100           
014100*                   BEFORE THE ONE PERFORM OF G000, NEVER MOVED           
014200*                   TO STRAIGHT AFTER G000 CLEARS THE RECORD              
014300 01  WK-CLSF-REASON-HOLD-VIEW REDEFINES WK-CLSF-REASON-HOLD               
014400                                     PIC X(32).                           
014500*                   TSK040 - OWN-FILE REDEFINES 1 - RAW DUMP              
014600*                   VIEW OF THE REASON HOLD AREA                          
014700 01  WK-N-IMP-TALLY                  PIC 9(04) COMP VALUE ZERO.           
014800 01  WK-N-IMP-INDEX-TABLE.                                                
014900     05  WK-N-IMP-INDEX-ENTRY        PIC 9(04) COMP                       
015000                                         OCCURS 9999 TIMES                
015100                                         INDEXED BY WK-N-IMP-NDX.         
015200*                   HOLDS W02-TSK-NDX VALUES OF THE TASKS THAT            
015300*                   PASSED R-01 - SORTED IN PLACE PER R-02                
015400*                   RATHER THAN COPYING THE WHOLE TASK ROW                
015500 01  WK-N-SWAP-INDEX                 PIC 9(04) COMP.                      
015600 01  WK-C-SWAP-MADE                  PIC X(01).                           
015700     88  WK-C-SWAP-YES                   VALUE "Y".                       
015800 01  WK-N-MIN-LOAD                   PIC 9(05) COMP.                      
015900 01  WK-C-ANY-ACTIVE-EMP             PIC X(01).                           
016000     88  WK-C-HAVE-ACTIVE-EMP            VALUE "Y".                       
016100*                   R-03 SAYS MIN-LOAD IS ZERO IF THERE ARE NO            
016200*                   ACTIVE EMPLOYEES AT ALL - THIS FLAG TELLS             
016300*                   E000 WHETHER IT EVER FOUND ONE TO COMPARE             
016400 01  WK-N-CAND-TALLY                 PIC 9(03) COMP.                      
016500 01  WK-C-CAND-LIST.                                                      
016600     05  WK-C-CAND-ENTRY             PIC X(36)                            
016700                                         OCCURS 999 TIMES                 
016800                                         INDEXED BY WK-N-CAND-NDX.        
016900*                   EMPLOYEE IDS ALREADY OFFERED AS A CANDIDATE           
017000*                   FOR THE CURRENT IMPORTANT TASK - CLEARED AT           
017100*                   THE TOP OF F000 FOR EACH TASK IN TURN                 
017200 01  WK-N-SAVE-TSK-NDX                USAGE INDEX.                        
017300*                   TSK039 - HOLDS THE CHILD TASK'S OWN                   
017400*                   W02-TSK-NDX WHILE F100 RE-POINTS IT AT THE            
017500*                   PARENT ROW FOR THE SEARCH BELOW                       
017600 01  WK-C-RECM-PARENT-ID             PIC X(36).                           
017700 01  WK-C-RECM-PARENT-ID-VIEW REDEFINES WK-C-RECM-PARENT-ID               
017800                                     PIC X(36).                           
017900*                   TSK040 - OWN-FILE REDEFINES 2 - RAW DUMP              
018000*                   VIEW OF THE PARENT-ID HOLD AREA                       
018100 01  WK-C-RECM-PARENT-ASSIGNEE       PIC X(36).                           
018200 01  WK-C-RECM-PARENT-ASSN-VIEW                                           
018300         REDEFINES WK-C-RECM-PARENT-ASSIGNEE PIC X(36).                   
018400*                   TSK040 - OWN-FILE REDEFINES 3 - RAW DUMP              
018500*                   VIEW OF THE PARENT-ASSIGNEE HOLD AREA                 
018600 01  WK-N-CTL-EMP-READ               PIC 9(07) COMP.                      
018700 01  WK-N-CTL-TASK-READ              PIC 9(07) COMP.                      
018800 01  WK-N-CTL-IMPT-WRITTEN           PIC 9(07) COMP.                      
018900 01  WK-N-PROC-DATE-PARTS.                                                
019000     05  WK-N-PROC-CCYY              PIC 9(04) COMP.                      
019100     05  WK-N-PROC-MO                PIC 9(02) COMP.                      
019200     05  WK-N-PROC-DA                PIC 9(02) COMP.                      
019300     05  FILLER                      PIC X(02).                           
019400*                   UNUSED IN THIS PROGRAM - CARRIED OVER FROM            
019500*                   TSKWKLD'S COPYBOOK LAYOUT PATTERN SO A                
019600*                   FUTURE PARAMETER-CARD DATE EDIT CAN REUSE IT          
019700                                                                          
019800****************************************************************          
019900************** END OF WORKING-STORAGE - TSKRECM ****************          
020000****************************************************************          
020100 EJECT                                                                    
020200****************                                                          
020300 PROCEDURE DIVISION.                                                      
020400****************                                                          
020500 MAIN-MODULE.                                                             
020600     PERFORM A000-INITIALISE                                              
020700        THRU A099-INITIALISE-EX.                                          
020800     PERFORM B000-BUILD-EMP-TABLE                                         
020900        THRU B099-BUILD-EMP-TABLE-EX                                      
021000        UNTIL WK-C-EMP-EOF.                                               
021100     PERFORM B100-BUILD-TASK-TABLE                                        
021200        THRU B199-BUILD-TASK-TABLE-EX                                     
021300        UNTIL WK-C-VALID-EOF.                                             
021400     PERFORM C000-SELECT-IMPORTANT                                        
021500        THRU C099-SELECT-IMPORTANT-EX                                     
021600        VARYING W02-TSK-NDX FROM 1 BY 1                                   
021700        UNTIL W02-TSK-NDX > W02-TSK-TALLY.                                
021800     PERFORM D000-SORT-IMPORTANT                                          
021900        THRU D099-SORT-IMPORTANT-EX.                                      
022000     PERFORM E000-FIND-MIN-LOAD                                           
022100        THRU E099-FIND-MIN-LOAD-EX.                                       
022200     PERFORM F000-EMIT-CANDIDATES                                         
022300        THRU F099-EMIT-CANDIDATES-EX                                      
022400        VARYING WK-N-IMP-NDX FROM 1 BY 1                                  
022500        UNTIL WK-N-IMP-NDX > WK-N-IMP-TALLY.                              
022600     DISPLAY "TSKRECM - EMPLOYEES LOADED   - " WK-N-CTL-EMP-READ.         
022700     DISPLAY "TSKRECM - TASKS READ         - " WK-N-CTL-TASK-READ.        
022800     DISPLAY "TSKRECM - IMPORTANT TASKS    - " WK-N-IMP-TALLY.            
022900     DISPLAY "TSKRECM - CANDIDATE ROWS OUT - "                            
023000         WK-N-CTL-IMPT-WRITTEN.                                           
023100     PERFORM Z000-END-PROGRAM-ROUTINE                                     
023200        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
023300     STOP RUN.                                                            
023400                                                                          
023500*----------------------------------------------------------------         
023600 A000-INITIALISE.                                                         
023700*----------------------------------------------------------------         
023800     MOVE ZEROS TO WK-N-CTL-EMP-READ WK-N-CTL-TASK-READ                   
023900         WK-N-CTL-IMPT-WRITTEN.                                           
024000     MOVE ZEROS TO W01-EMP-TALLY W02-TSK-TALLY WK-N-IMP-TALLY.            
024100     ACCEPT WK-N-PROC-DATE FROM DATE YYYYMMDD.                            
024200     OPEN INPUT  EMPLOYEE-FILE.                                           
024300     IF NOT WK-C-SUCCESSFUL                                               
024400         DISPLAY "TSKRECM - OPEN FILE ERROR - EMPLOYEE-FILE"              
024500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
024600         GO TO Y900-ABNORMAL-TERMINATION                                  
024700     END-IF.                                                              
024800     OPEN INPUT  TASK-FILE.                                               
024900     IF NOT WK-C-SUCCESSFUL                                               
025000         DISPLAY "TSKRECM - OPEN FILE ERROR - TASK-FILE"                  
025100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
025200         GO TO Y900-ABNORMAL-TERMINATION                                  
025300     END-IF.                                                              
025400     OPEN INPUT  VALID-FILE.                                              
025500     IF NOT WK-C-SUCCESSFUL                                               
025600         DISPLAY "TSKRECM - OPEN FILE ERROR - VALID-FILE"                 
025700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
025800         GO TO Y900-ABNORMAL-TERMINATION                                  
025900     END-IF.                                                              
026000     OPEN OUTPUT IMPORTANT-FILE.                                          
026100     IF NOT WK-C-SUCCESSFUL                                               
026200         DISPLAY "TSKRECM - OPEN FILE ERROR - IMPORTANT-FILE"             
026300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
026400         GO TO Y900-ABNORMAL-TERMINATION                                  
026500     END-IF.                                                              
026600 A099-INITIALISE-EX.                                                      
026700     EXIT.                                                                
026800                                                                          
026900*----------------------------------------------------------------         
027000 B000-BUILD-EMP-TABLE.                                                    
027100*----------------------------------------------------------------         
027200*                   RULE R-03/R-04 NEED EVERY ACTIVE EMPLOYEE'S           
027300*                   ACTIVE-TASK LOAD, SO EVERY EMPLOYEE ROW IS            
027400*                   KEPT - ACTIVE OR NOT - JUST AS IN TSKWKLD             
027500     READ EMPLOYEE-FILE                                                   
027600         AT END                                                           
027700             MOVE "Y" TO WK-C-EOF-EMP                                     
027800             GO TO B099-BUILD-EMP-TABLE-EX                                
027900     END-READ.                                                            
028000     IF NOT WK-C-SUCCESSFUL                                               
028100         DISPLAY "TSKRECM - READ EMPLOYEE-FILE ERROR"                     
028200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
028300         GO TO Y900-ABNORMAL-TERMINATION                                  
028400     END-IF.                                                              
028500     ADD 1 TO WK-N-CTL-EMP-READ.                                          
028600     ADD 1 TO W01-EMP-TALLY.                                              
028700     MOVE TSKEMPF-EMP-ID     TO W01-EMP-ID (W01-EMP-TALLY).               
028800     MOVE TSKEMPF-EMP-NAME   TO W01-EMP-NAME (W01-EMP-TALLY).             
028900     MOVE TSKEMPF-EMP-ACTIVE TO W01-EMP-ACTIVE (W01-EMP-TALLY).           
029000     MOVE ZEROS TO W01-EMP-TOTAL (W01-EMP-TALLY)                          
029100         W01-EMP-ACTV-CNT (W01-EMP-TALLY)                                 
029200         W01-EMP-CRIT-CNT (W01-EMP-TALLY)                                 
029300         W01-EMP-OVER-CNT (W01-EMP-TALLY).                                
029400 B099-BUILD-EMP-TABLE-EX.                                                 
029500     EXIT.                                                                
029600                                                                          
029700*----------------------------------------------------------------         
029800 B100-BUILD-TASK-TABLE.                                                   
029900*----------------------------------------------------------------         
030000*                   TSKVTSK WRITES EXACTLY ONE TYPE 'T' ROW TO            
030100*                   VALID-FILE PER TASK-FILE ROW, IN THE SAME             
030200*                   ORDER IT READ TASK-FILE - VALID-FILE AND              
030300*                   TASK-FILE ARE READ IN LOCKSTEP HERE, ONE              
030400*                   TASK-FILE READ FOR EVERY TYPE 'T' ROW SEEN.           
030500     READ VALID-FILE                                                      
030600         AT END                                                           
030700             MOVE "Y" TO WK-C-EOF-VALID                                   
030800             GO TO B199-BUILD-TASK-TABLE-EX                               
030900     END-READ.                                                            
031000     IF NOT WK-C-SUCCESSFUL                                               
031100         DISPLAY "TSKRECM - READ VALID-FILE ERROR"                        
031200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
031300         GO TO Y900-ABNORMAL-TERMINATION                                  
031400     END-IF.                                                              
031500     IF NOT TSKVALF-TYPE-TASK                                             
031600         GO TO B199-BUILD-TASK-TABLE-EX                                   
031700     END-IF.                                                              
031800     READ TASK-FILE                                                       
031900         AT END                                                           
032000             DISPLAY "TSKRECM - TASK-FILE RAN OUT BEFORE THE "            
032100                 "TYPE 'T' ROWS ON VALID-FILE - OUT OF STEP"              
032200             GO TO Y900-ABNORMAL-TERMINATION                              
032300     END-READ.                                                            
032400     IF NOT WK-C-SUCCESSFUL                                               
032500         DISPLAY "TSKRECM - READ TASK-FILE ERROR"                         
032600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
032700         GO TO Y900-ABNORMAL-TERMINATION                                  
032800     END-IF.                                                              
032900     ADD 1 TO WK-N-CTL-TASK-READ.                                         
033000     IF TSKVALF-PASSED                                                    
033100         PERFORM B150-LOAD-ONE-TASK                                       
033200            THRU B159-LOAD-ONE-TASK-EX                                    
033300     END-IF.                                                              
033400 B199-BUILD-TASK-TABLE-EX.                                                
033500     EXIT.                                                                
033600                                                                          
033700*----------------------------------------------------------------         
033800 B150-LOAD-ONE-TASK.                                                      
033900*----------------------------------------------------------------         
034000     ADD 1 TO W02-TSK-TALLY.                                              
034100     MOVE TSKTSKF-TSK-ID       TO W02-TSK-ID (W02-TSK-TALLY).             
034200     MOVE TSKTSKF-TSK-TITLE    TO W02-TSK-TITLE (W02-TSK-TALLY).          
034300     MOVE TSKTSKF-TSK-PARENT   TO W02-TSK-PARENT (W02-TSK-TALLY).         
034400     MOVE TSKTSKF-TSK-ASSIGNEE                                            
034500         TO W02-TSK-ASSIGNEE (W02-TSK-TALLY).                             
034600     MOVE TSKTSKF-TSK-STATUS   TO W02-TSK-STATUS (W02-TSK-TALLY).         
034700     MOVE TSKTSKF-TSK-DUE-DATE                                            
034800         TO W02-TSK-DUE-DATE (W02-TSK-TALLY).                             
034900     MOVE TSKTSKF-TSK-PRIORITY                                            
035000         TO W02-TSK-PRIORITY (W02-TSK-TALLY).                             
035100     MOVE "Y" TO W02-TSK-VALID (W02-TSK-TALLY).                           
035200 B159-LOAD-ONE-TASK-EX.                                                   
035300     EXIT.                                                                
035400                                                                          
035500*----------------------------------------------------------------         
035600 C000-SELECT-IMPORTANT.                                                   
035700*----------------------------------------------------------------         
035800*                   ONE PASS OF THE VALID TASK TABLE - CLASSIFIES         
035900*                   EACH TASK, ACCUMULATES THE ASSIGNEE'S ACTIVE          
036000*                   LOAD (NEEDED BY R-03/R-04/R-05 REGARDLESS OF          
036100*                   WHETHER THIS PARTICULAR TASK IS IMPORTANT)            
036200*                   AND APPLIES R-01.                                     
036300     IF NOT W02-TSK-IS-VALID (W02-TSK-NDX)                                
036400         GO TO C099-SELECT-IMPORTANT-EX                                   
036500     END-IF.                                                              
036600     MOVE W02-TSK-ID (W02-TSK-NDX)     TO WK-CLSF-TSK-ID.                 
036700     MOVE W02-TSK-STATUS (W02-TSK-NDX) TO WK-CLSF-STATUS.                 
036800     MOVE W02-TSK-DUE-DATE (W02-TSK-NDX) TO WK-CLSF-DUE-DATE.             
036900     MOVE WK-N-PROC-DATE               TO WK-CLSF-PROC-DATE.              
037000     MOVE "N" TO WK-CLSF-INPROG-CHILD.                                    
037100     MOVE ZERO TO WK-CLSF-DIRECT-KIDS WK-CLSF-ALL-KIDS.                   
037200     PERFORM C050-CHECK-CHILD-INPROG                                      
037300        THRU C059-CHECK-CHILD-INPROG-EX                                   
037400        VARYING WK-N-EMP-NDX2 FROM 1 BY 1                                 
037500        UNTIL WK-N-EMP-NDX2 > W02-TSK-TALLY.                              
037600     CALL "TSKCLSF" USING WK-CLSF.                                        
037700     IF WK-CLSF-ACTIVE-YES                                                
037800         AND W02-TSK-ASSIGNEE (W02-TSK-NDX) NOT = SPACES                  
037900         PERFORM C080-BUMP-ASSIGNEE-LOAD                                  
038000            THRU C089-BUMP-ASSIGNEE-LOAD-EX                               
038100     END-IF.                                                              
038200*                   R-01 - IMPORTANT IFF STATUS NEW AND AT LEAST          
038300*                   ONE DIRECT CHILD IN_PROGRESS, IDENTICAL TO            
038400*                   TSKCLSF'S IS-CRITICAL TEST (C-03)                     
038500     IF WK-CLSF-CRITICAL-YES                                              
038600         ADD 1 TO WK-N-IMP-TALLY                                          
038700         MOVE W02-TSK-NDX                                                 
038800             TO WK-N-IMP-INDEX-ENTRY (WK-N-IMP-TALLY)                     
038900     END-IF.                                                              
039000 C099-SELECT-IMPORTANT-EX.                                                
039100     EXIT.                                                                
039200                                                                          
039300*----------------------------------------------------------------         
039400 C050-CHECK-CHILD-INPROG.                                                 
039500*----------------------------------------------------------------         
039600     IF W02-TSK-PARENT (WK-N-EMP-NDX2) = W02-TSK-ID (W02-TSK-NDX)         
039700         IF W02-TSK-STATUS (WK-N-EMP-NDX2) = "IN_PROGRESS"                
039800             MOVE "Y" TO WK-CLSF-INPROG-CHILD                             
039900         END-IF                                                           
040000         ADD 1 TO WK-CLSF-DIRECT-KIDS                                     
040100         ADD 1 TO WK-CLSF-ALL-KIDS                                        
040200     END-IF.                                                              
040300 C059-CHECK-CHILD-INPROG-EX.                                              
040400     EXIT.                                                                
040500                                                                          
040600*----------------------------------------------------------------         
040700 C080-BUMP-ASSIGNEE-LOAD.                                                 
040800*----------------------------------------------------------------         
040900     SET W01-EMP-NDX TO 1.                                                
041000     SEARCH W01-EMP-ENTRY                                                 
041100         AT END                                                           
041200             DISPLAY "TSKRECM - ASSIGNEE NOT FOUND IN EMPLOYEE "          
041300                 "TABLE FOR TASK " W02-TSK-ID (W02-TSK-NDX)               
041400         WHEN W01-EMP-ID (W01-EMP-NDX)                                    
041500                 = W02-TSK-ASSIGNEE (W02-TSK-NDX)                         
041600             ADD 1 TO W01-EMP-ACTV-CNT (W01-EMP-NDX)                      
041700     END-SEARCH.                                                          
041800 C089-BUMP-ASSIGNEE-LOAD-EX.                                              
041900     EXIT.                                                                
042000                                                                          
042100*----------------------------------------------------------------         
042200 D000-SORT-IMPORTANT.                                                     
042300*----------------------------------------------------------------         
042400*                   R-02 - DUE DATE ASCENDING, PRIORITY                   
042500*                   DESCENDING. THE INDEX TABLE HOLDS ONE COMP            
042600*                   SUBSCRIPT PER IMPORTANT TASK SO THE BUBBLE            
042700*                   SORT SWAPS A SINGLE FIELD, NOT A WHOLE ROW.           
042800     MOVE "Y" TO WK-C-SWAP-MADE.                                          
042900     PERFORM D050-ONE-BUBBLE-PASS                                         
043000        THRU D059-ONE-BUBBLE-PASS-EX                                      
043100        UNTIL NOT WK-C-SWAP-YES.                                          
043200 D099-SORT-IMPORTANT-EX.                                                  
043300     EXIT.                                                                
043400                                                                          
043500*----------------------------------------------------------------         
043600 D050-ONE-BUBBLE-PASS.                                                    
043700*----------------------------------------------------------------         
043800     MOVE "N" TO WK-C-SWAP-MADE.                                          
043900     PERFORM D060-COMPARE-ADJACENT                                        
044000        THRU D069-COMPARE-ADJACENT-EX                                     
044100        VARYING WK-N-IMP-NDX FROM 1 BY 1                                  
044200        UNTIL WK-N-IMP-NDX > WK-N-IMP-TALLY - 1.                          
044300 D059-ONE-BUBBLE-PASS-EX.                                                 
044400     EXIT.                                                                
044500                                                                          
044600*----------------------------------------------------------------         
044700 D060-COMPARE-ADJACENT.                                                   
044800*----------------------------------------------------------------         
044900     SET WK-N-CAND-NDX TO WK-N-IMP-NDX.                                   
045000     SET WK-N-CAND-NDX UP BY 1.                                           
045100*                   WK-N-CAND-NDX BORROWED PURELY AS A SCRATCH            
045200*                   INDEX HERE - THE CANDIDATE LIST ITSELF IS             
045300*                   NOT TOUCHED UNTIL F000                                
045400     IF W02-TSK-DUE-DATE                                                  
045500             (WK-N-IMP-INDEX-ENTRY (WK-N-IMP-NDX))                        
045600           > W02-TSK-DUE-DATE                                             
045700             (WK-N-IMP-INDEX-ENTRY (WK-N-CAND-NDX))                       
045800         PERFORM D070-SWAP-ENTRIES THRU D079-SWAP-ENTRIES-EX              
045900     ELSE                                                                 
046000         IF W02-TSK-DUE-DATE                                              
046100                 (WK-N-IMP-INDEX-ENTRY (WK-N-IMP-NDX))                    
046200               = W02-TSK-DUE-DATE                                         
046300                 (WK-N-IMP-INDEX-ENTRY (WK-N-CAND-NDX))                   
046400             IF W02-TSK-PRIORITY                                          
046500                     (WK-N-IMP-INDEX-ENTRY (WK-N-IMP-NDX))                
046600                   < W02-TSK-PRIORITY                                     
046700                     (WK-N-IMP-INDEX-ENTRY (WK-N-CAND-NDX))               
046800                 PERFORM D070-SWAP-ENTRIES                                
046900                    THRU D079-SWAP-ENTRIES-EX                             
047000             END-IF                                                       
047100         END-IF                                                           
047200     END-IF.                                                              
047300 D069-COMPARE-ADJACENT-EX.                                                
047400     EXIT.                                                                
047500                                                                          
047600*----------------------------------------------------------------         
047700 D070-SWAP-ENTRIES.                                                       
047800*----------------------------------------------------------------         
047900     MOVE WK-N-IMP-INDEX-ENTRY (WK-N-IMP-NDX)  TO WK-N-SWAP-INDEX.        
048000     MOVE WK-N-IMP-INDEX-ENTRY (WK-N-CAND-NDX)                            
048100         TO WK-N-IMP-INDEX-ENTRY (WK-N-IMP-NDX).                          
048200     MOVE WK-N-SWAP-INDEX                                                 
048300         TO WK-N-IMP-INDEX-ENTRY (WK-N-CAND-NDX).                         
048400     MOVE "Y" TO WK-C-SWAP-MADE.                                          
048500 D079-SWAP-ENTRIES-EX.                                                    
048600     EXIT.                                                                
048700                                                                          
048800*----------------------------------------------------------------         
048900 E000-FIND-MIN-LOAD.                                                      
049000*----------------------------------------------------------------         
049100*                   R-03 - MINIMUM ACTIVE LOAD OVER ACTIVE                
049200*                   EMPLOYEES ONLY. ZERO IF NONE ARE ACTIVE.              
049300     MOVE ZEROS TO WK-N-MIN-LOAD.                                         
049400     MOVE "N" TO WK-C-ANY-ACTIVE-EMP.                                     
049500     PERFORM E050-CHECK-ONE-EMPLOYEE                                      
049600        THRU E059-CHECK-ONE-EMPLOYEE-EX                                   
049700        VARYING W01-EMP-NDX FROM 1 BY 1                                   
049800        UNTIL W01-EMP-NDX > W01-EMP-TALLY.                                
049900 E099-FIND-MIN-LOAD-EX.                                                   
050000     EXIT.                                                                
050100                                                                          
050200*----------------------------------------------------------------         
050300 E050-CHECK-ONE-EMPLOYEE.                                                 
050400*----------------------------------------------------------------         
050500     IF W01-EMP-IS-ACTIVE (W01-EMP-NDX)                                   
050600         IF NOT WK-C-HAVE-ACTIVE-EMP                                      
050700             MOVE "Y" TO WK-C-ANY-ACTIVE-EMP                              
050800             MOVE W01-EMP-ACTV-CNT (W01-EMP-NDX) TO WK-N-MIN-LOAD         
050900         ELSE                                                             
051000             IF W01-EMP-ACTV-CNT (W01-EMP-NDX) < WK-N-MIN-LOAD            
051100                 MOVE W01-EMP-ACTV-CNT (W01-EMP-NDX)                      
051200                     TO WK-N-MIN-LOAD                                     
051300             END-IF                                                       
051400         END-IF                                                           
051500     END-IF.                                                              
051600 E059-CHECK-ONE-EMPLOYEE-EX.                                              
051700     EXIT.                                                                
051800                                                                          
051900*----------------------------------------------------------------         
052000 F000-EMIT-CANDIDATES.                                                    
052100*----------------------------------------------------------------         
052200     MOVE ZEROS TO WK-N-CAND-TALLY.                                       
052300     SET W02-TSK-NDX TO WK-N-IMP-INDEX-ENTRY (WK-N-IMP-NDX).              
052400     PERFORM F050-EMIT-LEAST-LOADED                                       
052500        THRU F059-EMIT-LEAST-LOADED-EX                                    
052600        VARYING W01-EMP-NDX FROM 1 BY 1                                   
052700        UNTIL W01-EMP-NDX > W01-EMP-TALLY.                                
052800     PERFORM F100-EMIT-PARENT-ASSIGNEE                                    
052900        THRU F199-EMIT-PARENT-ASSIGNEE-EX.                                
053000 F099-EMIT-CANDIDATES-EX.                                                 
053100     EXIT.                                                                
053200                                                                          
053300*----------------------------------------------------------------         
053400 F050-EMIT-LEAST-LOADED.                                                  
053500*----------------------------------------------------------------         
053600*                   R-04 - EVERY ACTIVE EMPLOYEE AT MIN-LOAD IS A         
053700*                   CANDIDATE, IN EMPLOYEE-TABLE ORDER.                   
053800     IF W01-EMP-IS-ACTIVE (W01-EMP-NDX)                                   
053900         AND W01-EMP-ACTV-CNT (W01-EMP-NDX) = WK-N-MIN-LOAD               
054000         MOVE W01-EMP-ID (W01-EMP-NDX)                                    
054100             TO WK-CLSF-TSK-ID                                            
054200         MOVE "LEAST_LOADED" TO WK-CLSF-REASON-HOLD                       
054300         PERFORM G000-WRITE-CANDIDATE-ROW                                 
054400            THRU G099-WRITE-CANDIDATE-ROW-EX                              
054500     END-IF.                                                              
054600 F059-EMIT-LEAST-LOADED-EX.                                               
054700     EXIT.                                                                
054800                                                                          
054900*----------------------------------------------------------------         
055000 F100-EMIT-PARENT-ASSIGNEE.                                               
055100*----------------------------------------------------------------         
055200*                   R-05 - PARENT'S ASSIGNEE, IF ANY, WHOSE LOAD          
055300*                   IS WITHIN MIN-LOAD + 2 AND WHO IS NOT                 
055400*                   ALREADY A CANDIDATE. TSK032 - THE PARENT              
055500*                   ASSIGNEE MUST ALSO BE AN ACTIVE EMPLOYEE.             
055600     IF W02-TSK-PARENT (W02-TSK-NDX) = SPACES                             
055700         GO TO F199-EMIT-PARENT-ASSIGNEE-EX                               
055800     END-IF.                                                              
055900     MOVE W02-TSK-PARENT (W02-TSK-NDX) TO WK-C-RECM-PARENT-ID.            
056000     SET WK-N-SAVE-TSK-NDX TO W02-TSK-NDX.                                
056100     SET W02-TSK-NDX TO 1.                                                
056200     SEARCH W02-TSK-ENTRY                                                 
056300         AT END                                                           
056400             SET W02-TSK-NDX TO WK-N-SAVE-TSK-NDX                         
056500             GO TO F199-EMIT-PARENT-ASSIGNEE-EX                           
056600         WHEN W02-TSK-ID (W02-TSK-NDX) = WK-C-RECM-PARENT-ID              
056700             CONTINUE                                                     
056800     END-SEARCH.                                                          
056900     MOVE W02-TSK-ASSIGNEE (W02-TSK-NDX)                                  
057000         TO WK-C-RECM-PARENT-ASSIGNEE.                                    
057100     SET W02-TSK-NDX TO WK-N-SAVE-TSK-NDX.                                
057200     IF WK-C-RECM-PARENT-ASSIGNEE = SPACES                                
057300         GO TO F199-EMIT-PARENT-ASSIGNEE-EX                               
057400     END-IF.                                                              
057500     SET W01-EMP-NDX TO 1.                                                
057600     SEARCH W01-EMP-ENTRY                                                 
057700         AT END                                                           
057800             GO TO F199-EMIT-PARENT-ASSIGNEE-EX                           
057900         WHEN W01-EMP-ID (W01-EMP-NDX)                                    
058000                 = WK-C-RECM-PARENT-ASSIGNEE                              
058100             CONTINUE                                                     
058200     END-SEARCH.                                                          
058300     IF NOT W01-EMP-IS-ACTIVE (W01-EMP-NDX)                               
058400         GO TO F199-EMIT-PARENT-ASSIGNEE-EX                               
058500     END-IF.                                                              
058600     IF W01-EMP-ACTV-CNT (W01-EMP-NDX) > WK-N-MIN-LOAD + 2                
058700         GO TO F199-EMIT-PARENT-ASSIGNEE-EX                               
058800     END-IF.                                                              
058900     SET WK-N-CAND-NDX TO 1.                                              
059000     SEARCH WK-C-CAND-ENTRY                                               
059100         AT END                                                           
059200             MOVE W01-EMP-ID (W01-EMP-NDX) TO WK-CLSF-TSK-ID              
059300             MOVE "PARENT_ASSIGNEE_WITHIN_THRESHOLD"                      
059400                 TO WK-CLSF-REASON-HOLD                                   
059500             PERFORM G000-WRITE-CANDIDATE-ROW                             
059600                THRU G099-WRITE-CANDIDATE-ROW-EX                          
059700         WHEN WK-C-CAND-ENTRY (WK-N-CAND-NDX)                             
059800                 = W01-EMP-ID (W01-EMP-NDX)                               
059900             CONTINUE                                                     
060000     END-SEARCH.                                                          
060100 F199-EMIT-PARENT-ASSIGNEE-EX.                                            
060200     EXIT.                                                                
060300                                                                          
060400*----------------------------------------------------------------         
060500 G000-WRITE-CANDIDATE-ROW.                                                
060600*----------------------------------------------------------------         
060700*                   WK-CLSF-TSK-ID IS BORROWED PURELY AS A                
060800*                   36-BYTE SCRATCH HOLDER FOR THE CANDIDATE              
060900*                   EMPLOYEE ID - THIS PROGRAM NEVER CALLS                
061000*                   TSKCLSF ITSELF WITH THIS VALUE IN IT.                 
061100     MOVE SPACES              TO TSKIMPF-REC.                             
061200     MOVE W02-TSK-ID (W02-TSK-NDX)    TO TSKIMPF-TASK-ID.                 
061300     MOVE W02-TSK-TITLE (W02-TSK-NDX) TO TSKIMPF-TITLE.                   
061400     MOVE W02-TSK-DUE-DATE (W02-TSK-NDX) TO TSKIMPF-DUE-DATE.             
061500     MOVE WK-CLSF-TSK-ID       TO TSKIMPF-CAND-ID.                        
061600     MOVE WK-CLSF-REASON-HOLD  TO TSKIMPF-CAND-REASON.                    
061700     SET W01-EMP-NDX TO 1.                                                
061800     SEARCH W01-EMP-ENTRY                                                 
061900         AT END                                                           
062000             MOVE SPACES TO TSKIMPF-CAND-NAME                             
062100         WHEN W01-EMP-ID (W01-EMP-NDX) = WK-CLSF-TSK-ID                   
062200             MOVE W01-EMP-NAME (W01-EMP-NDX)                              
062300                 TO TSKIMPF-CAND-NAME                                     
062400     END-SEARCH.                                                          
062500     WRITE TSKIMPF-REC.                                                   
062600     ADD 1 TO WK-N-CTL-IMPT-WRITTEN.                                      
062700     ADD 1 TO WK-N-CAND-TALLY.                                            
062800     MOVE WK-CLSF-TSK-ID TO WK-C-CAND-ENTRY (WK-N-CAND-TALLY).            
062900 G099-WRITE-CANDIDATE-ROW-EX.                                             
063000     EXIT.                                                                
063100                                                                          
063200*----------------------------------------------------------------         
063300 Y900-ABNORMAL-TERMINATION.                                               
063400*----------------------------------------------------------------         
063500     DISPLAY "TSKRECM - ABNORMAL TERMINATION.".                           
063600     PERFORM Z000-END-PROGRAM-ROUTINE                                     
063700        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
063800     STOP RUN.                                                            
063900                                                                          
064000*----------------------------------------------------------------         
064100 Z000-END-PROGRAM-ROUTINE.                                                
064200*----------------------------------------------------------------         
064300     CLOSE EMPLOYEE-FILE TASK-FILE VALID-FILE IMPORTANT-FILE.             
064400 Z999-END-PROGRAM-ROUTINE-EX.                                             
064500     EXIT.                                                                
064600                                                                          
064700*****************************************************************         
064800************** END OF PROGRAM SOURCE -  TSKRECM ***************           
064900*****************************************************************         
