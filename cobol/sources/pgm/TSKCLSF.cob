000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TSKCLSF.                                                 
000500 AUTHOR.         SUBRAMANIAM J.                                           
000600 INSTALLATION.   TASK TRACKER BATCH SUITE.                                
000700 DATE-WRITTEN.   17 APR 2024.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NONE.                                                    
001000*                                                                         
001100*DESCRIPTION :  TASK-CLASSIFICATION.  CALLED SUBROUTINE THAT              
001200*               TURNS ONE TASK'S STATUS, DUE DATE AND DIRECT-             
001300*               CHILD-IN-PROGRESS FLAG INTO THE THREE DERIVED             
001400*               FLAGS THE METRIC PROGRAMS ALL NEED - IS-ACTIVE,           
001500*               IS-OVERDUE AND IS-CRITICAL.  HAS NO FILES OF              
001600*               ITS OWN - THE CALLER OWNS ALL I/O.                        
001700*______________________________________________________________           
001800* HISTORY OF MODIFICATION:                                                
001900*================================================================         
002000* TSK012 SUBRJ   17/04/2024 - ORIGINAL VERSION.  PULLED OUT OF            
002100*                             TSKWKLD SO TSKRECM AND TSKGANT              
002200*                             DID NOT EACH GROW THEIR OWN COPY            
002300*                             OF THE SAME THREE IF-STATEMENTS.            
002400*----------------------------------------------------------------         
002500* TSK024 SUBRJ   18/08/2025 - CLARIFIED THAT C-02 IS-OVERDUE MUST         
002600*                             STILL BE OFF FOR A CANCELLED TASK           
002700*                             EVEN WHEN ITS DUE DATE HAS PASSED -         
002800*                             A CANCELLED TASK IS NOT "LATE",             
002900*                             IT IS JUST CANCELLED.  QA-1140.             
003000*================================================================         
003100 EJECT                                                                    
003200**********************                                                    
003300 ENVIRONMENT DIVISION.                                                    
003400**********************                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER.  IBM-AS400.                                             
003700 OBJECT-COMPUTER.  IBM-AS400.                                             
003800 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
003900                       ON STATUS IS U0-ON                                 
004000                       OFF STATUS IS U0-OFF                               
004100                   C01 IS TOP-OF-FORM.                                    
004200                                                                          
004300***************                                                           
004400 DATA DIVISION.                                                           
004500***************                                                           
004600 WORKING-STORAGE SECTION.                                                 
004700*************************                                                 
004800 01  FILLER                          PIC X(24)        VALUE               
004900     "** PROGRAM TSKCLSF **".                                             
005000                                                                          
005100* ------------------ PROGRAM WORKING STORAGE -------------------*         
005200 01  WK-C-STATUS-TABLE.                                                   
005300     05  FILLER               PIC X(12) VALUE "NEW         ".             
005400     05  FILLER               PIC X(12) VALUE "IN_PROGRESS ".             
005500     05  FILLER               PIC X(12) VALUE "DONE        ".             
005600     05  FILLER               PIC X(12) VALUE "CANCELLED   ".             
005700 01  WK-C-STATUS-REDEF REDEFINES WK-C-STATUS-TABLE.                       
005800     05  WK-C-STATUS-ENTRY    PIC X(12) OCCURS 4 TIMES                    
005900                                  INDEXED BY WK-C-STAT-NDX.               
006000*                   TABLE-DRIVEN CANONICAL STATUS LIST - AVOIDS           
006100*                   A STACK OF "IF STATUS = ..." COMPARISONS              
006200*                   EVERY TIME A NEW STATUS VALUE IS ADDED                
006300 01  WK-C-STATUS-BY-NAME REDEFINES WK-C-STATUS-TABLE.                     
006400     05  WK-C-STAT-NEW        PIC X(12).                                  
006500     05  WK-C-STAT-INPROG     PIC X(12).                                  
006600     05  WK-C-STAT-DONE       PIC X(12).                                  
006700     05  WK-C-STAT-CANCELLED  PIC X(12).                                  
006800*                   SAME FOUR SLOTS, NAMED VIEW - USED WHEN               
006900*                   DISPLAY DUMPS ARE ADDED FOR THIS PROGRAM              
007000 01  WK-C-CLASS-FLAGS.                                                    
007100     05  WK-C-ACTIVE-STATUS   PIC X(01).                                  
007200         88  WK-C-IS-ACTIVE-STAT  VALUE "Y".                              
007300     05  WK-C-CLOSED-STATUS   PIC X(01).                                  
007400         88  WK-C-IS-CLOSED-STAT  VALUE "Y".                              
007500 01  WK-C-CLASS-FLAGS-R REDEFINES WK-C-CLASS-FLAGS.                       
007600     05  WK-C-CLASS-FLAGS-PAIR   PIC X(02).                               
007700*                   RESET BOTH FLAGS IN ONE MOVE AT TOP OF                
007800*                   A000-CLASSIFY-TASK                                    
007900 01  WK-N-CALL-COUNT              PIC 9(07) COMP VALUE ZERO.              
008000*                   SURVIVES ACROSS CALLS SINCE THIS SUBROUTINE           
008100*                   IS NEVER CANCELLED WITHIN A JOB STEP - TOTAL          
008200*                   SHOWS UP IN THE CALLER'S OWN DISPLAY, NOT             
008300*                   DISPLAYED HERE                                        
008400                                                                          
008500****************************************************************          
008600************** END OF WORKING-STORAGE - TSKCLSF ****************          
008700****************************************************************          
008800 EJECT                                                                    
008900****************                                                          
009000 LINKAGE SECTION.                                                         
009100****************                                                          
009200     COPY CLSF.                                                           
009300                                                                          
009400 EJECT                                                                    
009500****************************************************                      
009600 PROCEDURE DIVISION USING WK-CLSF.                                        
009700****************************************************                      
009800 MAIN-MODULE.                                                             
009900     PERFORM A000-CLASSIFY-TASK                                           
010000        THRU A099-CLASSIFY-TASK-EX.                                       
010100     EXIT PROGRAM.                                                        
010200                                                                          
010300*----------------------------------------------------------------         
010400 A000-CLASSIFY-TASK.                                                      
010500*----------------------------------------------------------------         
010600     MOVE "N" TO WK-CLSF-IS-ACTIVE.                                       
010700     MOVE "N" TO WK-CLSF-IS-OVERDUE.                                      
010800     MOVE "N" TO WK-CLSF-IS-CRITICAL.                                     
010900     ADD 1 TO WK-N-CALL-COUNT.                                            
011000     MOVE "NN" TO WK-C-CLASS-FLAGS-PAIR.                                  
011100     IF WK-CLSF-STATUS = WK-C-STATUS-ENTRY (1)                            
011200        OR WK-CLSF-STATUS = WK-C-STATUS-ENTRY (2)                         
011300         MOVE "Y" TO WK-C-ACTIVE-STATUS                                   
011400     END-IF.                                                              
011500     IF WK-CLSF-STATUS = WK-C-STATUS-ENTRY (3)                            
011600        OR WK-CLSF-STATUS = WK-C-STATUS-ENTRY (4)                         
011700         MOVE "Y" TO WK-C-CLOSED-STATUS                                   
011800     END-IF.                                                              
011900*                   C-01 IS-ACTIVE - STATUS IS NEW OR IN_PROGRESS         
012000     IF WK-C-IS-ACTIVE-STAT                                               
012100         MOVE "Y" TO WK-CLSF-IS-ACTIVE                                    
012200     END-IF.                                                              
012300*                   C-02 IS-OVERDUE - NOT DONE/CANCELLED AND THE          
012400*                   DUE DATE IS BEFORE THE PROCESSING DATE.  A            
012500*                   CANCELLED TASK IS NEVER OVERDUE (TSK024).             
012600     IF NOT WK-C-IS-CLOSED-STAT                                           
012700        AND WK-CLSF-DUE-DATE < WK-CLSF-PROC-DATE                          
012800         MOVE "Y" TO WK-CLSF-IS-OVERDUE                                   
012900     END-IF.                                                              
013000*                   C-03 IS-CRITICAL - STATUS NEW AND AT LEAST            
013100*                   ONE DIRECT CHILD IS IN_PROGRESS.  THE CALLER          
013200*                   ALREADY SCANNED THE CHILD ROWS AND PASSES             
013300*                   THE ANSWER IN AS A FLAG - TSKCLSF NEVER SEES          
013400*                   THE TASK TABLE ITSELF.                                
013500     IF WK-CLSF-STATUS = WK-C-STATUS-ENTRY (1)                            
013600        AND WK-CLSF-HAS-INPROG-KID                                        
013700         MOVE "Y" TO WK-CLSF-IS-CRITICAL                                  
013800     END-IF.                                                              
013900 A099-CLASSIFY-TASK-EX.                                                   
014000     EXIT.                                                                
014100                                                                          
014200*****************************************************************         
014300************** END OF PROGRAM SOURCE -  TSKCLSF ***************           
014400*****************************************************************         
