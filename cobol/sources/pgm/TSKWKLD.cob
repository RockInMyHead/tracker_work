000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TSKWKLD.                                                 
000500 AUTHOR.         SUBRAMANIAM J.                                           
000600 INSTALLATION.   TASK TRACKER BATCH SUITE.                                
000700 DATE-WRITTEN.   28 MAY 2025.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NONE.                                                    
001000*                                                                         
001100*DESCRIPTION :  MAIN LINE FOR WORKLOAD-METRICS.  LOADS                    
001200*               EMPLOYEE-FILE AND TASK-FILE, CALLS TSKCLSF                
001300*               ONCE PER VALID TASK FOR ITS IS-ACTIVE /                   
001400*               IS-OVERDUE / IS-CRITICAL FLAGS (RULES C-01                
001500*               THRU C-03), ACCUMULATES THE PER-EMPLOYEE AND              
001600*               OVERALL COUNTS (RULES W-01, W-02), SORTS THE              
001700*               EMPLOYEE TABLE PER W-03 AND PRINTS THE                    
001800*               EMPLOYEE WORKLOAD REPORT ON PRTR-WORKLOAD.                
001900*               ONLY TASKS THAT PASSED TSKVTSK (VALID-FILE                
002000*               TYPE 'T', STATUS 'P') ARE COUNTED.                        
002100*______________________________________________________________           
002200* HISTORY OF MODIFICATION:                                                
002300*================================================================         
002400* TSK027 SUBRJ   28/05/2025 - ORIGINAL VERSION.                           
002500*----------------------------------------------------------------         
002600* TSK028 SUBRJ   19/08/2025 - AN EMPLOYEE WITH NO TASKS AT ALL            
002700*                             WAS DROPPING OFF THE BOTTOM OF THE          
002800*                             REPORT SILENTLY - CONFIRMED WITH            
002900*                             THE PROJECT OFFICE THIS IS CORRECT,         
003000*                             A ZERO-TOTAL ROW STILL PRINTS.              
003100*                             COMMENT ADDED AT C000, NO CODE              
003200*                             CHANGE REQUIRED.                            
003300*----------------------------------------------------------------         
003400* TSK029 SUBRJ   19/08/2025 - REWORKED THE TITLE-LINE DATE BREAK-         
003500*                             OUT AT E100 SO IT NO LONGER                 
003600*                             REDEFINES A COMP FIELD WITH DISPLAY         
003700*                             SUBFIELDS - CAUGHT ON REVIEW, NEVER         
003800*                             ACTUALLY FAILED IN PRODUCTION. ALSO         
003900*                             ADDED THE MISSING FILLER PAD TO THE         
004000*                             SWAP HOLDER AND STATUS-COUNT GROUPS.        
004100*----------------------------------------------------------------         
004200* TSK043 SUBRJ   09/08/2026 - ADDED A RAW DUMP VIEW OVER THE              
004300*                             TITLE-LINE DATE EDIT AREA SO OPS CAN        
004400*                             SEE THE EXACT BYTES WHEN A BAD              
004500*                             BATCH PARAMETER PRINTS A GARBLED            
004600*                             DATE ON THE REPORT HEADING. QA-1208.        
004700*----------------------------------------------------------------         
004800* TSK045 SUBRJ   09/08/2026 - A TERMED EMPLOYEE WAS STILL SHOWING         
004900*                             UP ON THE PRINTED REPORT AND BEING          
005000*                             COUNTED IN "EMPLOYEES ON REPORT"            
005100*                             BECAUSE E110 NEVER LOOKED AT THE            
005200*                             ACTIVE FLAG IT WAS LOADED WITH AT           
005300*                             B000. ADDED A SKIP AT THE TOP OF            
005400*                             E110 AND A SEPARATE PRINTED-COUNT           
005500*                             FIELD SO THE TOTAL LINE ONLY                
005600*                             REFLECTS ROWS THAT ACTUALLY PRINTED.        
005700*================================================================         
005800 EJECT                                                                    
005900**********************                                                    
006000 ENVIRONMENT DIVISION.                                                    
006100**********************                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SOURCE-COMPUTER.  IBM-AS400.                                             
006400 OBJECT-COMPUTER.  IBM-AS400.                                             
006500 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
006600                       ON STATUS IS U0-ON                                 
006700                       OFF STATUS IS U0-OFF                               
006800                   C01 IS TOP-OF-FORM.                                    
006900                                                                          
007000 INPUT-OUTPUT SECTION.                                                    
007100 FILE-CONTROL.                                                            
007200     SELECT EMPLOYEE-FILE ASSIGN TO DATABASE-EMPFILE                      
007300            ORGANIZATION IS SEQUENTIAL                                    
007400            ACCESS MODE  IS SEQUENTIAL                                    
007500            FILE STATUS  IS WK-C-FILE-STATUS.                             
007600     SELECT TASK-FILE ASSIGN TO DATABASE-TASKFILE                         
007700            ORGANIZATION IS SEQUENTIAL                                    
007800            ACCESS MODE  IS SEQUENTIAL                                    
007900            FILE STATUS  IS WK-C-FILE-STATUS.                             
008000     SELECT VALID-FILE ASSIGN TO DATABASE-VALIDFIL                        
008100            ORGANIZATION IS SEQUENTIAL                                    
008200            ACCESS MODE  IS SEQUENTIAL                                    
008300            FILE STATUS  IS WK-C-FILE-STATUS.                             
008400     SELECT PRTR-WORKLOAD ASSIGN TO PRINTER-WORKLOAD                      
008500            ORGANIZATION IS SEQUENTIAL                                    
008600            ACCESS MODE  IS SEQUENTIAL                                    
008700            FILE STATUS  IS WK-C-FILE-STATUS.                             
008800                                                                          
008900***************                                                           
009000 DATA DIVISION.                                                           
009100***************                                                           
009200 FILE SECTION.                                                            
009300**************                                                            
009400 FD  EMPLOYEE-FILE                                                        
009500     LABEL RECORDS ARE OMITTED                                            
009600     DATA RECORD IS TSKEMPF-REC.                                          
009700 01  TSKEMPF-REC.                                                         
009800     COPY TSKEMPF.                                                        
009900                                                                          
010000 FD  TASK-FILE                                                            
010100     LABEL RECORDS ARE OMITTED                                            
010200     DATA RECORD IS TSKTSKF-REC.                                          
010300 01  TSKTSKF-REC.                                                         
010400     COPY TSKTSKF.                                                        
010500                                                                          
010600 FD  VALID-FILE                                                           
010700     LABEL RECORDS ARE OMITTED                                            
010800     DATA RECORD IS TSKVALF-REC.                                          
010900 01  TSKVALF-REC.                                                         
011000     COPY TSKVALF.                                                        
011100                                                                          
011200 FD  PRTR-WORKLOAD                                                        
011300     LABEL RECORDS ARE OMITTED                                            
011400     DATA RECORD IS TSKWKLP-REC.                                          
011500 01  TSKWKLP-REC.                                                         
011600     COPY TSKWKLP.                                                        
011700                                                                          
011800 WORKING-STORAGE SECTION.                                                 
011900*************************                                                 
012000 01  FILLER                          PIC X(24)        VALUE               
012100     "** PROGRAM TSKWKLD **".                                             
012200                                                                          
012300* ------------------ PROGRAM WORKING STORAGE -------------------*         
012400 01    WK-C-COMMON.                                                       
012500     COPY ASCMWS.                                                         
012600                                                                          
012700 01  WK-C-TABLES.                                                         
012800     COPY TSKTABS.                                                        
012900                                                                          
013000 01  WK-N-PROC-DATE                  PIC 9(08) COMP.                      
013100*                   BATCH PARAMETER, "TODAY" (ACCEPT FROM DATE)           
013200 01  WK-C-EOF-EMP                     PIC X(01) VALUE "N".                
013300     88  WK-C-EMP-EOF                     VALUE "Y".                      
013400 01  WK-C-EOF-TASK                    PIC X(01) VALUE "N".                
013500     88  WK-C-TASK-EOF                    VALUE "Y".                      
013600 01  WK-C-EOF-VALID                   PIC X(01) VALUE "N".                
013700     88  WK-C-VALID-EOF                   VALUE "Y".                      
013800 01  WK-N-EMP-NDX2                    USAGE INDEX.                        
013900*                   SECOND INDEX INTO W01-EMP-TABLE, USED BY THE          
014000*                   SORT WHEN THE OUTER PERFORM IS ALREADY KEYED          
014100*                   ON W01-EMP-NDX                                        
014200 01  WK-N-SWAP-HOLD.                                                      
014300     05  WK-N-SWAP-ID                PIC X(36).                           
014400     05  WK-N-SWAP-NAME              PIC X(40).                           
014500     05  WK-N-SWAP-ACTIVE            PIC X(01).                           
014600     05  WK-N-SWAP-TOTAL             PIC 9(05) COMP.                      
014700     05  WK-N-SWAP-ACTV-CNT          PIC 9(05) COMP.                      
014800     05  WK-N-SWAP-CRIT-CNT          PIC 9(05) COMP.                      
014900     05  WK-N-SWAP-OVER-CNT          PIC 9(05) COMP.                      
015000     05  FILLER                      PIC X(04).                           
015100*                   HOLDS ONE W01-EMP-ENTRY, FIELD FOR FIELD, SO          
015200*                   THE BUBBLE SORT SWAP DOES NOT DEPEND ON THE           
015300*                   COMPILER'S INTERNAL LENGTH FOR A COMP ITEM            
015400 01  WK-C-SWAP-MADE                   PIC X(01).                          
015500     88  WK-C-SWAP-YES                    VALUE "Y".                      
015600 COPY CLSF.                                                               
015700*                   LINKAGE PASSED TO TSKCLSF - SAME LAYOUT, THIS         
015800*                   PROGRAM JUST OWNS A COPY OF IT IN ITS OWN             
015900*                   WORKING STORAGE INSTEAD OF LINKAGE, SINCE             
016000*                   TSKWKLD IS THE CALLER, NOT THE CALLED                 
016100 01  WK-N-TOTAL-ACTIVE                PIC 9(07) COMP.                     
016200 01  WK-N-TOTAL-CRITICAL              PIC 9(07) COMP.                     
016300 01  WK-N-TOTAL-OVERDUE               PIC 9(07) COMP.                     
016400 01  WK-N-STATUS-COUNTS.                                                  
016500     05  WK-N-CNT-NEW                PIC 9(07) COMP.                      
016600     05  WK-N-CNT-INPROG             PIC 9(07) COMP.                      
016700     05  WK-N-CNT-DONE               PIC 9(07) COMP.                      
016800     05  WK-N-CNT-CANCELLED          PIC 9(07) COMP.                      
016900     05  FILLER                      PIC X(04).                           
017000 01  WK-N-STATUS-COUNTS-R REDEFINES WK-N-STATUS-COUNTS.                   
017100     05  WK-N-CNT-ENTRY              PIC 9(07) COMP                       
017200                                         OCCURS 4 TIMES                   
017300                                         INDEXED BY WK-N-CNT-NDX.         
017400*                   SAME FOUR COUNTERS, INDEXED VIEW - LETS               
017500*                   E200-PRINT-STATUS-LINE WALK THE STATUS NAME           
017600*                   TABLE IN TSKCLSF AND THE COUNT TABLE HERE             
017700*                   SIDE BY SIDE WITH ONE SUBSCRIPT                       
017800 01  WK-C-STATUS-NAMES.                                                   
017900     05  FILLER               PIC X(12) VALUE "NEW         ".             
018000     05  FILLER               PIC X(12) VALUE "IN_PROGRESS ".             
018100     05  FILLER               PIC X(12) VALUE "DONE        ".             
018200     05  FILLER               PIC X(12) VALUE "CANCELLED   ".             
018300 01  WK-C-STATUS-NAMES-R REDEFINES WK-C-STATUS-NAMES.                     
018400     05  WK-C-STATUS-ENTRY   PIC X(12) OCCURS 4 TIMES                     
018500                                 INDEXED BY WK-C-STAT-NDX.                
018600*                   MIRRORS THE STATUS TABLE IN TSKCLSF - KEPT            
018700*                   HERE TOO SO THIS PROGRAM DOES NOT HAVE TO             
018800*                   CALL TSKCLSF JUST TO PRINT A CAPTION                  
018900 01  WK-N-LINE-COUNT                  PIC 9(03) COMP VALUE 99.            
019000*                   FORCES A TITLE PAGE ON THE FIRST WRITE                
019100 01  WK-N-CTL-EMP-READ                PIC 9(07) COMP.                     
019200 01  WK-N-CTL-TASK-READ               PIC 9(07) COMP.                     
019300 01  WK-N-CTL-TASK-USED               PIC 9(07) COMP.                     
019400 01  WK-N-EMP-PRINTED                 PIC 9(07) COMP.                     
019500*                   TSK045 - COUNT OF EMPLOYEE ROWS THAT ACTUALLY         
019600*                   PRINTED ON PRTR-WORKLOAD, I.E. EXCLUDING ANY          
019700*                   EMPLOYEE WHOSE ACTIVE FLAG IS NOT Y                   
019800 01  WK-C-DATE-EDIT.                                                      
019900     05  WK-C-DATE-CCYY              PIC 9(04).                           
020000     05  FILLER                      PIC X(01) VALUE "-".                 
020100     05  WK-C-DATE-MO                PIC 9(02).                           
020200     05  FILLER                      PIC X(01) VALUE "-".                 
020300     05  WK-C-DATE-DA                PIC 9(02).                           
020400 01  WK-C-DATE-EDIT-VIEW REDEFINES WK-C-DATE-EDIT PIC X(10).              
020500*                   TSK043 - OWN-FILE REDEFINES 3 - RAW DUMP              
020600*                   VIEW OF THE TITLE-LINE DATE EDIT AREA SO              
020700*                   OPS CAN READ THE EXACT BYTES IN A DUMP                
020800*                   WHEN THE HEADING DATE LOOKS WRONG                     
020900 01  WK-N-PROC-DATE-PARTS.                                                
021000     05  WK-N-PROC-CCYY              PIC 9(04) COMP.                      
021100     05  WK-N-PROC-MO                PIC 9(02) COMP.                      
021200     05  WK-N-PROC-DA                PIC 9(02) COMP.                      
021300     05  FILLER                      PIC X(02).                           
021400*                   BROKEN OUT OF THE 8-DIGIT PARAMETER BY                
021500*                   DIVIDE/COMPUTE IN E100 FOR THE TITLE-LINE             
021600*                   DATE EDIT.  NOT A REDEFINES OF WK-N-PROC-DATE         
021700*                   ON PURPOSE - THAT FIELD IS COMP AND SHORTER           
021800*                   IN STORAGE THAN THREE DISPLAY-SIZED SUBFIELDS.        
021900                                                                          
022000****************************************************************          
022100************** END OF WORKING-STORAGE - TSKWKLD ****************          
022200****************************************************************          
022300 EJECT                                                                    
022400****************                                                          
022500 PROCEDURE DIVISION.                                                      
022600****************                                                          
022700 MAIN-MODULE.                                                             
022800     PERFORM A000-INITIALISE                                              
022900        THRU A099-INITIALISE-EX.                                          
023000     PERFORM B000-BUILD-EMP-TABLE                                         
023100        THRU B099-BUILD-EMP-TABLE-EX                                      
023200        UNTIL WK-C-EMP-EOF.                                               
023300     PERFORM B100-BUILD-TASK-TABLE                                        
023400        THRU B199-BUILD-TASK-TABLE-EX                                     
023500        UNTIL WK-C-VALID-EOF.                                             
023600     PERFORM C000-ACCUMULATE-ONE-TASK                                     
023700        THRU C099-ACCUMULATE-ONE-TASK-EX                                  
023800        VARYING W02-TSK-NDX FROM 1 BY 1                                   
023900        UNTIL W02-TSK-NDX > W02-TSK-TALLY.                                
024000     PERFORM D000-SORT-BY-ACTIVE-DESC                                     
024100        THRU D099-SORT-BY-ACTIVE-DESC-EX.                                 
024200     PERFORM E000-PRINT-REPORT                                            
024300        THRU E099-PRINT-REPORT-EX.                                        
024400     DISPLAY "TSKWKLD - EMPLOYEES LOADED  " WK-N-EMP-TALLY.               
024500     DISPLAY "TSKWKLD - TASKS READ        " WK-N-CTL-TASK-READ.           
024600     DISPLAY "TSKWKLD - TASKS COUNTED     " WK-N-CTL-TASK-USED.           
024700     PERFORM Z000-END-PROGRAM-ROUTINE                                     
024800        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
024900     STOP RUN.                                                            
025000                                                                          
025100*----------------------------------------------------------------         
025200 A000-INITIALISE.                                                         
025300*----------------------------------------------------------------         
025400     MOVE ZEROS TO WK-N-CTL-EMP-READ WK-N-CTL-TASK-READ                   
025500                   WK-N-CTL-TASK-USED WK-N-EMP-PRINTED.                   
025600     MOVE ZEROS TO WK-N-TOTAL-ACTIVE WK-N-TOTAL-CRITICAL                  
025700                   WK-N-TOTAL-OVERDUE.                                    
025800     MOVE ZEROS TO WK-N-STATUS-COUNTS.                                    
025900     MOVE ZEROS TO W01-EMP-TALLY W02-TSK-TALLY.                           
026000     ACCEPT WK-N-PROC-DATE FROM DATE YYYYMMDD.                            
026100     OPEN INPUT  EMPLOYEE-FILE.                                           
026200     IF NOT WK-C-SUCCESSFUL                                               
026300         DISPLAY "TSKWKLD - OPEN FILE ERROR - EMPLOYEE-FILE"              
026400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
026500         GO TO Y900-ABNORMAL-TERMINATION                                  
026600     END-IF.                                                              
026700     OPEN INPUT  TASK-FILE.                                               
026800     IF NOT WK-C-SUCCESSFUL                                               
026900         DISPLAY "TSKWKLD - OPEN FILE ERROR - TASK-FILE"                  
027000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
027100         GO TO Y900-ABNORMAL-TERMINATION                                  
027200     END-IF.                                                              
027300     OPEN INPUT  VALID-FILE.                                              
027400     IF NOT WK-C-SUCCESSFUL                                               
027500         DISPLAY "TSKWKLD - OPEN FILE ERROR - VALID-FILE"                 
027600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
027700         GO TO Y900-ABNORMAL-TERMINATION                                  
027800     END-IF.                                                              
027900     OPEN OUTPUT PRTR-WORKLOAD.                                           
028000     IF NOT WK-C-SUCCESSFUL                                               
028100         DISPLAY "TSKWKLD - OPEN FILE ERROR - PRTR-WORKLOAD"              
028200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
028300         GO TO Y900-ABNORMAL-TERMINATION                                  
028400     END-IF.                                                              
028500 A099-INITIALISE-EX.                                                      
028600     EXIT.                                                                
028700                                                                          
028800*----------------------------------------------------------------         
028900 B000-BUILD-EMP-TABLE.                                                    
029000*----------------------------------------------------------------         
029100*                   RULE W-01 KEEPS ONE ROW PER EMPLOYEE ON               
029200*                   EMPLOYEE-FILE, ACTIVE OR NOT - AN INACTIVE            
029300*                   EMPLOYEE STILL OWNS WHATEVER TASKS ARE                
029400*                   ASSIGNED TO IT (TSK028).                              
029500     READ EMPLOYEE-FILE                                                   
029600         AT END                                                           
029700             MOVE "Y" TO WK-C-EOF-EMP                                     
029800         NOT AT END                                                       
029900             ADD 1 TO W01-EMP-TALLY                                       
030000             ADD 1 TO WK-N-CTL-EMP-READ                                   
030100             MOVE TSKEMPF-EMP-ID                                          
030200                 TO W01-EMP-ID (W01-EMP-TALLY)                            
030300             MOVE TSKEMPF-EMP-NAME                                        
030400                 TO W01-EMP-NAME (W01-EMP-TALLY)                          
030500             MOVE TSKEMPF-EMP-ACTIVE                                      
030600                 TO W01-EMP-ACTIVE (W01-EMP-TALLY)                        
030700             MOVE ZEROS TO W01-EMP-TOTAL (W01-EMP-TALLY)                  
030800                           W01-EMP-ACTV-CNT (W01-EMP-TALLY)               
030900                           W01-EMP-CRIT-CNT (W01-EMP-TALLY)               
031000                           W01-EMP-OVER-CNT (W01-EMP-TALLY)               
031100     END-READ.                                                            
031200 B099-BUILD-EMP-TABLE-EX.                                                 
031300     EXIT.                                                                
031400                                                                          
031500*----------------------------------------------------------------         
031600 B100-BUILD-TASK-TABLE.                                                   
031700*----------------------------------------------------------------         
031800*                   TSKVTSK WRITES EXACTLY ONE VALID-FILE TYPE            
031900*                   'T' ROW PER TASK-FILE ROW, IN THE SAME ORDER          
032000*                   IT READ TASK-FILE - PASS OR FAIL, ONE FOR             
032100*                   ONE.  SO THE TYPE 'T' PORTION OF VALID-FILE           
032200*                   AND TASK-FILE CAN BE READ IN LOCKSTEP HERE            
032300*                   INSTEAD OF SEARCHING TASK-FILE BY KEY. TYPE           
032400*                   'D' ROWS (APPENDED LATER BY TSKVDEP) COME             
032500*                   AFTER ALL TYPE 'T' ROWS AND DO NOT ADVANCE            
032600*                   TASK-FILE.                                            
032700     READ VALID-FILE                                                      
032800         AT END                                                           
032900             MOVE "Y" TO WK-C-EOF-VALID                                   
033000         NOT AT END                                                       
033100             IF TSKVALF-TYPE-TASK                                         
033200                 READ TASK-FILE                                           
033300                     AT END                                               
033400                         DISPLAY "TSKWKLD - TASK-FILE SHORT "             
033500                                 "AGAINST VALID-FILE"                     
033600                         GO TO Y900-ABNORMAL-TERMINATION                  
033700                     NOT AT END                                           
033800                         ADD 1 TO WK-N-CTL-TASK-READ                      
033900                 END-READ                                                 
034000                 IF TSKVALF-PASSED                                        
034100                     PERFORM B150-LOAD-ONE-TASK                           
034200                        THRU B159-LOAD-ONE-TASK-EX                        
034300                 END-IF                                                   
034400             END-IF                                                       
034500     END-READ.                                                            
034600 B199-BUILD-TASK-TABLE-EX.                                                
034700     EXIT.                                                                
034800                                                                          
034900*----------------------------------------------------------------         
035000 B150-LOAD-ONE-TASK.                                                      
035100*----------------------------------------------------------------         
035200     ADD 1 TO W02-TSK-TALLY.                                              
035300     ADD 1 TO WK-N-CTL-TASK-USED.                                         
035400     MOVE TSKTSKF-TSK-ID       TO W02-TSK-ID (W02-TSK-TALLY).             
035500     MOVE TSKTSKF-TSK-PARENT   TO W02-TSK-PARENT (W02-TSK-TALLY).         
035600     MOVE TSKTSKF-TSK-ASSIGNEE                                            
035700         TO W02-TSK-ASSIGNEE (W02-TSK-TALLY).                             
035800     MOVE TSKTSKF-TSK-STATUS   TO W02-TSK-STATUS (W02-TSK-TALLY).         
035900     MOVE TSKTSKF-TSK-DUE-DATE                                            
036000         TO W02-TSK-DUE-DATE (W02-TSK-TALLY).                             
036100     MOVE "Y" TO W02-TSK-VALID (W02-TSK-TALLY).                           
036200 B159-LOAD-ONE-TASK-EX.                                                   
036300     EXIT.                                                                
036400                                                                          
036500*----------------------------------------------------------------         
036600 C000-ACCUMULATE-ONE-TASK.                                                
036700*----------------------------------------------------------------         
036800*                   RULE C-03 IS-CRITICAL NEEDS TO KNOW IF THIS           
036900*                   TASK HAS A DIRECT CHILD IN_PROGRESS. TSKWKLD          
037000*                   HAS NO PARENT-INDEXED VIEW OF THE TABLE SO            
037100*                   THE CHECK IS A LINEAR SCAN, ACCEPTABLE HERE           
037200*                   SINCE THIS RUNS ONCE PER TASK, NOT NESTED.            
037300     MOVE SPACES TO WK-CLSF-INPUT.                                        
037400     MOVE W02-TSK-ID (W02-TSK-NDX)   TO WK-CLSF-TSK-ID.                   
037500     MOVE W02-TSK-STATUS (W02-TSK-NDX) TO WK-CLSF-STATUS.                 
037600     MOVE W02-TSK-DUE-DATE (W02-TSK-NDX) TO WK-CLSF-DUE-DATE.             
037700     MOVE WK-N-PROC-DATE             TO WK-CLSF-PROC-DATE.                
037800     MOVE "N" TO WK-CLSF-INPROG-CHILD.                                    
037900     MOVE ZEROS TO WK-CLSF-DIRECT-KIDS WK-CLSF-ALL-KIDS.                  
038000     PERFORM C050-CHECK-CHILD-INPROG                                      
038100        THRU C059-CHECK-CHILD-INPROG-EX                                   
038200        VARYING WK-N-EMP-NDX2 FROM 1 BY 1                                 
038300        UNTIL WK-N-EMP-NDX2 > W02-TSK-TALLY.                              
038400     CALL "TSKCLSF" USING WK-CLSF.                                        
038500     PERFORM C070-COUNT-BY-STATUS                                         
038600        THRU C079-COUNT-BY-STATUS-EX.                                     
038700     IF WK-CLSF-ACTIVE-YES                                                
038800         ADD 1 TO WK-N-TOTAL-ACTIVE                                       
038900     END-IF.                                                              
039000     IF WK-CLSF-CRITICAL-YES                                              
039100         ADD 1 TO WK-N-TOTAL-CRITICAL                                     
039200     END-IF.                                                              
039300     IF WK-CLSF-OVERDUE-YES                                               
039400         ADD 1 TO WK-N-TOTAL-OVERDUE                                      
039500     END-IF.                                                              
039600     IF W02-TSK-ASSIGNEE (W02-TSK-NDX) NOT = SPACES                       
039700         PERFORM C080-FIND-EMPLOYEE                                       
039800            THRU C089-FIND-EMPLOYEE-EX                                    
039900     END-IF.                                                              
040000 C099-ACCUMULATE-ONE-TASK-EX.                                             
040100     EXIT.                                                                
040200                                                                          
040300*----------------------------------------------------------------         
040400 C050-CHECK-CHILD-INPROG.                                                 
040500*----------------------------------------------------------------         
040600     IF W02-TSK-PARENT (WK-N-EMP-NDX2) = W02-TSK-ID (W02-TSK-NDX)         
040700         ADD 1 TO WK-CLSF-ALL-KIDS                                        
040800         IF W02-TSK-STATUS (WK-N-EMP-NDX2) = "IN_PROGRESS"                
040900             ADD 1 TO WK-CLSF-DIRECT-KIDS                                 
041000             MOVE "Y" TO WK-CLSF-INPROG-CHILD                             
041100         END-IF                                                           
041200     END-IF.                                                              
041300 C059-CHECK-CHILD-INPROG-EX.                                              
041400     EXIT.                                                                
041500                                                                          
041600*----------------------------------------------------------------         
041700 C070-COUNT-BY-STATUS.                                                    
041800*----------------------------------------------------------------         
041900     SET WK-C-STAT-NDX WK-N-CNT-NDX TO 1.                                 
042000     SEARCH WK-C-STATUS-ENTRY                                             
042100         AT END                                                           
042200             DISPLAY "TSKWKLD - UNKNOWN STATUS ON TASK "                  
042300                     W02-TSK-ID (W02-TSK-NDX)                             
042400         WHEN WK-C-STATUS-ENTRY (WK-C-STAT-NDX)                           
042500                  = W02-TSK-STATUS (W02-TSK-NDX)                          
042600             SET WK-N-CNT-NDX TO WK-C-STAT-NDX                            
042700             ADD 1 TO WK-N-CNT-ENTRY (WK-N-CNT-NDX)                       
042800     END-SEARCH.                                                          
042900 C079-COUNT-BY-STATUS-EX.                                                 
043000     EXIT.                                                                
043100                                                                          
043200*----------------------------------------------------------------         
043300 C080-FIND-EMPLOYEE.                                                      
043400*----------------------------------------------------------------         
043500     SET W01-EMP-NDX TO 1.                                                
043600     SEARCH W01-EMP-ENTRY                                                 
043700         AT END                                                           
043800             DISPLAY "TSKWKLD - ASSIGNEE NOT ON EMPLOYEE-FILE "           
043900                     W02-TSK-ASSIGNEE (W02-TSK-NDX)                       
044000         WHEN W01-EMP-ID (W01-EMP-NDX)                                    
044100                  = W02-TSK-ASSIGNEE (W02-TSK-NDX)                        
044200             ADD 1 TO W01-EMP-TOTAL (W01-EMP-NDX)                         
044300             IF WK-CLSF-ACTIVE-YES                                        
044400                 ADD 1 TO W01-EMP-ACTV-CNT (W01-EMP-NDX)                  
044500             END-IF                                                       
044600             IF WK-CLSF-CRITICAL-YES                                      
044700                 ADD 1 TO W01-EMP-CRIT-CNT (W01-EMP-NDX)                  
044800             END-IF                                                       
044900             IF WK-CLSF-OVERDUE-YES                                       
045000                 ADD 1 TO W01-EMP-OVER-CNT (W01-EMP-NDX)                  
045100             END-IF                                                       
045200     END-SEARCH.                                                          
045300 C089-FIND-EMPLOYEE-EX.                                                   
045400     EXIT.                                                                
045500                                                                          
045600*----------------------------------------------------------------         
045700 D000-SORT-BY-ACTIVE-DESC.                                                
045800*----------------------------------------------------------------         
045900*                   RULE W-03 - ACTIVE COUNT DESCENDING, TIES             
046000*                   BROKEN NAME ASCENDING.  PLAIN BUBBLE SORT -           
046100*                   THE EMPLOYEE TABLE IS NEVER LARGE ENOUGH TO           
046200*                   JUSTIFY A SORT VERB FOR AN IN-MEMORY TABLE.           
046300     MOVE "Y" TO WK-C-SWAP-MADE.                                          
046400     PERFORM D050-ONE-BUBBLE-PASS                                         
046500        THRU D059-ONE-BUBBLE-PASS-EX                                      
046600        UNTIL NOT WK-C-SWAP-YES.                                          
046700 D099-SORT-BY-ACTIVE-DESC-EX.                                             
046800     EXIT.                                                                
046900                                                                          
047000*----------------------------------------------------------------         
047100 D050-ONE-BUBBLE-PASS.                                                    
047200*----------------------------------------------------------------         
047300     MOVE "N" TO WK-C-SWAP-MADE.                                          
047400     PERFORM D060-COMPARE-ADJACENT                                        
047500        THRU D069-COMPARE-ADJACENT-EX                                     
047600        VARYING W01-EMP-NDX FROM 1 BY 1                                   
047700        UNTIL W01-EMP-NDX > W01-EMP-TALLY - 1.                            
047800 D059-ONE-BUBBLE-PASS-EX.                                                 
047900     EXIT.                                                                
048000                                                                          
048100*----------------------------------------------------------------         
048200 D060-COMPARE-ADJACENT.                                                   
048300*----------------------------------------------------------------         
048400     SET WK-N-EMP-NDX2 TO W01-EMP-NDX.                                    
048500     SET WK-N-EMP-NDX2 UP BY 1.                                           
048600     IF W01-EMP-ACTV-CNT (W01-EMP-NDX)                                    
048700            < W01-EMP-ACTV-CNT (WK-N-EMP-NDX2)                            
048800         PERFORM D070-SWAP-ENTRIES                                        
048900            THRU D079-SWAP-ENTRIES-EX                                     
049000         GO TO D069-COMPARE-ADJACENT-EX                                   
049100     END-IF.                                                              
049200     IF W01-EMP-ACTV-CNT (W01-EMP-NDX)                                    
049300            = W01-EMP-ACTV-CNT (WK-N-EMP-NDX2)                            
049400         IF W01-EMP-NAME-INIT (W01-EMP-NDX)                               
049500                > W01-EMP-NAME-INIT (WK-N-EMP-NDX2)                       
049600             PERFORM D070-SWAP-ENTRIES                                    
049700                THRU D079-SWAP-ENTRIES-EX                                 
049800             GO TO D069-COMPARE-ADJACENT-EX                               
049900         END-IF                                                           
050000         IF W01-EMP-NAME-INIT (W01-EMP-NDX)                               
050100                = W01-EMP-NAME-INIT (WK-N-EMP-NDX2)                       
050200             AND W01-EMP-NAME-REST (W01-EMP-NDX)                          
050300                > W01-EMP-NAME-REST (WK-N-EMP-NDX2)                       
050400             PERFORM D070-SWAP-ENTRIES                                    
050500                THRU D079-SWAP-ENTRIES-EX                                 
050600         END-IF                                                           
050700     END-IF.                                                              
050800 D069-COMPARE-ADJACENT-EX.                                                
050900     EXIT.                                                                
051000                                                                          
051100*----------------------------------------------------------------         
051200 D070-SWAP-ENTRIES.                                                       
051300*----------------------------------------------------------------         
051400     MOVE W01-EMP-ID (W01-EMP-NDX)       TO WK-N-SWAP-ID.                 
051500     MOVE W01-EMP-NAME (W01-EMP-NDX)     TO WK-N-SWAP-NAME.               
051600     MOVE W01-EMP-ACTIVE (W01-EMP-NDX)   TO WK-N-SWAP-ACTIVE.             
051700     MOVE W01-EMP-TOTAL (W01-EMP-NDX)    TO WK-N-SWAP-TOTAL.              
051800     MOVE W01-EMP-ACTV-CNT (W01-EMP-NDX) TO WK-N-SWAP-ACTV-CNT.           
051900     MOVE W01-EMP-CRIT-CNT (W01-EMP-NDX) TO WK-N-SWAP-CRIT-CNT.           
052000     MOVE W01-EMP-OVER-CNT (W01-EMP-NDX) TO WK-N-SWAP-OVER-CNT.           
052100     MOVE W01-EMP-ID (WK-N-EMP-NDX2)                                      
052200         TO W01-EMP-ID (W01-EMP-NDX).                                     
052300     MOVE W01-EMP-NAME (WK-N-EMP-NDX2)                                    
052400         TO W01-EMP-NAME (W01-EMP-NDX).                                   
052500     MOVE W01-EMP-ACTIVE (WK-N-EMP-NDX2)                                  
052600         TO W01-EMP-ACTIVE (W01-EMP-NDX).                                 
052700     MOVE W01-EMP-TOTAL (WK-N-EMP-NDX2)                                   
052800         TO W01-EMP-TOTAL (W01-EMP-NDX).                                  
052900     MOVE W01-EMP-ACTV-CNT (WK-N-EMP-NDX2)                                
053000         TO W01-EMP-ACTV-CNT (W01-EMP-NDX).                               
053100     MOVE W01-EMP-CRIT-CNT (WK-N-EMP-NDX2)                                
053200         TO W01-EMP-CRIT-CNT (W01-EMP-NDX).                               
053300     MOVE W01-EMP-OVER-CNT (WK-N-EMP-NDX2)                                
053400         TO W01-EMP-OVER-CNT (W01-EMP-NDX).                               
053500     MOVE WK-N-SWAP-ID           TO W01-EMP-ID (WK-N-EMP-NDX2).           
053600     MOVE WK-N-SWAP-NAME         TO W01-EMP-NAME (WK-N-EMP-NDX2).         
053700     MOVE WK-N-SWAP-ACTIVE                                                
053800         TO W01-EMP-ACTIVE (WK-N-EMP-NDX2).                               
053900     MOVE WK-N-SWAP-TOTAL                                                 
054000         TO W01-EMP-TOTAL (WK-N-EMP-NDX2).                                
054100     MOVE WK-N-SWAP-ACTV-CNT                                              
054200         TO W01-EMP-ACTV-CNT (WK-N-EMP-NDX2).                             
054300     MOVE WK-N-SWAP-CRIT-CNT                                              
054400         TO W01-EMP-CRIT-CNT (WK-N-EMP-NDX2).                             
054500     MOVE WK-N-SWAP-OVER-CNT                                              
054600         TO W01-EMP-OVER-CNT (WK-N-EMP-NDX2).                             
054700     MOVE "Y" TO WK-C-SWAP-MADE.                                          
054800 D079-SWAP-ENTRIES-EX.                                                    
054900     EXIT.                                                                
055000                                                                          
055100*----------------------------------------------------------------         
055200 E000-PRINT-REPORT.                                                       
055300*----------------------------------------------------------------         
055400     PERFORM E100-PRINT-TITLE                                             
055500        THRU E199-PRINT-TITLE-EX.                                         
055600     PERFORM E110-PRINT-ONE-EMPLOYEE                                      
055700        THRU E119-PRINT-ONE-EMPLOYEE-EX                                   
055800        VARYING W01-EMP-NDX FROM 1 BY 1                                   
055900        UNTIL W01-EMP-NDX > W01-EMP-TALLY.                                
056000     PERFORM E200-PRINT-TOTALS                                            
056100        THRU E299-PRINT-TOTALS-EX.                                        
056200 E099-PRINT-REPORT-EX.                                                    
056300     EXIT.                                                                
056400                                                                          
056500*----------------------------------------------------------------         
056600 E100-PRINT-TITLE.                                                        
056700*----------------------------------------------------------------         
056800     COMPUTE WK-N-PROC-CCYY = WK-N-PROC-DATE / 10000.                     
056900     COMPUTE WK-N-PROC-MO  =                                              
057000         (WK-N-PROC-DATE / 100) - (WK-N-PROC-CCYY * 100).                 
057100     COMPUTE WK-N-PROC-DA  =                                              
057200         WK-N-PROC-DATE - ((WK-N-PROC-DATE / 100) * 100).                 
057300     MOVE WK-N-PROC-CCYY TO WK-C-DATE-CCYY.                               
057400     MOVE WK-N-PROC-MO  TO WK-C-DATE-MO.                                  
057500     MOVE WK-N-PROC-DA  TO WK-C-DATE-DA.                                  
057600     MOVE SPACES                     TO TSKWKLP-LINE.                     
057700     MOVE "EMPLOYEE WORKLOAD REPORT" TO TSKWKLP-T-CAPTION.                
057800     MOVE "PROCESS DATE"             TO TSKWKLP-T-DATE-LIT.               
057900     MOVE WK-C-DATE-EDIT             TO TSKWKLP-T-DATE.                   
058000     WRITE TSKWKLP-REC AFTER ADVANCING TOP-OF-FORM.                       
058100     MOVE SPACES                     TO TSKWKLP-LINE.                     
058200     MOVE "EMPLOYEE NAME"            TO TSKWKLP-H-NAME.                   
058300     MOVE "TOTAL"                    TO TSKWKLP-H-TOTAL.                  
058400     MOVE "ACTIVE"                   TO TSKWKLP-H-ACTIVE.                 
058500     MOVE "CRITICAL"                 TO TSKWKLP-H-CRIT.                   
058600     MOVE "OVERDUE"                  TO TSKWKLP-H-OVER.                   
058700     WRITE TSKWKLP-REC AFTER ADVANCING 2 LINES.                           
058800     MOVE 6 TO WK-N-LINE-COUNT.                                           
058900 E199-PRINT-TITLE-EX.                                                     
059000     EXIT.                                                                
059100                                                                          
059200*----------------------------------------------------------------         
059300 E110-PRINT-ONE-EMPLOYEE.                                                 
059400*----------------------------------------------------------------         
059500*                   TSK028 - EVERY ACTIVE EMPLOYEE ROW PRINTS,            
059600*                   EVEN A ZERO-TOTAL ONE.  NO SUPPRESSION ON             
059700*                   TOTALS - ONLY ON THE ACTIVE FLAG (TSK045).            
059800     IF NOT W01-EMP-IS-ACTIVE (W01-EMP-NDX)                               
059900         GO TO E119-PRINT-ONE-EMPLOYEE-EX                                 
060000     END-IF.                                                              
060100     IF WK-N-LINE-COUNT > 55                                              
060200         PERFORM E100-PRINT-TITLE                                         
060300            THRU E199-PRINT-TITLE-EX                                      
060400     END-IF.                                                              
060500     MOVE SPACES TO TSKWKLP-LINE.                                         
060600     MOVE W01-EMP-NAME (W01-EMP-NDX)     TO TSKWKLP-D-NAME.               
060700     MOVE W01-EMP-TOTAL (W01-EMP-NDX)    TO TSKWKLP-D-TOTAL.              
060800     MOVE W01-EMP-ACTV-CNT (W01-EMP-NDX) TO TSKWKLP-D-ACTIVE.             
060900     MOVE W01-EMP-CRIT-CNT (W01-EMP-NDX) TO TSKWKLP-D-CRIT.               
061000     MOVE W01-EMP-OVER-CNT (W01-EMP-NDX) TO TSKWKLP-D-OVER.               
061100     WRITE TSKWKLP-REC AFTER ADVANCING 1 LINES.                           
061200     ADD 1 TO WK-N-LINE-COUNT.                                            
061300     ADD 1 TO WK-N-EMP-PRINTED.                                           
061400 E119-PRINT-ONE-EMPLOYEE-EX.                                              
061500     EXIT.                                                                
061600                                                                          
061700*----------------------------------------------------------------         
061800 E200-PRINT-TOTALS.                                                       
061900*----------------------------------------------------------------         
062000     MOVE SPACES TO TSKWKLP-LINE.                                         
062100     MOVE "EMPLOYEES ON REPORT"       TO TSKWKLP-X-CAPTION.               
062200     MOVE WK-N-EMP-PRINTED            TO TSKWKLP-X-VALUE.                 
062300     WRITE TSKWKLP-REC AFTER ADVANCING 2 LINES.                           
062400     MOVE SPACES TO TSKWKLP-LINE.                                         
062500     MOVE "TOTAL ACTIVE TASKS"        TO TSKWKLP-X-CAPTION.               
062600     MOVE WK-N-TOTAL-ACTIVE           TO TSKWKLP-X-VALUE.                 
062700     WRITE TSKWKLP-REC AFTER ADVANCING 1 LINES.                           
062800     MOVE SPACES TO TSKWKLP-LINE.                                         
062900     MOVE "TOTAL CRITICAL TASKS"      TO TSKWKLP-X-CAPTION.               
063000     MOVE WK-N-TOTAL-CRITICAL         TO TSKWKLP-X-VALUE.                 
063100     WRITE TSKWKLP-REC AFTER ADVANCING 1 LINES.                           
063200     MOVE SPACES TO TSKWKLP-LINE.                                         
063300     MOVE "TOTAL OVERDUE TASKS"       TO TSKWKLP-X-CAPTION.               
063400     MOVE WK-N-TOTAL-OVERDUE          TO TSKWKLP-X-VALUE.                 
063500     WRITE TSKWKLP-REC AFTER ADVANCING 1 LINES.                           
063600     MOVE SPACES TO TSKWKLP-LINE.                                         
063700     MOVE "TASKS BY STATUS"           TO TSKWKLP-X-CAPTION.               
063800     WRITE TSKWKLP-REC AFTER ADVANCING 2 LINES.                           
063900     PERFORM E210-PRINT-ONE-STATUS                                        
064000        THRU E219-PRINT-ONE-STATUS-EX                                     
064100        VARYING WK-C-STAT-NDX FROM 1 BY 1                                 
064200        UNTIL WK-C-STAT-NDX > 4.                                          
064300 E299-PRINT-TOTALS-EX.                                                    
064400     EXIT.                                                                
064500                                                                          
064600*----------------------------------------------------------------         
064700 E210-PRINT-ONE-STATUS.                                                   
064800*----------------------------------------------------------------         
064900     MOVE SPACES TO TSKWKLP-LINE.                                         
065000     MOVE WK-C-STATUS-ENTRY (WK-C-STAT-NDX) TO TSKWKLP-S-STATUS.          
065100     MOVE WK-N-CNT-ENTRY (WK-C-STAT-NDX)    TO TSKWKLP-S-COUNT.           
065200     WRITE TSKWKLP-REC AFTER ADVANCING 1 LINES.                           
065300 E219-PRINT-ONE-STATUS-EX.                                                
065400     EXIT.                                                                
065500                                                                          
065600*----------------------------------------------------------------         
065700 Y900-ABNORMAL-TERMINATION.                                               
065800*----------------------------------------------------------------         
065900     DISPLAY "TSKWKLD - ABNORMAL TERMINATION".                            
066000     PERFORM Z000-END-PROGRAM-ROUTINE                                     
066100        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
066200     STOP RUN.                                                            
066300                                                                          
066400*----------------------------------------------------------------         
066500 Z000-END-PROGRAM-ROUTINE.                                                
066600*----------------------------------------------------------------         
066700     CLOSE EMPLOYEE-FILE.                                                 
066800     CLOSE TASK-FILE.                                                     
066900     CLOSE VALID-FILE.                                                    
067000     CLOSE PRTR-WORKLOAD.                                                 
067100 Z999-END-PROGRAM-ROUTINE-EX.                                             
067200     EXIT.                                                                
067300                                                                          
067400*****************************************************************         
067500************** END OF PROGRAM SOURCE -  TSKWKLD ***************           
067600*****************************************************************         
