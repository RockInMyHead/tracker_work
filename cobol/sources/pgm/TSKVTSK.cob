000100 *************************                                                
000200  IDENTIFICATION DIVISION.                                                
000300 *************************                                                
000400  PROGRAM-ID.     TSKVTSK.                                                
000500  AUTHOR.         BRENDA FT.                                              
000600  INSTALLATION.   TASK TRACKER BATCH SUITE.                               
000700  DATE-WRITTEN.   02 FEB 1994.                                            
000800  DATE-COMPILED.                                                          
000900  SECURITY.       NONE.                                                   
001000 *                                                                        
001100 *DESCRIPTION :  MAIN LINE FOR TASK-VALIDATION. READS THE TASK            
001200 *               FILE, RUNS RULES V-01 THRU V-04 (CODES T001-             
001300 *               T006) AGAINST EACH TASK AND WRITES ONE 'T' TYPE          
001400 *               ROW PER TASK TO VALID-FILE. TSKVDEP EXTENDS THE          
001500 *               SAME FILE STRAIGHT AFTER THIS PROGRAM IN THE             
001600 *               JOB STREAM.                                              
001700 *______________________________________________________________          
001800 * HISTORY OF MODIFICATION:                                               
001900 *================================================================        
002000 * TSK001 BRENFT  02/02/1994 - ORIGINAL VERSION.                          
002100 *----------------------------------------------------------------        
002200 * TSK002 BRENFT  02/02/1994 - ADDED T003 DUE-DATE-PAST CHECK ONCE        
002300 *                             THE PROCESSING-DATE PARAMETER CARD         
002400 *                             WAS AGREED WITH THE PROJECT OFFICE.        
002500 *----------------------------------------------------------------        
002600 * TSK004 SUBRJ   19/09/1998 - Y2K REMEDIATION - TSK-DUE-DATE AND         
002700 *                             WK-N-PROC-DATE ARE ALREADY FOUR            
002800 *                             DIGIT CENTURY (9(08) CCYYMMDD), NO         
002900 *                             CHANGE REQUIRED. RECOMPILED AND            
003000 *                             RE-CERTIFIED FOR THE MILLENNIUM            
003100 *                             ROLLOVER PER MEMO IT-98-114.               
003200 *----------------------------------------------------------------        
003300 * TSK006 BRENFT  14/03/2001 - E-REQ 2001-088. PARENT ID NOW              
003400 *                             CHECKED AGAINST THE IN-MEMORY TASK         
003500 *                             TABLE (T005 "PARENT TASK NOT               
003600 *                             FOUND") INSTEAD OF ASSUMING EVERY          
003700 *                             PARENT ID REFERS TO A REAL ROW.            
003800 *----------------------------------------------------------------        
003900 * TSK016 SUBRJ   03/06/2024 - QA-0616. A BAD LOAD FILE HAD SET           
004000 *                             STATUS TO BLANKS ON SEVERAL ROWS           
004100 *                             AND NOTHING CAUGHT IT UNTIL                
004200 *                             TSKWKLD BLEW UP ON THE STATUS              
004300 *                             TABLE LOOK-UP. ADDED T006 SO A             
004400 *                             TASK WITH ANY STATUS OTHER THAN            
004500 *                             THE FOUR VALID CODES IS REJECTED           
004600 *                             HERE INSTEAD.                              
004700 *----------------------------------------------------------------        
004800 * TSK017 SUBRJ   04/06/2024 - T003 WAS COMPARING AGAINST THE             
004900 *                             TASK-FILE FD RECORD AFTER THE FILE         
005000 *                             HAD ALREADY BEEN CLOSED, SO EVERY          
005100 *                             ROW EXCEPT THE LAST ONE READ WAS           
005200 *                             CHECKED AGAINST THE WRONG DUE DATE.        
005300 *                             NOW COMPARES AGAINST THE DUE DATE          
005400 *                             CARRIED IN W02-TSK-TABLE.                  
005500 *----------------------------------------------------------------        
005600 * TSK041 SUBRJ   09/08/2026 - ADDED A RAW DUMP VIEW OVER THE             
005700 *                             CURRENT-TASK WORK AREA AND A BYTE          
005800 *                             VIEW OVER THE PARENT-CHAIN WALK            
005900 *                             POINTER SO OPS CAN SEE WHERE A             
006000 *                             CORRUPT CHAIN BROKE WITHOUT A FULL         
006100 *                             STORAGE DUMP. QA-1206.                     
006200 *----------------------------------------------------------------        
006300 * TSK050 SUBRJ   09/08/2026 - QA-1214. NEITHER SUBTASK COUNT WAS         
006400 *                             EVER BEING KEPT ANYWHERE PERMANENT         
006500 *                             - TSKWKLD ONLY EVER HELD A ONE-TASK        
006600 *                             SCRATCH COPY FOR ITS OWN CLASSIFY          
006700 *                             CALL. ADDED E000 TO WALK THE TASK          
006800 *                             TABLE ONCE THE LOAD IS COMPLETE AND        
006900 *                             SET W02-TSK-SUBTASK-CNT (DIRECT            
007000 *                             CHILDREN) AND W02-TSK-ALL-SUBTASK-         
007100 *                             CNT (EVERY DESCENDANT) ON EVERY ROW        
007200 *                             SO A LATER PROGRAM CAN PULL EITHER         
007300 *                             COUNT OFF THE TABLE INSTEAD OF             
007400 *                             RECOMPUTING IT.                            
007500 *================================================================        
007600  EJECT                                                                   
007700 **********************                                                   
007800  ENVIRONMENT DIVISION.                                                   
007900 **********************                                                   
008000  CONFIGURATION SECTION.                                                  
008100  SOURCE-COMPUTER.  IBM-AS400.                                            
008200  OBJECT-COMPUTER.  IBM-AS400.                                            
008300  SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                               
008400                        ON STATUS IS U0-ON                                
008500                        OFF STATUS IS U0-OFF                              
008600                    UPSI-1 IS UPSI-SWITCH-1                               
008700                        ON STATUS IS U1-ON                                
008800                        OFF STATUS IS U1-OFF                              
008900                    C01 IS TOP-OF-FORM.                                   
009000                                                                          
009100  INPUT-OUTPUT SECTION.                                                   
009200  FILE-CONTROL.                                                           
009300      SELECT TASK-FILE ASSIGN TO DATABASE-TASKFILE                        
009400             ORGANIZATION IS SEQUENTIAL                                   
009500             ACCESS MODE  IS SEQUENTIAL                                   
009600             FILE STATUS  IS WK-C-FILE-STATUS.                            
009700      SELECT VALID-FILE ASSIGN TO DATABASE-VALIDFIL                       
009800             ORGANIZATION IS SEQUENTIAL                                   
009900             ACCESS MODE  IS SEQUENTIAL                                   
010000             FILE STATUS  IS WK-C-FILE-STATUS.                            
010100                                                                          
010200 ***************                                                          
010300  DATA DIVISION.                                                          
010400 ***************                                                          
010500  FILE SECTION.                                                           
010600 **************                                                           
010700  FD  TASK-FILE                                                           
010800      LABEL RECORDS ARE OMITTED                                           
010900      DATA RECORD IS TSKTSKF-REC.                                         
011000  01  TSKTSKF-REC.                                                        
011100      COPY TSKTSKF.                                                       
011200                                                                          
011300  FD  VALID-FILE                                                          
011400      LABEL RECORDS ARE OMITTED                                           
011500      DATA RECORD IS TSKVALF-REC.                                         
011600  01  TSKVALF-REC.                                                        
011700      COPY TSKVALF.                                                       
011800                                                                          
011900  WORKING-STORAGE SECTION.                                                
012000 *************************                                                
012100  01  FILLER                          PIC X(24)        VALUE              
012200      "** PROGRAM TSKVTSK **".                                            
012300                                                                          
012400 * ------------------ PROGRAM WORKING STORAGE -------------------*        
012500  01    WK-C-COMMON.                                                      
012600      COPY ASCMWS.                                                        
012700                                                                          
012800  01  WK-C-TABLES.                                                        
012900      COPY TSKTABS.                                                       
013000                                                                          
013100  01  WK-N-PROC-DATE                  PIC 9(08) COMP.                     
013200 *                   BATCH PARAMETER, "TODAY" (ACCEPT FROM DATE)          
013300  01  WK-C-EOF-TASK                   PIC X(01) VALUE "N".                
013400      88  WK-C-TASK-EOF                    VALUE "Y".                     
013500  01  WK-C-CURRENT-TASK.                                                  
013600      05  WK-C-CUR-ID                 PIC X(36).                          
013700      05  WK-C-CUR-ERR-CD             PIC X(04).                          
013800      05  WK-C-CUR-ERR-MSG            PIC X(60).                          
013900      05  WK-C-CUR-PASSED             PIC X(01).                          
014000          88  WK-C-CUR-IS-PASS            VALUE "Y".                      
014100      05  FILLER                      PIC X(01).                          
014200  01  WK-C-CURRENT-TASK-VIEW REDEFINES WK-C-CURRENT-TASK                  
014300                                          PIC X(102).                     
014400 *                   TSK041 - OWN-FILE REDEFINES 1 - RAW DUMP             
014500 *                   VIEW OF THE CURRENT-TASK WORK AREA                   
014600  01  WK-C-VISITED-TABLE.                                                 
014700      05  WK-C-VISITED-ENTRY         PIC X(36)                            
014800              OCCURS 200 TIMES INDEXED BY WK-C-VISIT-NDX.                 
014900  01  WK-N-VISITED-TALLY              PIC 9(05) COMP.                     
015000  01  WK-N-WALK-STEPS                 PIC 9(05) COMP.                     
015100 *                   GUARDS THE PARENT-CHAIN WALK AGAINST A               
015200 *                   RUNAWAY LOOP IF THE TABLE ITSELF IS CORRUPT          
015300  01  WK-C-CYCLE-FOUND                PIC X(01).                          
015400      88  WK-C-CYCLE-YES                  VALUE "Y".                      
015500  01  WK-C-PARENT-FOUND               PIC X(01).                          
015600      88  WK-C-PARENT-YES                 VALUE "Y".                      
015700  01  WK-C-CHILD-INPROG               PIC X(01).                          
015800      88  WK-C-CHILD-INPROG-YES           VALUE "Y".                      
015900  01  WK-N-CTL-READ                   PIC 9(07) COMP.                     
016000  01  WK-N-CTL-PASS                   PIC 9(07) COMP.                     
016100  01  WK-N-CTL-FAIL                   PIC 9(07) COMP.                     
016200  01  WK-C-WALK-PTR                   PIC X(36).                          
016300  01  WK-C-WALK-PTR-BYTES REDEFINES WK-C-WALK-PTR.                        
016400      05  WK-C-WALK-PTR-BYTE         PIC X(01)                            
016500              OCCURS 36 TIMES.                                            
016600 *                   TSK041 - OWN-FILE REDEFINES 2 - LETS OPS             
016700 *                   STEP THROUGH THE WALK POINTER ONE BYTE AT            
016800 *                   A TIME WHEN A CORRUPT CHAIN IS SUSPECTED             
016900  01  WK-C-CUR-ID-HALVES REDEFINES WK-C-CURRENT-TASK.                     
017000      05  WK-C-CUR-ID-FRONT          PIC X(18).                           
017100      05  WK-C-CUR-ID-BACK           PIC X(18).                           
017200      05  FILLER                     PIC X(66).                           
017300 *                   TSK041 - OWN-FILE REDEFINES 3 - FRONT/BACK           
017400 *                   HALVES OF THE CURRENT TASK ID FOR A QUICK            
017500 *                   EYEBALL COMPARE IN A SHORT DISPLAY LINE              
017600 *                   WITHOUT PRINTING THE FULL 36 BYTES                   
017700  01  W02-TSK-NDX2                    USAGE INDEX.                        
017800 *                   SECOND INDEX INTO W02-TSK-TABLE, USED WHEN           
017900 *                   THE OUTER PERFORM IS ALREADY KEYED ON NDX            
018000  01  WK-N-DESCENT-PASS               PIC 9(05) COMP.                     
018100 *                   TSK050 - COUNTS DOWN THE FIXED-POINT PASSES          
018200 *                   USED TO ROLL C-05 UP THE PARENT CHAIN                
018300  01  WK-N-CHILD-DESCENDANTS          PIC 9(05) COMP.                     
018400 *                   TSK050 - ONE CHILD'S OWN ALL-SUBTASK-CNT             
018500 *                   PLUS ONE FOR THE CHILD ITSELF                        
018600                                                                          
018700 ****************************************************************         
018800 ************** END OF WORKING-STORAGE - TSKVTSK ****************         
018900 ****************************************************************         
019000  EJECT                                                                   
019100 ****************                                                         
019200  PROCEDURE DIVISION.                                                     
019300 ****************                                                         
019400  MAIN-MODULE.                                                            
019500      PERFORM A000-INITIALISE                                             
019600         THRU A099-INITIALISE-EX.                                         
019700      PERFORM B000-VALIDATE-ONE-TASK                                      
019800         THRU B999-VALIDATE-ONE-TASK-EX                                   
019900         VARYING W02-TSK-NDX FROM 1 BY 1                                  
020000         UNTIL W02-TSK-NDX > W02-TSK-TALLY.                               
020100      DISPLAY "TSKVTSK - TASKS READ    " WK-N-CTL-READ.                   
020200      DISPLAY "TSKVTSK - TASKS PASSED  " WK-N-CTL-PASS.                   
020300      DISPLAY "TSKVTSK - TASKS FAILED  " WK-N-CTL-FAIL.                   
020400      PERFORM Z000-END-PROGRAM-ROUTINE                                    
020500         THRU Z999-END-PROGRAM-ROUTINE-EX.                                
020600      STOP RUN.                                                           
020700                                                                          
020800 *----------------------------------------------------------------        
020900  A000-INITIALISE.                                                        
021000 *----------------------------------------------------------------        
021100      MOVE ZEROS TO WK-N-CTL-READ WK-N-CTL-PASS WK-N-CTL-FAIL.            
021200      MOVE ZEROS TO W02-TSK-TALLY.                                        
021300      ACCEPT WK-N-PROC-DATE FROM DATE YYYYMMDD.                           
021400      OPEN INPUT  TASK-FILE.                                              
021500      IF NOT WK-C-SUCCESSFUL                                              
021600          DISPLAY "TSKVTSK - OPEN FILE ERROR - TASK-FILE"                 
021700          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                      
021800          GO TO Y900-ABNORMAL-TERMINATION                                 
021900      END-IF.                                                             
022000      OPEN OUTPUT VALID-FILE.                                             
022100      IF NOT WK-C-SUCCESSFUL                                              
022200          DISPLAY "TSKVTSK - OPEN FILE ERROR - VALID-FILE"                
022300          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                      
022400          GO TO Y900-ABNORMAL-TERMINATION                                 
022500      END-IF.                                                             
022600      MOVE "N" TO WK-C-EOF-TASK.                                          
022700      PERFORM A100-LOAD-TASK-TABLE UNTIL WK-C-TASK-EOF.                   
022800      CLOSE TASK-FILE.                                                    
022900      PERFORM E000-COMPUTE-SUBTASK-COUNTS                                 
023000         THRU E099-COMPUTE-SUBTASK-COUNTS-EX.                             
023100  A099-INITIALISE-EX.                                                     
023200      EXIT.                                                               
023300                                                                          
023400 *----------------------------------------------------------------        
023500  A100-LOAD-TASK-TABLE.                                                   
023600 *----------------------------------------------------------------        
023700      READ TASK-FILE                                                      
023800          AT END                                                          
023900              MOVE "Y" TO WK-C-EOF-TASK                                   
024000          NOT AT END                                                      
024100              ADD 1 TO W02-TSK-TALLY                                      
024200              ADD 1 TO WK-N-CTL-READ                                      
024300              MOVE TSKTSKF-TSK-ID                                         
024400                  TO W02-TSK-ID (W02-TSK-TALLY)                           
024500              MOVE TSKTSKF-TSK-PARENT                                     
024600                  TO W02-TSK-PARENT (W02-TSK-TALLY)                       
024700              MOVE TSKTSKF-TSK-ASSIGNEE                                   
024800                  TO W02-TSK-ASSIGNEE (W02-TSK-TALLY)                     
024900              MOVE TSKTSKF-TSK-STATUS                                     
025000                  TO W02-TSK-STATUS (W02-TSK-TALLY)                       
025100              MOVE TSKTSKF-TSK-DUE-DATE                                   
025200                  TO W02-TSK-DUE-DATE (W02-TSK-TALLY)                     
025300              MOVE "N" TO W02-TSK-VALID (W02-TSK-TALLY)                   
025400      END-READ.                                                           
025500                                                                          
025600 *----------------------------------------------------------------        
025700 *                   TSK050 - C-04/C-05 CLASSIFICATION COUNTS             
025800 *----------------------------------------------------------------        
025900  E000-COMPUTE-SUBTASK-COUNTS.                                            
026000 *----------------------------------------------------------------        
026100      PERFORM E100-ZERO-ONE-COUNT                                         
026200         THRU E199-ZERO-ONE-COUNT-EX                                      
026300         VARYING W02-TSK-NDX FROM 1 BY 1                                  
026400         UNTIL W02-TSK-NDX > W02-TSK-TALLY.                               
026500      PERFORM E200-COUNT-DIRECT-KIDS                                      
026600         THRU E299-COUNT-DIRECT-KIDS-EX                                   
026700         VARYING W02-TSK-NDX FROM 1 BY 1                                  
026800         UNTIL W02-TSK-NDX > W02-TSK-TALLY.                               
026900 *                   EACH PASS ROLLS ONE MORE GENERATION OF               
027000 *                   DESCENDANTS UP THE PARENT CHAIN. 25 PASSES           
027100 *                   COVERS ANY HIERARCHY THIS SHOP HAS EVER SEEN         
027200 *                   AND STILL TERMINATES ON A CORRUPT (CYCLIC)           
027300 *                   CHAIN, WHICH T002 CATCHES SEPARATELY ANYWAY.         
027400      PERFORM E300-DESCENT-PASS                                           
027500         THRU E399-DESCENT-PASS-EX                                        
027600         VARYING WK-N-DESCENT-PASS FROM 1 BY 1                            
027700         UNTIL WK-N-DESCENT-PASS > 25.                                    
027800  E099-COMPUTE-SUBTASK-COUNTS-EX.                                         
027900      EXIT.                                                               
028000                                                                          
028100 *----------------------------------------------------------------        
028200  E100-ZERO-ONE-COUNT.                                                    
028300 *----------------------------------------------------------------        
028400      MOVE ZEROS TO W02-TSK-SUBTASK-CNT (W02-TSK-NDX)                     
028500                    W02-TSK-ALL-SUBTASK-CNT (W02-TSK-NDX).                
028600  E199-ZERO-ONE-COUNT-EX.                                                 
028700      EXIT.                                                               
028800                                                                          
028900 *----------------------------------------------------------------        
029000  E200-COUNT-DIRECT-KIDS.                                                 
029100 *----------------------------------------------------------------        
029200      PERFORM E250-COUNT-ONE-KID                                          
029300         THRU E259-COUNT-ONE-KID-EX                                       
029400         VARYING W02-TSK-NDX2 FROM 1 BY 1                                 
029500         UNTIL W02-TSK-NDX2 > W02-TSK-TALLY.                              
029600  E299-COUNT-DIRECT-KIDS-EX.                                              
029700      EXIT.                                                               
029800                                                                          
029900 *----------------------------------------------------------------        
030000  E250-COUNT-ONE-KID.                                                     
030100 *----------------------------------------------------------------        
030200 *                   C-04 - DIRECT CHILDREN ONLY                          
030300      IF W02-TSK-PARENT (W02-TSK-NDX2) = W02-TSK-ID (W02-TSK-NDX)         
030400          ADD 1 TO W02-TSK-SUBTASK-CNT (W02-TSK-NDX)                      
030500      END-IF.                                                             
030600  E259-COUNT-ONE-KID-EX.                                                  
030700      EXIT.                                                               
030800                                                                          
030900 *----------------------------------------------------------------        
031000  E300-DESCENT-PASS.                                                      
031100 *----------------------------------------------------------------        
031200      PERFORM E310-RECOMPUTE-ONE-ALL-CNT                                  
031300         THRU E319-RECOMPUTE-ONE-ALL-CNT-EX                               
031400         VARYING W02-TSK-NDX FROM 1 BY 1                                  
031500         UNTIL W02-TSK-NDX > W02-TSK-TALLY.                               
031600  E399-DESCENT-PASS-EX.                                                   
031700      EXIT.                                                               
031800                                                                          
031900 *----------------------------------------------------------------        
032000  E310-RECOMPUTE-ONE-ALL-CNT.                                             
032100 *----------------------------------------------------------------        
032200      MOVE ZEROS TO W02-TSK-ALL-SUBTASK-CNT (W02-TSK-NDX).                
032300      PERFORM E320-ADD-ONE-CHILD                                          
032400         THRU E329-ADD-ONE-CHILD-EX                                       
032500         VARYING W02-TSK-NDX2 FROM 1 BY 1                                 
032600         UNTIL W02-TSK-NDX2 > W02-TSK-TALLY.                              
032700  E319-RECOMPUTE-ONE-ALL-CNT-EX.                                          
032800      EXIT.                                                               
032900                                                                          
033000 *----------------------------------------------------------------        
033100  E320-ADD-ONE-CHILD.                                                     
033200 *----------------------------------------------------------------        
033300 *                   C-05 - THIS CHILD PLUS EVERYTHING UNDER IT,          
033400 *                   USING WHAT THE LAST PASS WORKED OUT FOR IT           
033500      IF W02-TSK-PARENT (W02-TSK-NDX2) = W02-TSK-ID (W02-TSK-NDX)         
033600          ADD 1 W02-TSK-ALL-SUBTASK-CNT (W02-TSK-NDX2)                    
033700             GIVING WK-N-CHILD-DESCENDANTS                                
033800          ADD WK-N-CHILD-DESCENDANTS                                      
033900             TO W02-TSK-ALL-SUBTASK-CNT (W02-TSK-NDX)                     
034000      END-IF.                                                             
034100  E329-ADD-ONE-CHILD-EX.                                                  
034200      EXIT.                                                               
034300                                                                          
034400 *----------------------------------------------------------------        
034500  B000-VALIDATE-ONE-TASK.                                                 
034600 *----------------------------------------------------------------        
034700      MOVE W02-TSK-ID (W02-TSK-NDX)   TO WK-C-CUR-ID.                     
034800      MOVE SPACES  TO WK-C-CUR-ERR-CD WK-C-CUR-ERR-MSG.                   
034900      MOVE "Y"     TO WK-C-CUR-PASSED.                                    
035000      IF W02-TSK-STATUS (W02-TSK-NDX) NOT = "NEW"                         
035100         AND W02-TSK-STATUS (W02-TSK-NDX) NOT = "IN_PROGRESS"             
035200         AND W02-TSK-STATUS (W02-TSK-NDX) NOT = "DONE"                    
035300         AND W02-TSK-STATUS (W02-TSK-NDX) NOT = "CANCELLED"               
035400          MOVE "N"      TO WK-C-CUR-PASSED                                
035500          MOVE "T006"   TO WK-C-CUR-ERR-CD                                
035600          MOVE "Invalid task status value."                               
035700                        TO WK-C-CUR-ERR-MSG                               
035800          GO TO B900-WRITE-RESULT                                         
035900      END-IF.                                                             
036000      IF W02-TSK-PARENT (W02-TSK-NDX) = W02-TSK-ID (W02-TSK-NDX)          
036100          MOVE "N"      TO WK-C-CUR-PASSED                                
036200          MOVE "T001"   TO WK-C-CUR-ERR-CD                                
036300          MOVE "Cannot set task as its own parent."                       
036400                        TO WK-C-CUR-ERR-MSG                               
036500          GO TO B900-WRITE-RESULT                                         
036600      END-IF.                                                             
036700      PERFORM C000-CHECK-PARENT-CHAIN                                     
036800         THRU C099-CHECK-PARENT-CHAIN-EX.                                 
036900      IF WK-C-PARENT-YES AND WK-C-CYCLE-YES                               
037000          MOVE "N"      TO WK-C-CUR-PASSED                                
037100          MOVE "T002"   TO WK-C-CUR-ERR-CD                                
037200          MOVE "Parent hierarchy contains a cycle."                       
037300                        TO WK-C-CUR-ERR-MSG                               
037400          GO TO B900-WRITE-RESULT                                         
037500      END-IF.                                                             
037600      IF W02-TSK-PARENT (W02-TSK-NDX) NOT = SPACES                        
037700              AND NOT WK-C-PARENT-YES                                     
037800          MOVE "N"      TO WK-C-CUR-PASSED                                
037900          MOVE "T005"   TO WK-C-CUR-ERR-CD                                
038000          MOVE "Parent task not found."                                   
038100                        TO WK-C-CUR-ERR-MSG                               
038200          GO TO B900-WRITE-RESULT                                         
038300      END-IF.                                                             
038400      IF WK-N-PROC-DATE > W02-TSK-DUE-DATE (W02-TSK-NDX)                  
038500          MOVE "N"      TO WK-C-CUR-PASSED                                
038600          MOVE "T003"   TO WK-C-CUR-ERR-CD                                
038700          MOVE "Due date cannot be in the past."                          
038800                        TO WK-C-CUR-ERR-MSG                               
038900          GO TO B900-WRITE-RESULT                                         
039000      END-IF.                                                             
039100      IF W02-TSK-STATUS (W02-TSK-NDX) = "DONE"                            
039200          PERFORM D000-CHECK-OPEN-SUBTASK                                 
039300             THRU D099-CHECK-OPEN-SUBTASK-EX                              
039400          IF WK-C-CHILD-INPROG-YES                                        
039500              MOVE "N"    TO WK-C-CUR-PASSED                              
039600              MOVE "T004" TO WK-C-CUR-ERR-CD                              
039700              STRING "Cannot mark task as DONE while it has"              
039800                     " subtasks in progress." DELIMITED BY SIZE           
039900                     INTO WK-C-CUR-ERR-MSG                                
040000          END-IF                                                          
040100      END-IF.                                                             
040200  B900-WRITE-RESULT.                                                      
040300      MOVE SPACES          TO TSKVALF-REC.                                
040400      MOVE "T"             TO TSKVALF-REC-TYPE.                           
040500      MOVE WK-C-CUR-ID     TO TSKVALF-ID.                                 
040600      MOVE WK-C-CUR-PASSED TO TSKVALF-STATUS.                             
040700      IF WK-C-CUR-IS-PASS                                                 
040800          MOVE "P" TO TSKVALF-STATUS                                      
040900          MOVE "Y" TO W02-TSK-VALID (W02-TSK-NDX)                         
041000          ADD 1 TO WK-N-CTL-PASS                                          
041100      ELSE                                                                
041200          MOVE "F" TO TSKVALF-STATUS                                      
041300          ADD 1 TO WK-N-CTL-FAIL                                          
041400      END-IF.                                                             
041500      MOVE WK-C-CUR-ERR-CD  TO TSKVALF-ERR-CODE.                          
041600      MOVE WK-C-CUR-ERR-MSG TO TSKVALF-ERR-MSG.                           
041700      WRITE TSKVALF-REC.                                                  
041800      IF NOT WK-C-SUCCESSFUL                                              
041900          DISPLAY "TSKVTSK - WRITE ERROR - VALID-FILE"                    
042000          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                      
042100      END-IF.                                                             
042200  B999-VALIDATE-ONE-TASK-EX.                                              
042300      EXIT.                                                               
042400                                                                          
042500 *----------------------------------------------------------------        
042600  C000-CHECK-PARENT-CHAIN.                                                
042700 *----------------------------------------------------------------        
042800      MOVE "N" TO WK-C-CYCLE-FOUND.                                       
042900      MOVE "N" TO WK-C-PARENT-FOUND.                                      
043000      IF W02-TSK-PARENT (W02-TSK-NDX) = SPACES                            
043100          GO TO C099-CHECK-PARENT-CHAIN-EX                                
043200      END-IF.                                                             
043300      MOVE ZEROS TO WK-N-VISITED-TALLY WK-N-WALK-STEPS.                   
043400      MOVE W02-TSK-PARENT (W02-TSK-NDX) TO WK-C-WALK-PTR.                 
043500      PERFORM C100-WALK-ONE-STEP                                          
043600         THRU C199-WALK-ONE-STEP-EX                                       
043700         UNTIL WK-C-WALK-PTR = SPACES                                     
043800            OR WK-C-CYCLE-YES                                             
043900            OR WK-N-WALK-STEPS > 200.                                     
044000  C099-CHECK-PARENT-CHAIN-EX.                                             
044100      EXIT.                                                               
044200                                                                          
044300 *----------------------------------------------------------------        
044400  C100-WALK-ONE-STEP.                                                     
044500 *----------------------------------------------------------------        
044600      ADD 1 TO WK-N-WALK-STEPS.                                           
044700      IF WK-C-WALK-PTR = W02-TSK-ID (W02-TSK-NDX)                         
044800          MOVE "Y" TO WK-C-CYCLE-FOUND                                    
044900          MOVE "Y" TO WK-C-PARENT-FOUND                                   
045000          GO TO C199-WALK-ONE-STEP-EX                                     
045100      END-IF.                                                             
045200      PERFORM C300-CHECK-VISITED                                          
045300         THRU C399-CHECK-VISITED-EX                                       
045400         VARYING WK-C-VISIT-NDX FROM 1 BY 1                               
045500         UNTIL WK-C-VISIT-NDX > WK-N-VISITED-TALLY                        
045600            OR WK-C-CYCLE-YES.                                            
045700      IF WK-C-CYCLE-YES                                                   
045800          GO TO C199-WALK-ONE-STEP-EX                                     
045900      END-IF.                                                             
046000      ADD 1 TO WK-N-VISITED-TALLY.                                        
046100      MOVE WK-C-WALK-PTR                                                  
046200          TO WK-C-VISITED-ENTRY (WK-N-VISITED-TALLY).                     
046300      MOVE "N" TO WK-C-PARENT-FOUND.                                      
046400      PERFORM C400-FIND-PARENT-ROW                                        
046500         THRU C499-FIND-PARENT-ROW-EX                                     
046600         VARYING W02-TSK-NDX2 FROM 1 BY 1                                 
046700         UNTIL W02-TSK-NDX2 > W02-TSK-TALLY                               
046800            OR WK-C-PARENT-YES.                                           
046900      IF NOT WK-C-PARENT-YES                                              
047000          MOVE SPACES TO WK-C-WALK-PTR                                    
047100      END-IF.                                                             
047200  C199-WALK-ONE-STEP-EX.                                                  
047300      EXIT.                                                               
047400                                                                          
047500 *----------------------------------------------------------------        
047600  C300-CHECK-VISITED.                                                     
047700 *----------------------------------------------------------------        
047800      IF WK-C-VISITED-ENTRY (WK-C-VISIT-NDX) = WK-C-WALK-PTR              
047900          MOVE "Y" TO WK-C-CYCLE-FOUND                                    
048000      END-IF.                                                             
048100  C399-CHECK-VISITED-EX.                                                  
048200      EXIT.                                                               
048300                                                                          
048400 *----------------------------------------------------------------        
048500  C400-FIND-PARENT-ROW.                                                   
048600 *----------------------------------------------------------------        
048700      IF W02-TSK-ID (W02-TSK-NDX2) = WK-C-WALK-PTR                        
048800          MOVE "Y" TO WK-C-PARENT-FOUND                                   
048900          MOVE W02-TSK-PARENT (W02-TSK-NDX2) TO WK-C-WALK-PTR             
049000      END-IF.                                                             
049100  C499-FIND-PARENT-ROW-EX.                                                
049200      EXIT.                                                               
049300                                                                          
049400 *----------------------------------------------------------------        
049500  D000-CHECK-OPEN-SUBTASK.                                                
049600 *----------------------------------------------------------------        
049700      MOVE "N" TO WK-C-CHILD-INPROG.                                      
049800      PERFORM D100-CHECK-ONE-CHILD                                        
049900         THRU D199-CHECK-ONE-CHILD-EX                                     
050000         VARYING W02-TSK-NDX2 FROM 1 BY 1                                 
050100         UNTIL W02-TSK-NDX2 > W02-TSK-TALLY                               
050200            OR WK-C-CHILD-INPROG-YES.                                     
050300  D099-CHECK-OPEN-SUBTASK-EX.                                             
050400      EXIT.                                                               
050500                                                                          
050600 *----------------------------------------------------------------        
050700  D100-CHECK-ONE-CHILD.                                                   
050800 *----------------------------------------------------------------        
050900      IF W02-TSK-PARENT (W02-TSK-NDX2) = W02-TSK-ID (W02-TSK-NDX)         
051000          AND W02-TSK-STATUS (W02-TSK-NDX2) = "IN_PROGRESS"               
051100          MOVE "Y" TO WK-C-CHILD-INPROG                                   
051200      END-IF.                                                             
051300  D199-CHECK-ONE-CHILD-EX.                                                
051400      EXIT.                                                               
051500                                                                          
051600 *----------------------------------------------------------------        
051700 *                   PROGRAM SUBROUTINE                         *         
051800 *----------------------------------------------------------------        
051900  Y900-ABNORMAL-TERMINATION.                                              
052000      PERFORM Z000-END-PROGRAM-ROUTINE                                    
052100         THRU Z999-END-PROGRAM-ROUTINE-EX.                                
052200      STOP RUN.                                                           
052300                                                                          
052400  Z000-END-PROGRAM-ROUTINE.                                               
052500      CLOSE VALID-FILE.                                                   
052600      IF NOT WK-C-SUCCESSFUL                                              
052700          DISPLAY "TSKVTSK - CLOSE FILE ERROR - VALID-FILE"               
052800          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                      
052900      END-IF.                                                             
053000  Z999-END-PROGRAM-ROUTINE-EX.                                            
053100      EXIT.                                                               
053200                                                                          
053300 *****************************************************************        
053400 ************** END OF PROGRAM SOURCE -  TSKVTSK ***************          
053500 *****************************************************************        
