000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TSKGANT.                                                 
000500 AUTHOR.         SUBRAMANIAM J.                                           
000600 INSTALLATION.   TASK TRACKER BATCH SUITE.                                
000700 DATE-WRITTEN.   28 JUL 2025.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NONE.                                                    
001000*                                                                         
001100*DESCRIPTION :  MAIN LINE FOR GANTT-BUILDER. LOADS EMPLOYEE-FILE          
001200*               AND TASK-FILE, THEN READS VALID-FILE ONCE ALL             
001300*               THE WAY THROUGH - DISPATCHING EACH ROW TO THE             
001400*               TASK-TABLE LOADER OR THE DEPENDENCY-TABLE                 
001500*               LOADER ACCORDING TO ITS RECORD TYPE, SINCE                
001600*               TSKVTSK'S TYPE 'T' ROWS AND TSKVDEP'S TYPE 'D'            
001700*               ROWS SHARE THE ONE FILE. SELECTS VALID TASKS              
001800*               THAT HAVE BOTH A START AND AN END DATE, ORDERS            
001900*               THEM BY START DATE, WRITES ONE GANTT-TASK ROW             
002000*               PER TASK (RULES G-01..G-04, CALLING TSKDCNV               
002100*               TWICE FOR THE DURATION CALCULATION), THEN                 
002200*               WRITES ONE GANTT-LINK ROW FOR EVERY PASSED                
002300*               DEPENDENCY WHOSE PREDECESSOR MADE THE CUT.                
002400*______________________________________________________________           
002500* HISTORY OF MODIFICATION:                                                
002600*================================================================         
002700* TSK035 SUBRJ   28/07/2025 - ORIGINAL VERSION.                           
002800*----------------------------------------------------------------         
002900* TSK048 SUBRJ   09/08/2026 - ABENDED EVERY RUN ONCE TSKSEL               
003000*                             STARTED APPENDING TYPE 'E' ROWS TO          
003100*                             VALID-FILE. B100 TREATED ANYTHING           
003200*                             NOT TYPE 'T' AS A DEPENDENCY ROW            
003300*                             AND TRIED TO READ DEPEND-FILE PAST          
003400*                             ITS END. CHANGED THE DISPATCH TO            
003500*                             EVALUATE ON ALL THREE RECORD TYPES          
003600*                             SO A TYPE 'E' ROW IS SIMPLY                 
003700*                             SKIPPED, THE SAME WAY TSKWKLD AND           
003800*                             TSKRECM ALREADY SKIP IT.                    
003900*================================================================         
004000 EJECT                                                                    
004100**********************                                                    
004200 ENVIRONMENT DIVISION.                                                    
004300**********************                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER.  IBM-AS400.                                             
004600 OBJECT-COMPUTER.  IBM-AS400.                                             
004700 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
004800                       ON STATUS IS U0-ON                                 
004900                       OFF STATUS IS U0-OFF                               
005000                   C01 IS TOP-OF-FORM.                                    
005100                                                                          
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT EMPLOYEE-FILE ASSIGN TO DATABASE-EMPFILE                      
005500            ORGANIZATION IS SEQUENTIAL                                    
005600            ACCESS MODE  IS SEQUENTIAL                                    
005700            FILE STATUS  IS WK-C-FILE-STATUS.                             
005800     SELECT TASK-FILE ASSIGN TO DATABASE-TASKFILE                         
005900            ORGANIZATION IS SEQUENTIAL                                    
006000            ACCESS MODE  IS SEQUENTIAL                                    
006100            FILE STATUS  IS WK-C-FILE-STATUS.                             
006200     SELECT DEPEND-FILE ASSIGN TO DATABASE-DEPNDFIL                       
006300            ORGANIZATION IS SEQUENTIAL                                    
006400            ACCESS MODE  IS SEQUENTIAL                                    
006500            FILE STATUS  IS WK-C-FILE-STATUS.                             
006600     SELECT VALID-FILE ASSIGN TO DATABASE-VALIDFIL                        
006700            ORGANIZATION IS SEQUENTIAL                                    
006800            ACCESS MODE  IS SEQUENTIAL                                    
006900            FILE STATUS  IS WK-C-FILE-STATUS.                             
007000     SELECT GANTT-FILE ASSIGN TO DATABASE-GANTFILE                        
007100            ORGANIZATION IS SEQUENTIAL                                    
007200            ACCESS MODE  IS SEQUENTIAL                                    
007300            FILE STATUS  IS WK-C-FILE-STATUS.                             
007400     SELECT GANTTLNK-FILE ASSIGN TO DATABASE-GNTLNKFL                     
007500            ORGANIZATION IS SEQUENTIAL                                    
007600            ACCESS MODE  IS SEQUENTIAL                                    
007700            FILE STATUS  IS WK-C-FILE-STATUS.                             
007800                                                                          
007900***************                                                           
008000 DATA DIVISION.                                                           
008100***************                                                           
008200 FILE SECTION.                                                            
008300**************                                                            
008400 FD  EMPLOYEE-FILE                                                        
008500     LABEL RECORDS ARE OMITTED                                            
008600     DATA RECORD IS TSKEMPF-REC.                                          
008700 01  TSKEMPF-REC.                                                         
008800     COPY TSKEMPF.                                                        
008900                                                                          
009000 FD  TASK-FILE                                                            
009100     LABEL RECORDS ARE OMITTED                                            
009200     DATA RECORD IS TSKTSKF-REC.                                          
009300 01  TSKTSKF-REC.                                                         
009400     COPY TSKTSKF.                                                        
009500                                                                          
009600 FD  DEPEND-FILE                                                          
009700     LABEL RECORDS ARE OMITTED                                            
009800     DATA RECORD IS TSKDEPF-REC.                                          
009900 01  TSKDEPF-REC.                                                         
010000     COPY TSKDEPF.                                                        
010100                                                                          
010200 FD  VALID-FILE                                                           
010300     LABEL RECORDS ARE OMITTED                                            
010400     DATA RECORD IS TSKVALF-REC.                                          
010500 01  TSKVALF-REC.                                                         
010600     COPY TSKVALF.                                                        
010700                                                                          
010800 FD  GANTT-FILE                                                           
010900     LABEL RECORDS ARE OMITTED                                            
011000     DATA RECORD IS TSKGNTF-REC.                                          
011100 01  TSKGNTF-REC.                                                         
011200     COPY TSKGNTF.                                                        
011300 01  TSKGNTF-REC-ALT REDEFINES TSKGNTF-REC PIC X(200).                    
011400*                   RAW-BYTE VIEW OF THE OUTPUT RECORD, KEPT              
011500*                   FOR THE DAY SOMEONE NEEDS TO DISPLAY A                
011600*                   WHOLE ROW WHILE CHASING A BAD GANTT EXTRACT           
011700*                                                                         
011800 FD  GANTTLNK-FILE                                                        
011900     LABEL RECORDS ARE OMITTED                                            
012000     DATA RECORD IS TSKLNKF-REC.                                          
012100 01  TSKLNKF-REC.                                                         
012200     COPY TSKLNKF.                                                        
012300                                                                          
012400************************                                                  
012500 WORKING-STORAGE SECTION.                                                 
012600************************                                                  
012700 01  FILLER PIC X(24) VALUE "** PROGRAM TSKGANT **".                      
012800                                                                          
012900* ------------------ PROGRAM WORKING STORAGE -------------------*         
013000 01  WK-C-COMMON.                                                         
013100     COPY ASCMWS.                                                         
013200 01  WK-C-TABLES.                                                         
013300     COPY TSKTABS.                                                        
013400 01  WK-C-DEPTAB.                                                         
013500     COPY TSKDTAB.                                                        
013600 01  WK-N-PROC-DATE                  PIC 9(08) COMP.                      
013700 01  WK-C-EOF-EMP                    PIC X(01) VALUE "N".                 
013800     88  WK-C-EMP-EOF                     VALUE "Y".                      
013900 01  WK-C-EOF-VALID                  PIC X(01) VALUE "N".                 
014000     88  WK-C-VALID-EOF                   VALUE "Y".                      
014100 COPY DCNV.                                                               
014200*                   LINKAGE PASSED TO TSKDCNV - SAME LAYOUT,              
014300*                   THIS PROGRAM JUST OWNS A COPY OF IT IN ITS            
014400*                   OWN WORKING STORAGE SINCE IT IS THE CALLER            
014500 01  WK-C-START-DATE-WORK.                                                
014600     05  WK-C-START-DATE-NUM         PIC 9(08).                           
014700     05  WK-C-START-DATE-R REDEFINES WK-C-START-DATE-NUM.                 
014800         10  WK-C-START-CCYY         PIC 9(04).                           
014900         10  WK-C-START-MO           PIC 9(02).                           
015000         10  WK-C-START-DA           PIC 9(02).                           
015100 01  WK-C-END-DATE-WORK.                                                  
015200     05  WK-C-END-DATE-NUM           PIC 9(08).                           
015300     05  WK-C-END-DATE-R REDEFINES WK-C-END-DATE-NUM.                     
015400         10  WK-C-END-CCYY           PIC 9(04).                           
015500         10  WK-C-END-MO             PIC 9(02).                           
015600         10  WK-C-END-DA             PIC 9(02).                           
015700 01  WK-N-START-ABS-DAYS             PIC 9(08) COMP.                      
015800 01  WK-N-END-ABS-DAYS               PIC 9(08) COMP.                      
015900 01  WK-C-DATES-OK                   PIC X(01).                           
016000     88  WK-C-DATES-ARE-OK               VALUE "Y".                       
016100 01  WK-N-GNT-TALLY                  PIC 9(04) COMP VALUE ZERO.           
016200 01  WK-N-GNT-INDEX-TABLE.                                                
016300     05  WK-N-GNT-INDEX-ENTRY        PIC 9(04) COMP                       
016400                                         OCCURS 9999 TIMES                
016500                                         INDEXED BY WK-N-GNT-NDX.         
016600*                   HOLDS W02-TSK-NDX VALUES OF THE TASKS                 
016700*                   SELECTED FOR THE GANTT EXTRACT - SORTED IN            
016800*                   PLACE BY START DATE RATHER THAN COPYING THE           
016900*                   WHOLE TASK ROW, JUST AS IN TSKRECM                    
017000 01  WK-N-SWAP-INDEX                 PIC 9(04) COMP.                      
017100 01  WK-C-SWAP-MADE                  PIC X(01).                           
017200     88  WK-C-SWAP-YES                   VALUE "Y".                       
017300 01  WK-N-DURATION                   PIC 9(04) COMP.                      
017400 01  WK-N-PROGRESS                   PIC 9(03) COMP.                      
017500 01  WK-C-COLOR-HOLD                 PIC X(07).                           
017600 01  WK-C-ASSIGNEE-NAME-HOLD         PIC X(40).                           
017700 01  WK-C-PRED-SELECTED              PIC X(01).                           
017800     88  WK-C-PRED-IS-SELECTED           VALUE "Y".                       
017900 01  WK-N-SCAN-NDX                   USAGE INDEX.                         
018000*                   SCANS WK-N-GNT-INDEX-TABLE AT F050 WHILE              
018100*                   THE OUTER PERFORM IS ALREADY KEYED ON                 
018200*                   W03-DEP-NDX                                           
018300 01  WK-N-CTL-EMP-READ               PIC 9(07) COMP.                      
018400 01  WK-N-CTL-TASK-READ              PIC 9(07) COMP.                      
018500 01  WK-N-CTL-DEP-READ               PIC 9(07) COMP.                      
018600 01  WK-N-CTL-GNT-WRITTEN            PIC 9(07) COMP.                      
018700 01  WK-N-CTL-LNK-WRITTEN            PIC 9(07) COMP.                      
018800                                                                          
018900****************************************************************          
019000************** END OF WORKING-STORAGE - TSKGANT ****************          
019100****************************************************************          
019200 EJECT                                                                    
019300****************                                                          
019400 PROCEDURE DIVISION.                                                      
019500****************                                                          
019600 MAIN-MODULE.                                                             
019700     PERFORM A000-INITIALISE                                              
019800        THRU A099-INITIALISE-EX.                                          
019900     PERFORM B000-BUILD-EMP-TABLE                                         
020000        THRU B099-BUILD-EMP-TABLE-EX                                      
020100        UNTIL WK-C-EMP-EOF.                                               
020200     PERFORM B100-PROCESS-ONE-VALID-ROW                                   
020300        THRU B199-PROCESS-ONE-VALID-ROW-EX                                
020400        UNTIL WK-C-VALID-EOF.                                             
020500     PERFORM C000-SELECT-SCHEDULED                                        
020600        THRU C099-SELECT-SCHEDULED-EX                                     
020700        VARYING W02-TSK-NDX FROM 1 BY 1                                   
020800        UNTIL W02-TSK-NDX > W02-TSK-TALLY.                                
020900     PERFORM D000-SORT-BY-START                                           
021000        THRU D099-SORT-BY-START-EX.                                       
021100     PERFORM E000-EMIT-GANTT-TASK                                         
021200        THRU E099-EMIT-GANTT-TASK-EX                                      
021300        VARYING WK-N-GNT-NDX FROM 1 BY 1                                  
021400        UNTIL WK-N-GNT-NDX > WK-N-GNT-TALLY.                              
021500     PERFORM F000-EMIT-GANTT-LINKS                                        
021600        THRU F099-EMIT-GANTT-LINKS-EX                                     
021700        VARYING W03-DEP-NDX FROM 1 BY 1                                   
021800        UNTIL W03-DEP-NDX > W03-DEP-TALLY.                                
021900     DISPLAY "TSKGANT - EMPLOYEES LOADED   - " WK-N-CTL-EMP-READ.         
022000     DISPLAY "TSKGANT - TASKS READ         - " WK-N-CTL-TASK-READ.        
022100     DISPLAY "TSKGANT - DEPENDS READ       - " WK-N-CTL-DEP-READ.         
022200     DISPLAY "TSKGANT - GANTT ROWS OUT   - " WK-N-CTL-GNT-WRITTEN.        
022300     DISPLAY "TSKGANT - GANTT LINKS OUT  - " WK-N-CTL-LNK-WRITTEN.        
022400     PERFORM Z000-END-PROGRAM-ROUTINE                                     
022500        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
022600     STOP RUN.                                                            
022700                                                                          
022800*----------------------------------------------------------------         
022900 A000-INITIALISE.                                                         
023000*----------------------------------------------------------------         
023100     MOVE ZEROS TO WK-N-CTL-EMP-READ WK-N-CTL-TASK-READ                   
023200         WK-N-CTL-DEP-READ WK-N-CTL-GNT-WRITTEN                           
023300         WK-N-CTL-LNK-WRITTEN.                                            
023400     MOVE ZEROS TO W01-EMP-TALLY W02-TSK-TALLY W03-DEP-TALLY              
023500         WK-N-GNT-TALLY.                                                  
023600     ACCEPT WK-N-PROC-DATE FROM DATE YYYYMMDD.                            
023700     OPEN INPUT  EMPLOYEE-FILE.                                           
023800     IF NOT WK-C-SUCCESSFUL                                               
023900         DISPLAY "TSKGANT - OPEN FILE ERROR - EMPLOYEE-FILE"              
024000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
024100         GO TO Y900-ABNORMAL-TERMINATION                                  
024200     END-IF.                                                              
024300     OPEN INPUT  TASK-FILE.                                               
024400     IF NOT WK-C-SUCCESSFUL                                               
024500         DISPLAY "TSKGANT - OPEN FILE ERROR - TASK-FILE"                  
024600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
024700         GO TO Y900-ABNORMAL-TERMINATION                                  
024800     END-IF.                                                              
024900     OPEN INPUT  DEPEND-FILE.                                             
025000     IF NOT WK-C-SUCCESSFUL                                               
025100         DISPLAY "TSKGANT - OPEN FILE ERROR - DEPEND-FILE"                
025200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
025300         GO TO Y900-ABNORMAL-TERMINATION                                  
025400     END-IF.                                                              
025500     OPEN INPUT  VALID-FILE.                                              
025600     IF NOT WK-C-SUCCESSFUL                                               
025700         DISPLAY "TSKGANT - OPEN FILE ERROR - VALID-FILE"                 
025800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
025900         GO TO Y900-ABNORMAL-TERMINATION                                  
026000     END-IF.                                                              
026100     OPEN OUTPUT GANTT-FILE.                                              
026200     IF NOT WK-C-SUCCESSFUL                                               
026300         DISPLAY "TSKGANT - OPEN FILE ERROR - GANTT-FILE"                 
026400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
026500         GO TO Y900-ABNORMAL-TERMINATION                                  
026600     END-IF.                                                              
026700     OPEN OUTPUT GANTTLNK-FILE.                                           
026800     IF NOT WK-C-SUCCESSFUL                                               
026900         DISPLAY "TSKGANT - OPEN FILE ERROR - GANTTLNK-FILE"              
027000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
027100         GO TO Y900-ABNORMAL-TERMINATION                                  
027200     END-IF.                                                              
027300 A099-INITIALISE-EX.                                                      
027400     EXIT.                                                                
027500                                                                          
027600*----------------------------------------------------------------         
027700 B000-BUILD-EMP-TABLE.                                                    
027800*----------------------------------------------------------------         
027900*                   G-04 NEEDS EVERY EMPLOYEE'S NAME FOR THE              
028000*                   ASSIGNEE LOOK-UP - ACTIVE OR NOT                      
028100     READ EMPLOYEE-FILE                                                   
028200         AT END                                                           
028300             MOVE "Y" TO WK-C-EOF-EMP                                     
028400             GO TO B099-BUILD-EMP-TABLE-EX                                
028500     END-READ.                                                            
028600     IF NOT WK-C-SUCCESSFUL                                               
028700         DISPLAY "TSKGANT - READ EMPLOYEE-FILE ERROR"                     
028800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
028900         GO TO Y900-ABNORMAL-TERMINATION                                  
029000     END-IF.                                                              
029100     ADD 1 TO WK-N-CTL-EMP-READ.                                          
029200     ADD 1 TO W01-EMP-TALLY.                                              
029300     MOVE TSKEMPF-EMP-ID     TO W01-EMP-ID (W01-EMP-TALLY).               
029400     MOVE TSKEMPF-EMP-NAME   TO W01-EMP-NAME (W01-EMP-TALLY).             
029500     MOVE TSKEMPF-EMP-ACTIVE TO W01-EMP-ACTIVE (W01-EMP-TALLY).           
029600     MOVE ZEROS TO W01-EMP-TOTAL (W01-EMP-TALLY)                          
029700         W01-EMP-ACTV-CNT (W01-EMP-TALLY)                                 
029800         W01-EMP-CRIT-CNT (W01-EMP-TALLY)                                 
029900         W01-EMP-OVER-CNT (W01-EMP-TALLY).                                
030000 B099-BUILD-EMP-TABLE-EX.                                                 
030100     EXIT.                                                                
030200                                                                          
030300*----------------------------------------------------------------         
030400 B100-PROCESS-ONE-VALID-ROW.                                              
030500*----------------------------------------------------------------         
030600*                   VALID-FILE CARRIES TSKVTSK'S TYPE 'T' ROWS            
030700*                   FOLLOWED BY TSKVDEP'S TYPE 'D' ROWS - ONE             
030800*                   PASS OF VALID-FILE, DISPATCHED BY TYPE,               
030900*                   PICKS UP BOTH BLOCKS WITHOUT CARING WHERE             
031000*                   THE BOUNDARY FALLS.                                   
031100     READ VALID-FILE                                                      
031200         AT END                                                           
031300             MOVE "Y" TO WK-C-EOF-VALID                                   
031400             GO TO B199-PROCESS-ONE-VALID-ROW-EX                          
031500     END-READ.                                                            
031600     IF NOT WK-C-SUCCESSFUL                                               
031700         DISPLAY "TSKGANT - READ VALID-FILE ERROR"                        
031800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
031900         GO TO Y900-ABNORMAL-TERMINATION                                  
032000     END-IF.                                                              
032100*                   TSK048 - THREE RECORD TYPES SHARE VALID-FILE          
032200*                   (SEE TSKVALF) - A TYPE 'E' ROW BELONGS TO             
032300*                   NEITHER TABLE AND IS SIMPLY SKIPPED                   
032400     EVALUATE TRUE                                                        
032500         WHEN TSKVALF-TYPE-TASK                                           
032600             PERFORM B150-LOAD-ONE-TASK                                   
032700                THRU B159-LOAD-ONE-TASK-EX                                
032800         WHEN TSKVALF-TYPE-DEPEND                                         
032900             PERFORM B250-LOAD-ONE-DEP                                    
033000                THRU B259-LOAD-ONE-DEP-EX                                 
033100         WHEN OTHER                                                       
033200             CONTINUE                                                     
033300     END-EVALUATE.                                                        
033400 B199-PROCESS-ONE-VALID-ROW-EX.                                           
033500     EXIT.                                                                
033600                                                                          
033700*----------------------------------------------------------------         
033800 B150-LOAD-ONE-TASK.                                                      
033900*----------------------------------------------------------------         
034000*                   TSKVTSK WRITES EXACTLY ONE TYPE 'T' ROW PER           
034100*                   TASK-FILE ROW, IN THE SAME ORDER IT READ              
034200*                   TASK-FILE - LOCKSTEP READ, AS IN TSKRECM.             
034300     READ TASK-FILE                                                       
034400         AT END                                                           
034500             DISPLAY "TSKGANT - TASK-FILE RAN OUT BEFORE THE "            
034600                 "TYPE 'T' ROWS ON VALID-FILE - OUT OF STEP"              
034700             GO TO Y900-ABNORMAL-TERMINATION                              
034800     END-READ.                                                            
034900     IF NOT WK-C-SUCCESSFUL                                               
035000         DISPLAY "TSKGANT - READ TASK-FILE ERROR"                         
035100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
035200         GO TO Y900-ABNORMAL-TERMINATION                                  
035300     END-IF.                                                              
035400     ADD 1 TO WK-N-CTL-TASK-READ.                                         
035500     IF NOT TSKVALF-PASSED                                                
035600         GO TO B159-LOAD-ONE-TASK-EX                                      
035700     END-IF.                                                              
035800     ADD 1 TO W02-TSK-TALLY.                                              
035900     MOVE TSKTSKF-TSK-ID       TO W02-TSK-ID (W02-TSK-TALLY).             
036000     MOVE TSKTSKF-TSK-TITLE    TO W02-TSK-TITLE (W02-TSK-TALLY).          
036100     MOVE TSKTSKF-TSK-PARENT   TO W02-TSK-PARENT (W02-TSK-TALLY).         
036200     MOVE TSKTSKF-TSK-ASSIGNEE                                            
036300         TO W02-TSK-ASSIGNEE (W02-TSK-TALLY).                             
036400     MOVE TSKTSKF-TSK-STATUS   TO W02-TSK-STATUS (W02-TSK-TALLY).         
036500     MOVE TSKTSKF-TSK-DUE-DATE                                            
036600         TO W02-TSK-DUE-DATE (W02-TSK-TALLY).                             
036700     MOVE TSKTSKF-TSK-START    TO W02-TSK-START (W02-TSK-TALLY).          
036800     MOVE TSKTSKF-TSK-END      TO W02-TSK-END (W02-TSK-TALLY).            
036900     MOVE TSKTSKF-TSK-PRIORITY                                            
037000         TO W02-TSK-PRIORITY (W02-TSK-TALLY).                             
037100     MOVE "Y" TO W02-TSK-VALID (W02-TSK-TALLY).                           
037200 B159-LOAD-ONE-TASK-EX.                                                   
037300     EXIT.                                                                
037400                                                                          
037500*----------------------------------------------------------------         
037600 B250-LOAD-ONE-DEP.                                                       
037700*----------------------------------------------------------------         
037800*                   TSKVDEP WRITES EXACTLY ONE TYPE 'D' ROW PER           
037900*                   DEPEND-FILE ROW, IN THE SAME ORDER IT READ            
038000*                   DEPEND-FILE - LOCKSTEP READ, AS ABOVE. ONLY           
038100*                   THE PASSED ONES ARE KEPT - SEE TSKDTAB.               
038200     READ DEPEND-FILE                                                     
038300         AT END                                                           
038400             DISPLAY "TSKGANT - DEPEND-FILE RAN OUT BEFORE THE "          
038500                 "TYPE 'D' ROWS ON VALID-FILE - OUT OF STEP"              
038600             GO TO Y900-ABNORMAL-TERMINATION                              
038700     END-READ.                                                            
038800     IF NOT WK-C-SUCCESSFUL                                               
038900         DISPLAY "TSKGANT - READ DEPEND-FILE ERROR"                       
039000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
039100         GO TO Y900-ABNORMAL-TERMINATION                                  
039200     END-IF.                                                              
039300     ADD 1 TO WK-N-CTL-DEP-READ.                                          
039400     IF NOT TSKVALF-PASSED                                                
039500         GO TO B259-LOAD-ONE-DEP-EX                                       
039600     END-IF.                                                              
039700     ADD 1 TO W03-DEP-TALLY.                                              
039800     MOVE TSKDEPF-DEP-ID      TO W03-DEP-ID (W03-DEP-TALLY).              
039900     MOVE TSKDEPF-DEP-PRED    TO W03-DEP-PRED (W03-DEP-TALLY).            
040000     MOVE TSKDEPF-DEP-SUCC    TO W03-DEP-SUCC (W03-DEP-TALLY).            
040100     MOVE TSKDEPF-DEP-TYPE    TO W03-DEP-TYPE (W03-DEP-TALLY).            
040200     MOVE TSKDEPF-DEP-LAG     TO W03-DEP-LAG (W03-DEP-TALLY).             
040300 B259-LOAD-ONE-DEP-EX.                                                    
040400     EXIT.                                                                
040500                                                                          
040600*----------------------------------------------------------------         
040700 C000-SELECT-SCHEDULED.                                                   
040800*----------------------------------------------------------------         
040900*                   GANTT-BUILDER SELECTS VALID TASKS THAT HAVE           
041000*                   BOTH A START AND AN END DATE - EVERY ROW IN           
041100*                   W02-TSK-TABLE ALREADY PASSED TSKVTSK.                 
041200     IF W02-TSK-START (W02-TSK-NDX) NOT = ZEROS                           
041300         AND W02-TSK-END (W02-TSK-NDX) NOT = ZEROS                        
041400         ADD 1 TO WK-N-GNT-TALLY                                          
041500         MOVE W02-TSK-NDX                                                 
041600             TO WK-N-GNT-INDEX-ENTRY (WK-N-GNT-TALLY)                     
041700     END-IF.                                                              
041800 C099-SELECT-SCHEDULED-EX.                                                
041900     EXIT.                                                                
042000                                                                          
042100*----------------------------------------------------------------         
042200 D000-SORT-BY-START.                                                      
042300*----------------------------------------------------------------         
042400*                   ORDER BY START DATE ASCENDING. THE INDEX              
042500*                   TABLE HOLDS ONE COMP SUBSCRIPT PER SELECTED           
042600*                   TASK SO THE BUBBLE SORT SWAPS A SINGLE                
042700*                   FIELD, NOT A WHOLE ROW - SAME AS TSKRECM.             
042800     MOVE "Y" TO WK-C-SWAP-MADE.                                          
042900     PERFORM D050-ONE-BUBBLE-PASS                                         
043000        THRU D059-ONE-BUBBLE-PASS-EX                                      
043100        UNTIL NOT WK-C-SWAP-YES.                                          
043200 D099-SORT-BY-START-EX.                                                   
043300     EXIT.                                                                
043400                                                                          
043500*----------------------------------------------------------------         
043600 D050-ONE-BUBBLE-PASS.                                                    
043700*----------------------------------------------------------------         
043800     MOVE "N" TO WK-C-SWAP-MADE.                                          
043900     PERFORM D060-COMPARE-ADJACENT                                        
044000        THRU D069-COMPARE-ADJACENT-EX                                     
044100        VARYING WK-N-GNT-NDX FROM 1 BY 1                                  
044200        UNTIL WK-N-GNT-NDX > WK-N-GNT-TALLY - 1.                          
044300 D059-ONE-BUBBLE-PASS-EX.                                                 
044400     EXIT.                                                                
044500                                                                          
044600*----------------------------------------------------------------         
044700 D060-COMPARE-ADJACENT.                                                   
044800*----------------------------------------------------------------         
044900     SET WK-N-SCAN-NDX TO WK-N-GNT-NDX.                                   
045000     SET WK-N-SCAN-NDX UP BY 1.                                           
045100     IF W02-TSK-START (WK-N-GNT-INDEX-ENTRY (WK-N-GNT-NDX))               
045200           > W02-TSK-START                                                
045300             (WK-N-GNT-INDEX-ENTRY (WK-N-SCAN-NDX))                       
045400         PERFORM D070-SWAP-ENTRIES THRU D079-SWAP-ENTRIES-EX              
045500     END-IF.                                                              
045600 D069-COMPARE-ADJACENT-EX.                                                
045700     EXIT.                                                                
045800                                                                          
045900*----------------------------------------------------------------         
046000 D070-SWAP-ENTRIES.                                                       
046100*----------------------------------------------------------------         
046200     MOVE WK-N-GNT-INDEX-ENTRY (WK-N-GNT-NDX)  TO WK-N-SWAP-INDEX.        
046300     MOVE WK-N-GNT-INDEX-ENTRY (WK-N-SCAN-NDX)                            
046400         TO WK-N-GNT-INDEX-ENTRY (WK-N-GNT-NDX).                          
046500     MOVE WK-N-SWAP-INDEX                                                 
046600         TO WK-N-GNT-INDEX-ENTRY (WK-N-SCAN-NDX).                         
046700     MOVE "Y" TO WK-C-SWAP-MADE.                                          
046800 D079-SWAP-ENTRIES-EX.                                                    
046900     EXIT.                                                                
047000                                                                          
047100*----------------------------------------------------------------         
047200 E000-EMIT-GANTT-TASK.                                                    
047300*----------------------------------------------------------------         
047400     SET W02-TSK-NDX TO WK-N-GNT-INDEX-ENTRY (WK-N-GNT-NDX).              
047500     PERFORM E050-COMPUTE-DURATION                                        
047600        THRU E059-COMPUTE-DURATION-EX.                                    
047700     PERFORM E100-DERIVE-PROGRESS                                         
047800        THRU E199-DERIVE-PROGRESS-EX.                                     
047900     PERFORM E150-DERIVE-COLOR                                            
048000        THRU E159-DERIVE-COLOR-EX.                                        
048100     PERFORM E200-RESOLVE-ASSIGNEE                                        
048200        THRU E299-RESOLVE-ASSIGNEE-EX.                                    
048300     MOVE SPACES TO TSKGNTF-REC.                                          
048400     MOVE W02-TSK-ID (W02-TSK-NDX)       TO TSKGNTF-TASK-ID.              
048500     MOVE W02-TSK-TITLE (W02-TSK-NDX)    TO TSKGNTF-TITLE.                
048600     MOVE W02-TSK-START (W02-TSK-NDX)    TO TSKGNTF-START.                
048700     MOVE W02-TSK-END (W02-TSK-NDX)      TO TSKGNTF-END.                  
048800     MOVE WK-N-DURATION                  TO TSKGNTF-DURATION.             
048900     MOVE WK-N-PROGRESS                  TO TSKGNTF-PROGRESS.             
049000     MOVE WK-C-ASSIGNEE-NAME-HOLD        TO TSKGNTF-ASSIGNEE.             
049100     MOVE W02-TSK-STATUS (W02-TSK-NDX)   TO TSKGNTF-STATUS.               
049200     MOVE W02-TSK-PRIORITY (W02-TSK-NDX) TO TSKGNTF-PRIORITY.             
049300     MOVE WK-C-COLOR-HOLD                TO TSKGNTF-COLOR.                
049400     MOVE W02-TSK-PARENT (W02-TSK-NDX)   TO TSKGNTF-PARENT.               
049500     WRITE TSKGNTF-REC.                                                   
049600     IF NOT WK-C-SUCCESSFUL                                               
049700         DISPLAY "TSKGANT - WRITE ERROR - GANTT-FILE"                     
049800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
049900     END-IF.                                                              
050000     ADD 1 TO WK-N-CTL-GNT-WRITTEN.                                       
050100 E099-EMIT-GANTT-TASK-EX.                                                 
050200     EXIT.                                                                
050300                                                                          
050400*----------------------------------------------------------------         
050500 E050-COMPUTE-DURATION.                                                   
050600*----------------------------------------------------------------         
050700*                   G-01 - INCLUSIVE DAY COUNT VIA TWO CALLS TO           
050800*                   TSKDCNV, ONE FOR EACH END OF THE RANGE.               
050900     MOVE "Y" TO WK-C-DATES-OK.                                           
051000     MOVE W02-TSK-START (W02-TSK-NDX) TO WK-C-START-DATE-NUM.             
051100     MOVE WK-C-START-CCYY TO WK-DCNV-CCYY.                                
051200     MOVE WK-C-START-MO   TO WK-DCNV-MO.                                  
051300     MOVE WK-C-START-DA   TO WK-DCNV-DA.                                  
051400     CALL "TSKDCNV" USING WK-DCNV.                                        
051500     IF WK-DCNV-DATE-BAD                                                  
051600         MOVE "N" TO WK-C-DATES-OK                                        
051700     ELSE                                                                 
051800         MOVE WK-DCNV-ABS-DAYS TO WK-N-START-ABS-DAYS                     
051900     END-IF.                                                              
052000     MOVE W02-TSK-END (W02-TSK-NDX) TO WK-C-END-DATE-NUM.                 
052100     MOVE WK-C-END-CCYY TO WK-DCNV-CCYY.                                  
052200     MOVE WK-C-END-MO   TO WK-DCNV-MO.                                    
052300     MOVE WK-C-END-DA   TO WK-DCNV-DA.                                    
052400     CALL "TSKDCNV" USING WK-DCNV.                                        
052500     IF WK-DCNV-DATE-BAD                                                  
052600         MOVE "N" TO WK-C-DATES-OK                                        
052700     ELSE                                                                 
052800         MOVE WK-DCNV-ABS-DAYS TO WK-N-END-ABS-DAYS                       
052900     END-IF.                                                              
053000     IF WK-C-DATES-ARE-OK                                                 
053100         COMPUTE WK-N-DURATION =                                          
053200             WK-N-END-ABS-DAYS - WK-N-START-ABS-DAYS + 1                  
053300     ELSE                                                                 
053400         MOVE ZEROS TO WK-N-DURATION                                      
053500     END-IF.                                                              
053600 E059-COMPUTE-DURATION-EX.                                                
053700     EXIT.                                                                
053800                                                                          
053900*----------------------------------------------------------------         
054000 E100-DERIVE-PROGRESS.                                                    
054100*----------------------------------------------------------------         
054200*                   G-02 - PERCENT COMPLETE BY STATUS.                    
054300     EVALUATE TRUE                                                        
054400         WHEN W02-TSK-STATUS (W02-TSK-NDX) = "IN_PROGRESS"                
054500             MOVE 050 TO WK-N-PROGRESS                                    
054600         WHEN W02-TSK-STATUS (W02-TSK-NDX) = "DONE"                       
054700             MOVE 100 TO WK-N-PROGRESS                                    
054800         WHEN OTHER                                                       
054900             MOVE 000 TO WK-N-PROGRESS                                    
055000     END-EVALUATE.                                                        
055100 E199-DERIVE-PROGRESS-EX.                                                 
055200     EXIT.                                                                
055300                                                                          
055400*----------------------------------------------------------------         
055500 E150-DERIVE-COLOR.                                                       
055600*----------------------------------------------------------------         
055700*                   G-03 - HEX COLOUR BY STATUS, WITH THE NEW/            
055800*                   HIGH-PRIORITY SPLIT WORKED OUT LAST.                  
055900     EVALUATE TRUE                                                        
056000         WHEN W02-TSK-STATUS (W02-TSK-NDX) = "DONE"                       
056100             MOVE "#10B981" TO WK-C-COLOR-HOLD                            
056200         WHEN W02-TSK-STATUS (W02-TSK-NDX) = "IN_PROGRESS"                
056300             MOVE "#3B82F6" TO WK-C-COLOR-HOLD                            
056400         WHEN W02-TSK-STATUS (W02-TSK-NDX) = "CANCELLED"                  
056500             MOVE "#EF4444" TO WK-C-COLOR-HOLD                            
056600         WHEN W02-TSK-STATUS (W02-TSK-NDX) = "NEW"                        
056700                 AND W02-TSK-PRIORITY (W02-TSK-NDX) >= 8                  
056800             MOVE "#F59E0B" TO WK-C-COLOR-HOLD                            
056900         WHEN OTHER                                                       
057000             MOVE "#6B7280" TO WK-C-COLOR-HOLD                            
057100     END-EVALUATE.                                                        
057200 E159-DERIVE-COLOR-EX.                                                    
057300     EXIT.                                                                
057400                                                                          
057500*----------------------------------------------------------------         
057600 E200-RESOLVE-ASSIGNEE.                                                   
057700*----------------------------------------------------------------         
057800*                   G-04 - ASSIGNEE NAME, OR "UNASSIGNED".                
057900     IF W02-TSK-ASSIGNEE (W02-TSK-NDX) = SPACES                           
058000         MOVE "UNASSIGNED" TO WK-C-ASSIGNEE-NAME-HOLD                     
058100         GO TO E299-RESOLVE-ASSIGNEE-EX                                   
058200     END-IF.                                                              
058300     SET W01-EMP-NDX TO 1.                                                
058400     SEARCH W01-EMP-ENTRY                                                 
058500         AT END                                                           
058600             MOVE "UNASSIGNED" TO WK-C-ASSIGNEE-NAME-HOLD                 
058700         WHEN W01-EMP-ID (W01-EMP-NDX)                                    
058800                 = W02-TSK-ASSIGNEE (W02-TSK-NDX)                         
058900             MOVE W01-EMP-NAME (W01-EMP-NDX)                              
059000                 TO WK-C-ASSIGNEE-NAME-HOLD                               
059100     END-SEARCH.                                                          
059200 E299-RESOLVE-ASSIGNEE-EX.                                                
059300     EXIT.                                                                
059400                                                                          
059500*----------------------------------------------------------------         
059600 F000-EMIT-GANTT-LINKS.                                                   
059700*----------------------------------------------------------------         
059800*                   ONE GANTT-LINK ROW FOR EVERY PASSED                   
059900*                   DEPENDENCY WHOSE PREDECESSOR MADE THE                 
060000*                   GANTT-FILE CUT (THIS SHOP DOES NOT REQUIRE            
060100*                   THE SUCCESSOR TO HAVE BEEN SELECTED AS WELL).         
060200     PERFORM F050-CHECK-PRED-SELECTED                                     
060300        THRU F059-CHECK-PRED-SELECTED-EX.                                 
060400     IF NOT WK-C-PRED-IS-SELECTED                                         
060500         GO TO F099-EMIT-GANTT-LINKS-EX                                   
060600     END-IF.                                                              
060700     MOVE SPACES                    TO TSKLNKF-REC.                       
060800     MOVE W03-DEP-ID (W03-DEP-NDX)   TO TSKLNKF-LNK-ID.                   
060900     MOVE W03-DEP-PRED (W03-DEP-NDX) TO TSKLNKF-LNK-SOURCE.               
061000     MOVE W03-DEP-SUCC (W03-DEP-NDX) TO TSKLNKF-LNK-TARGET.               
061100     MOVE W03-DEP-TYPE (W03-DEP-NDX) TO TSKLNKF-LNK-TYPE.                 
061200     MOVE W03-DEP-LAG (W03-DEP-NDX)  TO TSKLNKF-LNK-LAG.                  
061300     WRITE TSKLNKF-REC.                                                   
061400     IF NOT WK-C-SUCCESSFUL                                               
061500         DISPLAY "TSKGANT - WRITE ERROR - GANTTLNK-FILE"                  
061600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
061700     END-IF.                                                              
061800     ADD 1 TO WK-N-CTL-LNK-WRITTEN.                                       
061900 F099-EMIT-GANTT-LINKS-EX.                                                
062000     EXIT.                                                                
062100                                                                          
062200*----------------------------------------------------------------         
062300 F050-CHECK-PRED-SELECTED.                                                
062400*----------------------------------------------------------------         
062500     MOVE "N" TO WK-C-PRED-SELECTED.                                      
062600     SET WK-N-GNT-NDX TO 1.                                               
062700     SEARCH WK-N-GNT-INDEX-ENTRY                                          
062800         AT END                                                           
062900             CONTINUE                                                     
063000         WHEN W02-TSK-ID                                                  
063100                 (WK-N-GNT-INDEX-ENTRY (WK-N-GNT-NDX))                    
063200               = W03-DEP-PRED (W03-DEP-NDX)                               
063300             MOVE "Y" TO WK-C-PRED-SELECTED                               
063400     END-SEARCH.                                                          
063500 F059-CHECK-PRED-SELECTED-EX.                                             
063600     EXIT.                                                                
063700                                                                          
063800*----------------------------------------------------------------         
063900*                   PROGRAM SUBROUTINE                         *          
064000*----------------------------------------------------------------         
064100 Y900-ABNORMAL-TERMINATION.                                               
064200     DISPLAY "TSKGANT - ABNORMAL TERMINATION.".                           
064300     PERFORM Z000-END-PROGRAM-ROUTINE                                     
064400        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
064500     STOP RUN.                                                            
064600                                                                          
064700*----------------------------------------------------------------         
064800 Z000-END-PROGRAM-ROUTINE.                                                
064900*----------------------------------------------------------------         
065000     CLOSE EMPLOYEE-FILE TASK-FILE DEPEND-FILE VALID-FILE                 
065100         GANTT-FILE GANTTLNK-FILE.                                        
065200 Z999-END-PROGRAM-ROUTINE-EX.                                             
065300     EXIT.                                                                
065400                                                                          
065500*****************************************************************         
065600************** END OF PROGRAM SOURCE -  TSKGANT ***************           
065700*****************************************************************         
