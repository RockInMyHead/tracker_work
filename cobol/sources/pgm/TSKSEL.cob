000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TSKSEL.                                                  
000500 AUTHOR.         SUBRAMANIAM J.                                           
000600 INSTALLATION.   TASK TRACKER BATCH SUITE.                                
000700 DATE-WRITTEN.   20 AUG 2025.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NONE.                                                    
001000*                                                                         
001100*DESCRIPTION :  MAIN LINE FOR EMPLOYEE-VALIDATION (RULES S-01             
001200*               E-MAIL FORMAT AND S-02 E-MAIL UNIQUENESS) AND             
001300*               FOR THE RECORD-SELECTION PREDICATE CHECKS (S-03           
001400*               CASE-INSENSITIVE "CONTAINS", PLUS THE STATUS /            
001500*               ASSIGNEE / DUE-DATE / TOP-LEVEL / ACTIVE-FLAG             
001600*               FILTERS) THAT THE ON-LINE FILTER SCREENS USE              
001700*               WHEN EXTRACTING A SUBSET OF TASKS OR EMPLOYEES.           
001800*               RUNS THE SAME PREDICATE LOGIC OFFLINE AGAINST             
001900*               THE FULL FILES SO OPERATIONS CAN COUNT HOW MANY           
002000*               ROWS A GIVEN FILTER COMBINATION WILL RETURN               
002100*               BEFORE A NEW SCREEN OR EXTRACT IS WIRED TO IT.            
002200*               EXTENDS VALID-FILE WITH ONE TYPE 'E' ROW PER              
002300*               EMPLOYEE, STRAIGHT AFTER TSKVDEP IN THE JOB               
002400*               STREAM.                                                   
002500*______________________________________________________________           
002600* HISTORY OF MODIFICATION:                                                
002700*================================================================         
002800* TSK038 SUBRJ   20/08/2025 - ORIGINAL VERSION.                           
002900*----------------------------------------------------------------         
003000* TSK047 SUBRJ   09/08/2026 - THE S-03 TEXT FILTER WAS ONLY EVER          
003100*                             TESTED AGAINST THE EMPLOYEE NAME -          
003200*                             A HELP DESK TICKET CAME IN WHEN A           
003300*                             SUPERVISOR SEARCHED ON A JOB TITLE          
003400*                             AND GOT ZERO ROWS BACK. E000 NOW            
003500*                             ALSO SCANS W01-EMP-POSITION AND             
003600*                             W01-EMP-EMAIL AND MATCHES ON ANY            
003700*                             OF THE THREE. LOADED THE NEW                
003800*                             POSITION FIELD AT A100 OFF                  
003900*                             TSKEMPF-EMP-POSITION.                       
004000*================================================================         
004100 EJECT                                                                    
004200**********************                                                    
004300 ENVIRONMENT DIVISION.                                                    
004400**********************                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER.  IBM-AS400.                                             
004700 OBJECT-COMPUTER.  IBM-AS400.                                             
004800 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
004900                       ON STATUS IS U0-ON                                 
005000                       OFF STATUS IS U0-OFF                               
005100                   C01 IS TOP-OF-FORM.                                    
005200                                                                          
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT EMPLOYEE-FILE ASSIGN TO DATABASE-EMPFILE                      
005600            ORGANIZATION IS SEQUENTIAL                                    
005700            ACCESS MODE  IS SEQUENTIAL                                    
005800            FILE STATUS  IS WK-C-FILE-STATUS.                             
005900     SELECT TASK-FILE ASSIGN TO DATABASE-TASKFILE                         
006000            ORGANIZATION IS SEQUENTIAL                                    
006100            ACCESS MODE  IS SEQUENTIAL                                    
006200            FILE STATUS  IS WK-C-FILE-STATUS.                             
006300     SELECT VALID-FILE ASSIGN TO DATABASE-VALIDFIL                        
006400            ORGANIZATION IS SEQUENTIAL                                    
006500            ACCESS MODE  IS SEQUENTIAL                                    
006600            FILE STATUS  IS WK-C-FILE-STATUS.                             
006700                                                                          
006800***************                                                           
006900 DATA DIVISION.                                                           
007000***************                                                           
007100 FILE SECTION.                                                            
007200**************                                                            
007300 FD  EMPLOYEE-FILE                                                        
007400     LABEL RECORDS ARE OMITTED                                            
007500     DATA RECORD IS TSKEMPF-REC.                                          
007600 01  TSKEMPF-REC.                                                         
007700     COPY TSKEMPF.                                                        
007800                                                                          
007900 FD  TASK-FILE                                                            
008000     LABEL RECORDS ARE OMITTED                                            
008100     DATA RECORD IS TSKTSKF-REC.                                          
008200 01  TSKTSKF-REC.                                                         
008300     COPY TSKTSKF.                                                        
008400                                                                          
008500 FD  VALID-FILE                                                           
008600     LABEL RECORDS ARE OMITTED                                            
008700     DATA RECORD IS TSKVALF-REC.                                          
008800 01  TSKVALF-REC.                                                         
008900     COPY TSKVALF.                                                        
009000                                                                          
009100 WORKING-STORAGE SECTION.                                                 
009200*************************                                                 
009300 01  FILLER                          PIC X(24)        VALUE               
009400     "** PROGRAM TSKSEL **".                                              
009500                                                                          
009600* ------------------ PROGRAM WORKING STORAGE -------------------*         
009700 01    WK-C-COMMON.                                                       
009800     COPY ASCMWS.                                                         
009900                                                                          
010000 01  WK-C-TABLES.                                                         
010100     COPY TSKTABS.                                                        
010200                                                                          
010300 01  WK-N-PROC-DATE                  PIC 9(08) COMP.                      
010400*                   BATCH PARAMETER, "TODAY" (ACCEPT FROM DATE)           
010500 01  WK-C-EOF-EMP                     PIC X(01) VALUE "N".                
010600     88  WK-C-EMP-EOF                     VALUE "Y".                      
010700 01  WK-C-EOF-TASK                    PIC X(01) VALUE "N".                
010800     88  WK-C-TASK-EOF                    VALUE "Y".                      
010900                                                                          
011000* -------------- S-01/S-02 EMPLOYEE VALIDATION AREA ------------*         
011100 01  WK-C-CUR-EMAIL-UP                PIC X(40).                          
011200*                   CANONICAL (UPPER-CASE) COPY OF THE E-MAIL             
011300*                   BEING TESTED, BUILT BY E900-UPPER-CASE-EMAIL          
011400 01  WK-C-OTHER-EMAIL-UP              PIC X(40).                          
011500*                   REDEFINES-STYLE SCRATCH FOR THE COMPARISON            
011600*                   EMPLOYEE ON EACH PASS OF THE UNIQUENESS SCAN          
011700 01  WK-C-EMAIL-WORK REDEFINES WK-C-OTHER-EMAIL-UP.                       
011800     05  WK-C-EMAIL-WORK-BYTE        PIC X(01) OCCURS 40 TIMES.           
011900*                   OWN-FILE REDEFINES 1 - BYTE TABLE OVER THE            
012000*                   SCRATCH E-MAIL SO EACH CHARACTER CAN BE               
012100*                   TESTED FOR '@' AND '.' ONE AT A TIME                  
012200 01  WK-C-EMAIL-DEBUG-VIEW REDEFINES WK-C-CUR-EMAIL-UP                    
012300                                          PIC X(40).                      
012400*                   OWN-FILE REDEFINES 2 - RAW VIEW OF THE                
012500*                   E-MAIL CURRENTLY UNDER TEST FOR THE ODD               
012600*                   DUMP-AND-DIAGNOSE JOB WHEN OPS ASKS WHY A             
012700*                   PARTICULAR ADDRESS FAILED S-01/S-02                   
012800 01  WK-N-EMAIL-SCAN-NDX             PIC 9(02) COMP.                      
012900 01  WK-C-EMAIL-HAS-AT               PIC X(01).                           
013000     88  WK-C-EMAIL-HAS-AT-YES           VALUE "Y".                       
013100 01  WK-C-EMAIL-HAS-DOT              PIC X(01).                           
013200     88  WK-C-EMAIL-HAS-DOT-YES          VALUE "Y".                       
013300 01  WK-C-DUP-EMAIL-FOUND            PIC X(01).                           
013400     88  WK-C-DUP-EMAIL-YES              VALUE "Y".                       
013500 01  W01-EMP-NDX2                    USAGE INDEX.                         
013600*                   SECOND INDEX INTO W01-EMP-TABLE, USED WHEN            
013700*                   THE OUTER PERFORM IS ALREADY KEYED ON NDX             
013800 01  WK-C-CUR-ERR-CD                 PIC X(04).                           
013900 01  WK-C-CUR-ERR-MSG                PIC X(60).                           
014000 01  WK-C-CUR-PASSED                 PIC X(01).                           
014100     88  WK-C-CUR-IS-PASS                VALUE "Y".                       
014200                                                                          
014300* ---------------- S-03 SUBSTRING "CONTAINS" AREA --------------*         
014400 01  WK-C-HAY-UP                      PIC X(40).                          
014500*                   FIELD BEING SEARCHED, UPPER-CASED                     
014600 01  WK-C-NEEDLE-UP                   PIC X(20).                          
014700*                   SUBSTRING LOOKED FOR, UPPER-CASED                     
014800 01  WK-N-NEEDLE-LEN                  PIC 9(02) COMP.                     
014900*                   TRIMMED LENGTH OF WK-C-NEEDLE-UP                      
015000 01  WK-N-SCAN-POS                    PIC 9(02) COMP.                     
015100 01  WK-N-SCAN-LIMIT                  PIC 9(02) COMP.                     
015200 01  WK-C-FOUND-SUBSTR                PIC X(01).                          
015300     88  WK-C-FOUND-SUBSTR-YES            VALUE "Y".                      
015400                                                                          
015500* -------------------- SELECTION CRITERIA CARD -----------------*         
015600* IN A LIVE RUN THESE WOULD BE SET FROM THE SCREEN OR EXTRACT             
015700* REQUEST THAT ASKED FOR THE FILTER; HERE THEY ARE SET ONCE IN            
015800* C000-BUILD-SELECTION-CARD SO THIS JOB STEP CAN BE POINTED AT A          
015900* NEW FILTER COMBINATION BY CHANGING ONE PARAGRAPH AND                    
016000* RECOMPILING, THE WAY A CONTROL-CARD VALUE WOULD BE CHANGED ON           
016100* A JCL OVERRIDE ON OTHER SHOP JOBS.                                      
016200 01  WK-SEL-TASK-CARD.                                                    
016300     05  WK-SEL-TSK-STATUS-ON        PIC X(01) VALUE "N".                 
016400         88  WK-SEL-TSK-STATUS-APPLY     VALUE "Y".                       
016500     05  WK-SEL-TSK-STATUS           PIC X(12) VALUE SPACES.              
016600     05  WK-SEL-TSK-ASSIGN-ON        PIC X(01) VALUE "N".                 
016700         88  WK-SEL-TSK-ASSIGN-APPLY     VALUE "Y".                       
016800     05  WK-SEL-TSK-ASSIGNEE         PIC X(36) VALUE SPACES.              
016900     05  WK-SEL-TSK-DUE-LO-ON        PIC X(01) VALUE "N".                 
017000         88  WK-SEL-TSK-DUE-LO-APPLY     VALUE "Y".                       
017100     05  WK-SEL-TSK-DUE-LO           PIC 9(08) VALUE ZEROS.               
017200     05  WK-SEL-TSK-DUE-HI-ON        PIC X(01) VALUE "N".                 
017300         88  WK-SEL-TSK-DUE-HI-APPLY     VALUE "Y".                       
017400     05  WK-SEL-TSK-DUE-HI           PIC 9(08) VALUE ZEROS.               
017500     05  WK-SEL-TSK-LEVEL-ON         PIC X(01) VALUE "N".                 
017600         88  WK-SEL-TSK-LEVEL-APPLY      VALUE "Y".                       
017700     05  WK-SEL-TSK-TOP-ONLY         PIC X(01) VALUE "N".                 
017800         88  WK-SEL-TSK-WANT-TOP         VALUE "Y".                       
017900         88  WK-SEL-TSK-WANT-CHILD       VALUE "N".                       
018000     05  WK-SEL-TSK-TITLE-ON         PIC X(01) VALUE "N".                 
018100         88  WK-SEL-TSK-TITLE-APPLY      VALUE "Y".                       
018200     05  WK-SEL-TSK-TITLE            PIC X(20) VALUE SPACES.              
018300     05  FILLER                      PIC X(05) VALUE SPACES.              
018400*                   RESERVED FOR A FUTURE CRITERION                       
018500 01  WK-SEL-TASK-CARD-ALT REDEFINES WK-SEL-TASK-CARD                      
018600                                          PIC X(96).                      
018700*                   OWN-FILE REDEFINES 3 - RAW 96-BYTE VIEW OF            
018800*                   THE CARD FOR THE DAY THIS RUNS FROM A REAL            
018900*                   CONTROL RECORD INSTEAD OF A HARD-CODED                
019000*                   PARAGRAPH - SEE C000-BUILD-SELECTION-CARD             
019100 01  WK-SEL-EMP-CARD.                                                     
019200     05  WK-SEL-EMP-ACTIVE-ON        PIC X(01) VALUE "N".                 
019300         88  WK-SEL-EMP-ACTIVE-APPLY     VALUE "Y".                       
019400     05  WK-SEL-EMP-TEXT-ON          PIC X(01) VALUE "N".                 
019500         88  WK-SEL-EMP-TEXT-APPLY       VALUE "Y".                       
019600     05  WK-SEL-EMP-TEXT             PIC X(20) VALUE SPACES.              
019700     05  FILLER                      PIC X(05) VALUE SPACES.              
019800*                   RESERVED FOR A FUTURE CRITERION                       
019900 01  WK-C-TSK-MATCHED                 PIC X(01).                          
020000     88  WK-C-TSK-MATCHED-YES             VALUE "Y".                      
020100 01  WK-C-EMP-MATCHED                 PIC X(01).                          
020200     88  WK-C-EMP-MATCHED-YES             VALUE "Y".                      
020300                                                                          
020400 01  WK-N-CTL-EMP-READ               PIC 9(07) COMP.                      
020500 01  WK-N-CTL-EMP-PASS               PIC 9(07) COMP.                      
020600 01  WK-N-CTL-EMP-FAIL               PIC 9(07) COMP.                      
020700 01  WK-N-CTL-TSK-SELECTED           PIC 9(07) COMP.                      
020800 01  WK-N-CTL-EMP-SELECTED           PIC 9(07) COMP.                      
020900                                                                          
021000****************************************************************          
021100************** END OF WORKING-STORAGE - TSKSEL *****************          
021200****************************************************************          
021300 EJECT                                                                    
021400****************                                                          
021500 PROCEDURE DIVISION.                                                      
021600****************                                                          
021700 MAIN-MODULE.                                                             
021800     PERFORM A000-INITIALISE                                              
021900        THRU A099-INITIALISE-EX.                                          
022000     PERFORM C000-BUILD-SELECTION-CARD                                    
022100        THRU C099-BUILD-SELECTION-CARD-EX.                                
022200     PERFORM B000-VALIDATE-ONE-EMPLOYEE                                   
022300        THRU B999-VALIDATE-ONE-EMPLOYEE-EX                                
022400        VARYING W01-EMP-NDX FROM 1 BY 1                                   
022500        UNTIL W01-EMP-NDX > W01-EMP-TALLY.                                
022600     PERFORM D000-SELECT-ONE-TASK                                         
022700        THRU D999-SELECT-ONE-TASK-EX                                      
022800        VARYING W02-TSK-NDX FROM 1 BY 1                                   
022900        UNTIL W02-TSK-NDX > W02-TSK-TALLY.                                
023000     PERFORM E000-SELECT-ONE-EMPLOYEE                                     
023100        THRU E999-SELECT-ONE-EMPLOYEE-EX                                  
023200        VARYING W01-EMP-NDX FROM 1 BY 1                                   
023300        UNTIL W01-EMP-NDX > W01-EMP-TALLY.                                
023400     DISPLAY "TSKSEL - EMPLOYEES READ    " WK-N-CTL-EMP-READ.             
023500     DISPLAY "TSKSEL - EMPLOYEES PASSED  " WK-N-CTL-EMP-PASS.             
023600     DISPLAY "TSKSEL - EMPLOYEES FAILED  " WK-N-CTL-EMP-FAIL.             
023700     DISPLAY "TSKSEL - TASKS SELECTED    " WK-N-CTL-TSK-SELECTED.         
023800     DISPLAY "TSKSEL - EMPS SELECTED     " WK-N-CTL-EMP-SELECTED.         
023900     PERFORM Z000-END-PROGRAM-ROUTINE                                     
024000        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
024100     STOP RUN.                                                            
024200                                                                          
024300*----------------------------------------------------------------         
024400 A000-INITIALISE.                                                         
024500*----------------------------------------------------------------         
024600     MOVE ZEROS TO WK-N-CTL-EMP-READ WK-N-CTL-EMP-PASS                    
024700                   WK-N-CTL-EMP-FAIL WK-N-CTL-TSK-SELECTED                
024800                   WK-N-CTL-EMP-SELECTED.                                 
024900     MOVE ZEROS TO W01-EMP-TALLY W02-TSK-TALLY.                           
025000     ACCEPT WK-N-PROC-DATE FROM DATE YYYYMMDD.                            
025100     OPEN INPUT  EMPLOYEE-FILE.                                           
025200     IF NOT WK-C-SUCCESSFUL                                               
025300         DISPLAY "TSKSEL - OPEN FILE ERROR - EMPLOYEE-FILE"               
025400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
025500         GO TO Y900-ABNORMAL-TERMINATION                                  
025600     END-IF.                                                              
025700     OPEN INPUT  TASK-FILE.                                               
025800     IF NOT WK-C-SUCCESSFUL                                               
025900         DISPLAY "TSKSEL - OPEN FILE ERROR - TASK-FILE"                   
026000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
026100         GO TO Y900-ABNORMAL-TERMINATION                                  
026200     END-IF.                                                              
026300     OPEN EXTEND VALID-FILE.                                              
026400     IF NOT WK-C-SUCCESSFUL                                               
026500         DISPLAY "TSKSEL - OPEN FILE ERROR - VALID-FILE"                  
026600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
026700         GO TO Y900-ABNORMAL-TERMINATION                                  
026800     END-IF.                                                              
026900     MOVE "N" TO WK-C-EOF-EMP.                                            
027000     PERFORM A100-LOAD-EMP-TABLE UNTIL WK-C-EMP-EOF.                      
027100     CLOSE EMPLOYEE-FILE.                                                 
027200     MOVE "N" TO WK-C-EOF-TASK.                                           
027300     PERFORM A200-LOAD-TASK-TABLE UNTIL WK-C-TASK-EOF.                    
027400     CLOSE TASK-FILE.                                                     
027500 A099-INITIALISE-EX.                                                      
027600     EXIT.                                                                
027700                                                                          
027800*----------------------------------------------------------------         
027900 A100-LOAD-EMP-TABLE.                                                     
028000*----------------------------------------------------------------         
028100     READ EMPLOYEE-FILE                                                   
028200         AT END                                                           
028300             MOVE "Y" TO WK-C-EOF-EMP                                     
028400         NOT AT END                                                       
028500             ADD 1 TO W01-EMP-TALLY                                       
028600             MOVE TSKEMPF-EMP-ID                                          
028700                 TO W01-EMP-ID (W01-EMP-TALLY)                            
028800             MOVE TSKEMPF-EMP-NAME                                        
028900                 TO W01-EMP-NAME (W01-EMP-TALLY)                          
029000             MOVE TSKEMPF-EMP-ACTIVE                                      
029100                 TO W01-EMP-ACTIVE (W01-EMP-TALLY)                        
029200             MOVE TSKEMPF-EMP-EMAIL                                       
029300                 TO W01-EMP-EMAIL (W01-EMP-TALLY)                         
029400             MOVE TSKEMPF-EMP-POSITION                                    
029500                 TO W01-EMP-POSITION (W01-EMP-TALLY)                      
029600     END-READ.                                                            
029700                                                                          
029800*----------------------------------------------------------------         
029900 A200-LOAD-TASK-TABLE.                                                    
030000*----------------------------------------------------------------         
030100     READ TASK-FILE                                                       
030200         AT END                                                           
030300             MOVE "Y" TO WK-C-EOF-TASK                                    
030400         NOT AT END                                                       
030500             ADD 1 TO W02-TSK-TALLY                                       
030600             MOVE TSKTSKF-TSK-ID                                          
030700                 TO W02-TSK-ID (W02-TSK-TALLY)                            
030800             MOVE TSKTSKF-TSK-TITLE                                       
030900                 TO W02-TSK-TITLE (W02-TSK-TALLY)                         
031000             MOVE TSKTSKF-TSK-PARENT                                      
031100                 TO W02-TSK-PARENT (W02-TSK-TALLY)                        
031200             MOVE TSKTSKF-TSK-ASSIGNEE                                    
031300                 TO W02-TSK-ASSIGNEE (W02-TSK-TALLY)                      
031400             MOVE TSKTSKF-TSK-STATUS                                      
031500                 TO W02-TSK-STATUS (W02-TSK-TALLY)                        
031600             MOVE TSKTSKF-TSK-DUE-DATE                                    
031700                 TO W02-TSK-DUE-DATE (W02-TSK-TALLY)                      
031800     END-READ.                                                            
031900                                                                          
032000*----------------------------------------------------------------         
032100*                   S-01 / S-02 EMPLOYEE VALIDATION                       
032200*----------------------------------------------------------------         
032300 B000-VALIDATE-ONE-EMPLOYEE.                                              
032400*----------------------------------------------------------------         
032500     ADD 1 TO WK-N-CTL-EMP-READ.                                          
032600     MOVE "Y" TO WK-C-CUR-PASSED.                                         
032700     MOVE SPACES TO WK-C-CUR-ERR-CD WK-C-CUR-ERR-MSG.                     
032800     IF W01-EMP-EMAIL (W01-EMP-NDX) = SPACES                              
032900         GO TO B900-WRITE-RESULT                                          
033000     END-IF.                                                              
033100     MOVE W01-EMP-EMAIL (W01-EMP-NDX) TO WK-C-OTHER-EMAIL-UP.             
033200     PERFORM E900-UPPER-CASE-EMAIL                                        
033300        THRU E999-UPPER-CASE-EMAIL-EX.                                    
033400     MOVE WK-C-OTHER-EMAIL-UP TO WK-C-CUR-EMAIL-UP.                       
033500     PERFORM B100-CHECK-EMAIL-FORMAT                                      
033600        THRU B199-CHECK-EMAIL-FORMAT-EX.                                  
033700     IF NOT WK-C-EMAIL-HAS-AT-YES OR NOT WK-C-EMAIL-HAS-DOT-YES           
033800         MOVE "N"    TO WK-C-CUR-PASSED                                   
033900         MOVE "S001" TO WK-C-CUR-ERR-CD                                   
034000         STRING "E-mail address must contain both '@' and"                
034100                " '.'." DELIMITED BY SIZE                                 
034200                INTO WK-C-CUR-ERR-MSG                                     
034300         GO TO B900-WRITE-RESULT                                          
034400     END-IF.                                                              
034500     MOVE "N" TO WK-C-DUP-EMAIL-FOUND.                                    
034600     PERFORM B300-CHECK-ONE-PRIOR-EMAIL                                   
034700        THRU B399-CHECK-ONE-PRIOR-EMAIL-EX                                
034800        VARYING W01-EMP-NDX2 FROM 1 BY 1                                  
034900        UNTIL W01-EMP-NDX2 >= W01-EMP-NDX                                 
035000           OR WK-C-DUP-EMAIL-YES.                                         
035100     IF WK-C-DUP-EMAIL-YES                                                
035200         MOVE "N"    TO WK-C-CUR-PASSED                                   
035300         MOVE "S002" TO WK-C-CUR-ERR-CD                                   
035400         STRING "E-mail address already used by another"                  
035500                " employee." DELIMITED BY SIZE                            
035600                INTO WK-C-CUR-ERR-MSG                                     
035700     END-IF.                                                              
035800 B900-WRITE-RESULT.                                                       
035900     MOVE SPACES               TO TSKVALF-REC.                            
036000     MOVE "E"                  TO TSKVALF-REC-TYPE.                       
036100     MOVE W01-EMP-ID (W01-EMP-NDX) TO TSKVALF-ID.                         
036200     IF WK-C-CUR-IS-PASS                                                  
036300         MOVE "P" TO TSKVALF-STATUS                                       
036400         ADD 1 TO WK-N-CTL-EMP-PASS                                       
036500     ELSE                                                                 
036600         MOVE "F" TO TSKVALF-STATUS                                       
036700         ADD 1 TO WK-N-CTL-EMP-FAIL                                       
036800     END-IF.                                                              
036900     MOVE WK-C-CUR-ERR-CD  TO TSKVALF-ERR-CODE.                           
037000     MOVE WK-C-CUR-ERR-MSG TO TSKVALF-ERR-MSG.                            
037100     WRITE TSKVALF-REC.                                                   
037200     IF NOT WK-C-SUCCESSFUL                                               
037300         DISPLAY "TSKSEL - WRITE ERROR - VALID-FILE"                      
037400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
037500     END-IF.                                                              
037600 B999-VALIDATE-ONE-EMPLOYEE-EX.                                           
037700     EXIT.                                                                
037800                                                                          
037900*----------------------------------------------------------------         
038000 B100-CHECK-EMAIL-FORMAT.                                                 
038100*----------------------------------------------------------------         
038200     MOVE "N" TO WK-C-EMAIL-HAS-AT WK-C-EMAIL-HAS-DOT.                    
038300     MOVE WK-C-CUR-EMAIL-UP TO WK-C-OTHER-EMAIL-UP.                       
038400     PERFORM B150-CHECK-ONE-EMAIL-BYTE                                    
038500        THRU B199-CHECK-ONE-EMAIL-BYTE-EX                                 
038600        VARYING WK-N-EMAIL-SCAN-NDX FROM 1 BY 1                           
038700        UNTIL WK-N-EMAIL-SCAN-NDX > 40.                                   
038800 B199-CHECK-EMAIL-FORMAT-EX.                                              
038900     EXIT.                                                                
039000                                                                          
039100*----------------------------------------------------------------         
039200 B150-CHECK-ONE-EMAIL-BYTE.                                               
039300*----------------------------------------------------------------         
039400     IF WK-C-EMAIL-WORK-BYTE (WK-N-EMAIL-SCAN-NDX) = "@"                  
039500         MOVE "Y" TO WK-C-EMAIL-HAS-AT                                    
039600     END-IF.                                                              
039700     IF WK-C-EMAIL-WORK-BYTE (WK-N-EMAIL-SCAN-NDX) = "."                  
039800         MOVE "Y" TO WK-C-EMAIL-HAS-DOT                                   
039900     END-IF.                                                              
040000 B199-CHECK-ONE-EMAIL-BYTE-EX.                                            
040100     EXIT.                                                                
040200                                                                          
040300*----------------------------------------------------------------         
040400 B300-CHECK-ONE-PRIOR-EMAIL.                                              
040500*----------------------------------------------------------------         
040600     IF W01-EMP-EMAIL (W01-EMP-NDX2) = SPACES                             
040700         GO TO B399-CHECK-ONE-PRIOR-EMAIL-EX                              
040800     END-IF.                                                              
040900     MOVE W01-EMP-EMAIL (W01-EMP-NDX2) TO WK-C-OTHER-EMAIL-UP.            
041000     PERFORM E900-UPPER-CASE-EMAIL                                        
041100        THRU E999-UPPER-CASE-EMAIL-EX.                                    
041200     IF WK-C-OTHER-EMAIL-UP = WK-C-CUR-EMAIL-UP                           
041300         MOVE "Y" TO WK-C-DUP-EMAIL-FOUND                                 
041400     END-IF.                                                              
041500 B399-CHECK-ONE-PRIOR-EMAIL-EX.                                           
041600     EXIT.                                                                
041700                                                                          
041800*----------------------------------------------------------------         
041900 E900-UPPER-CASE-EMAIL.                                                   
042000*----------------------------------------------------------------         
042100     INSPECT WK-C-OTHER-EMAIL-UP                                          
042200         CONVERTING "abcdefghijklmnopqrstuvwxyz"                          
042300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
042400 E999-UPPER-CASE-EMAIL-EX.                                                
042500     EXIT.                                                                
042600                                                                          
042700*----------------------------------------------------------------         
042800*                   RECORD-SELECTION CONTROL CARD                         
042900*----------------------------------------------------------------         
043000 C000-BUILD-SELECTION-CARD.                                               
043100*----------------------------------------------------------------         
043200     MOVE "Y" TO WK-SEL-TSK-STATUS-ON.                                    
043300     MOVE "IN_PROGRESS" TO WK-SEL-TSK-STATUS.                             
043400     MOVE "Y" TO WK-SEL-TSK-LEVEL-ON.                                     
043500     MOVE "Y" TO WK-SEL-TSK-TOP-ONLY.                                     
043600     MOVE "Y" TO WK-SEL-EMP-ACTIVE-ON.                                    
043700 C099-BUILD-SELECTION-CARD-EX.                                            
043800     EXIT.                                                                
043900                                                                          
044000*----------------------------------------------------------------         
044100*                   TASK SELECTION PREDICATES                             
044200*----------------------------------------------------------------         
044300 D000-SELECT-ONE-TASK.                                                    
044400*----------------------------------------------------------------         
044500     MOVE "Y" TO WK-C-TSK-MATCHED.                                        
044600     IF WK-SEL-TSK-STATUS-APPLY                                           
044700         AND W02-TSK-STATUS (W02-TSK-NDX) NOT = WK-SEL-TSK-STATUS         
044800         MOVE "N" TO WK-C-TSK-MATCHED                                     
044900         GO TO D999-SELECT-ONE-TASK-EX                                    
045000     END-IF.                                                              
045100     IF WK-SEL-TSK-ASSIGN-APPLY                                           
045200         AND W02-TSK-ASSIGNEE (W02-TSK-NDX)                               
045300                 NOT = WK-SEL-TSK-ASSIGNEE                                
045400         MOVE "N" TO WK-C-TSK-MATCHED                                     
045500         GO TO D999-SELECT-ONE-TASK-EX                                    
045600     END-IF.                                                              
045700     IF WK-SEL-TSK-DUE-LO-APPLY                                           
045800         AND W02-TSK-DUE-DATE (W02-TSK-NDX) < WK-SEL-TSK-DUE-LO           
045900         MOVE "N" TO WK-C-TSK-MATCHED                                     
046000         GO TO D999-SELECT-ONE-TASK-EX                                    
046100     END-IF.                                                              
046200     IF WK-SEL-TSK-DUE-HI-APPLY                                           
046300         AND W02-TSK-DUE-DATE (W02-TSK-NDX) > WK-SEL-TSK-DUE-HI           
046400         MOVE "N" TO WK-C-TSK-MATCHED                                     
046500         GO TO D999-SELECT-ONE-TASK-EX                                    
046600     END-IF.                                                              
046700     IF WK-SEL-TSK-LEVEL-APPLY                                            
046800         IF WK-SEL-TSK-WANT-TOP                                           
046900             AND W02-TSK-PARENT (W02-TSK-NDX) NOT = SPACES                
047000             MOVE "N" TO WK-C-TSK-MATCHED                                 
047100             GO TO D999-SELECT-ONE-TASK-EX                                
047200         END-IF                                                           
047300         IF WK-SEL-TSK-WANT-CHILD                                         
047400             AND W02-TSK-PARENT (W02-TSK-NDX) = SPACES                    
047500             MOVE "N" TO WK-C-TSK-MATCHED                                 
047600             GO TO D999-SELECT-ONE-TASK-EX                                
047700         END-IF                                                           
047800     END-IF.                                                              
047900     IF WK-SEL-TSK-TITLE-APPLY                                            
048000         MOVE W02-TSK-TITLE (W02-TSK-NDX) TO WK-C-HAY-UP                  
048100         MOVE WK-SEL-TSK-TITLE            TO WK-C-NEEDLE-UP               
048200         PERFORM F000-TEST-CONTAINS                                       
048300            THRU F099-TEST-CONTAINS-EX                                    
048400         IF NOT WK-C-FOUND-SUBSTR-YES                                     
048500             MOVE "N" TO WK-C-TSK-MATCHED                                 
048600             GO TO D999-SELECT-ONE-TASK-EX                                
048700         END-IF                                                           
048800     END-IF.                                                              
048900     ADD 1 TO WK-N-CTL-TSK-SELECTED.                                      
049000 D999-SELECT-ONE-TASK-EX.                                                 
049100     EXIT.                                                                
049200                                                                          
049300*----------------------------------------------------------------         
049400*                   EMPLOYEE SELECTION PREDICATES                         
049500*----------------------------------------------------------------         
049600 E000-SELECT-ONE-EMPLOYEE.                                                
049700*----------------------------------------------------------------         
049800     MOVE "Y" TO WK-C-EMP-MATCHED.                                        
049900     IF WK-SEL-EMP-ACTIVE-APPLY                                           
050000         AND NOT W01-EMP-IS-ACTIVE (W01-EMP-NDX)                          
050100         MOVE "N" TO WK-C-EMP-MATCHED                                     
050200         GO TO E999-SELECT-ONE-EMPLOYEE-EX                                
050300     END-IF.                                                              
050400     IF WK-SEL-EMP-TEXT-APPLY                                             
050500*                   TSK047 - NAME OR POSITION OR E-MAIL, ANY ONE          
050600*                   OF THE THREE CONTAINING THE SEARCH TEXT IS            
050700*                   A MATCH                                               
050800         MOVE W01-EMP-NAME (W01-EMP-NDX) TO WK-C-HAY-UP                   
050900         MOVE WK-SEL-EMP-TEXT             TO WK-C-NEEDLE-UP               
051000         PERFORM F000-TEST-CONTAINS                                       
051100            THRU F099-TEST-CONTAINS-EX                                    
051200         IF NOT WK-C-FOUND-SUBSTR-YES                                     
051300             MOVE W01-EMP-POSITION (W01-EMP-NDX) TO WK-C-HAY-UP           
051400             MOVE WK-SEL-EMP-TEXT             TO WK-C-NEEDLE-UP           
051500             PERFORM F000-TEST-CONTAINS                                   
051600                THRU F099-TEST-CONTAINS-EX                                
051700         END-IF                                                           
051800         IF NOT WK-C-FOUND-SUBSTR-YES                                     
051900             MOVE W01-EMP-EMAIL (W01-EMP-NDX) TO WK-C-HAY-UP              
052000             MOVE WK-SEL-EMP-TEXT              TO WK-C-NEEDLE-UP          
052100             PERFORM F000-TEST-CONTAINS                                   
052200                THRU F099-TEST-CONTAINS-EX                                
052300         END-IF                                                           
052400         IF NOT WK-C-FOUND-SUBSTR-YES                                     
052500             MOVE "N" TO WK-C-EMP-MATCHED                                 
052600             GO TO E999-SELECT-ONE-EMPLOYEE-EX                            
052700         END-IF                                                           
052800     END-IF.                                                              
052900     ADD 1 TO WK-N-CTL-EMP-SELECTED.                                      
053000 E999-SELECT-ONE-EMPLOYEE-EX.                                             
053100     EXIT.                                                                
053200                                                                          
053300*----------------------------------------------------------------         
053400*                   S-03 CASE-INSENSITIVE "CONTAINS" TEST                 
053500*----------------------------------------------------------------         
053600 F000-TEST-CONTAINS.                                                      
053700*----------------------------------------------------------------         
053800     MOVE "N" TO WK-C-FOUND-SUBSTR.                                       
053900     INSPECT WK-C-HAY-UP                                                  
054000         CONVERTING "abcdefghijklmnopqrstuvwxyz"                          
054100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
054200     INSPECT WK-C-NEEDLE-UP                                               
054300         CONVERTING "abcdefghijklmnopqrstuvwxyz"                          
054400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
054500     IF WK-C-NEEDLE-UP = SPACES                                           
054600         MOVE "Y" TO WK-C-FOUND-SUBSTR                                    
054700         GO TO F099-TEST-CONTAINS-EX                                      
054800     END-IF.                                                              
054900     MOVE ZEROS TO WK-N-NEEDLE-LEN.                                       
055000     PERFORM F100-MEASURE-NEEDLE                                          
055100        THRU F199-MEASURE-NEEDLE-EX                                       
055200        VARYING WK-N-SCAN-POS FROM 20 BY -1                               
055300        UNTIL WK-N-SCAN-POS < 1                                           
055400           OR WK-N-NEEDLE-LEN NOT = ZEROS.                                
055500     IF WK-N-NEEDLE-LEN = ZEROS                                           
055600         MOVE "Y" TO WK-C-FOUND-SUBSTR                                    
055700         GO TO F099-TEST-CONTAINS-EX                                      
055800     END-IF.                                                              
055900     COMPUTE WK-N-SCAN-LIMIT = 41 - WK-N-NEEDLE-LEN.                      
056000     PERFORM F200-TRY-ONE-POSITION                                        
056100        THRU F299-TRY-ONE-POSITION-EX                                     
056200        VARYING WK-N-SCAN-POS FROM 1 BY 1                                 
056300        UNTIL WK-N-SCAN-POS > WK-N-SCAN-LIMIT                             
056400           OR WK-C-FOUND-SUBSTR-YES.                                      
056500 F099-TEST-CONTAINS-EX.                                                   
056600     EXIT.                                                                
056700                                                                          
056800*----------------------------------------------------------------         
056900 F100-MEASURE-NEEDLE.                                                     
057000*----------------------------------------------------------------         
057100     IF WK-C-NEEDLE-UP (WK-N-SCAN-POS:1) NOT = SPACE                      
057200         MOVE WK-N-SCAN-POS TO WK-N-NEEDLE-LEN                            
057300     END-IF.                                                              
057400 F199-MEASURE-NEEDLE-EX.                                                  
057500     EXIT.                                                                
057600                                                                          
057700*----------------------------------------------------------------         
057800 F200-TRY-ONE-POSITION.                                                   
057900*----------------------------------------------------------------         
058000     IF WK-C-HAY-UP (WK-N-SCAN-POS:WK-N-NEEDLE-LEN)                       
058100             = WK-C-NEEDLE-UP (1:WK-N-NEEDLE-LEN)                         
058200         MOVE "Y" TO WK-C-FOUND-SUBSTR                                    
058300     END-IF.                                                              
058400 F299-TRY-ONE-POSITION-EX.                                                
058500     EXIT.                                                                
058600                                                                          
058700*----------------------------------------------------------------         
058800*                   PROGRAM SUBROUTINE                         *          
058900*----------------------------------------------------------------         
059000 Y900-ABNORMAL-TERMINATION.                                               
059100     PERFORM Z000-END-PROGRAM-ROUTINE                                     
059200        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
059300     STOP RUN.                                                            
059400                                                                          
059500 Z000-END-PROGRAM-ROUTINE.                                                
059600     CLOSE VALID-FILE.                                                    
059700     IF NOT WK-C-SUCCESSFUL                                               
059800         DISPLAY "TSKSEL - CLOSE FILE ERROR - VALID-FILE"                 
059900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
060000     END-IF.                                                              
060100 Z999-END-PROGRAM-ROUTINE-EX.                                             
060200     EXIT.                                                                
060300                                                                          
060400*****************************************************************         
060500************** END OF PROGRAM SOURCE -  TSKSEL ******************         
060600*****************************************************************         
