000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TSKVDEP.                                                 
000500 AUTHOR.         BRENDA FT.                                               
000600 INSTALLATION.   TASK TRACKER BATCH SUITE.                                
000700 DATE-WRITTEN.   04 FEB 1994.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NONE.                                                    
001000*                                                                         
001100*DESCRIPTION :  DEPENDENCY-VALIDATION.  RUNS DIRECTLY AFTER               
001200*               TSKVTSK IN THE JOB STREAM AND EXTENDS THE SAME            
001300*               VALID-FILE.  READS THE DEPENDENCY FILE, CHECKS            
001400*               EACH LINK FOR SELF-DEPENDENCY, CIRCULARITY,               
001500*               DUPLICATION AND UNKNOWN TASK REFERENCES, AND              
001600*               WRITES ONE 'D' TYPE ROW PER DEPENDENCY.                   
001700*______________________________________________________________           
001800* HISTORY OF MODIFICATION:                                                
001900*================================================================         
002000* TSK003 BRENFT  04/02/1994 - ORIGINAL VERSION.                           
002100*----------------------------------------------------------------         
002200* TSK005 SUBRJ   19/09/1998 - Y2K READINESS SWEEP - NO CENTURY            
002300*                             AMBIGUOUS DATE FIELDS IN THIS               
002400*                             PROGRAM, REVIEWED AND SIGNED OFF.           
002500*----------------------------------------------------------------         
002600* TSK013 BRENFT  21/05/2024 - ADDED TYPE 'D' RESULT ROW SO                
002700*                             VALID-FILE COULD CARRY BOTH TASK            
002800*                             AND DEPENDENCY OUTCOMES.                    
002900*----------------------------------------------------------------         
003000* TSK022 SUBRJ   15/08/2025 - QA-0825. A BAD EXTRACT LEFT SOME            
003100*                             DEPENDENCY ROWS POINTING AT A               
003200*                             PREDECESSOR OR SUCCESSOR TASK ID            
003300*                             THAT DID NOT EXIST ON TASK-FILE -           
003400*                             TSKGANT SILENTLY DROPPED THEM               
003500*                             LATER WITH NO ERROR TRAIL. ADDED            
003600*                             D004 SO EVERY REFERENCE IS                  
003700*                             CHECKED AGAINST THE IN-MEMORY               
003800*                             TASK TABLE HERE AND FLAGGED.                
003900*----------------------------------------------------------------         
004000* TSK042 SUBRJ   09/08/2026 - ADDED A RAW DUMP VIEW OVER THE              
004100*                             CURRENT-DEPENDENCY WORK AREA AND A          
004200*                             BYTE VIEW OVER THE CIRCULAR-LINK            
004300*                             WALK POINTER SO OPS CAN SEE WHERE A         
004400*                             CORRUPT CHAIN BROKE WITHOUT A FULL          
004500*                             STORAGE DUMP. QA-1207.                      
004600*================================================================         
004700 EJECT                                                                    
004800**********************                                                    
004900 ENVIRONMENT DIVISION.                                                    
005000**********************                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER.  IBM-AS400.                                             
005300 OBJECT-COMPUTER.  IBM-AS400.                                             
005400 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
005500                       ON STATUS IS U0-ON                                 
005600                       OFF STATUS IS U0-OFF                               
005700                   C01 IS TOP-OF-FORM.                                    
005800                                                                          
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100     SELECT TASK-FILE ASSIGN TO DATABASE-TASKFILE                         
006200            ORGANIZATION IS SEQUENTIAL                                    
006300            ACCESS MODE  IS SEQUENTIAL                                    
006400            FILE STATUS  IS WK-C-FILE-STATUS.                             
006500     SELECT DEPEND-FILE ASSIGN TO DATABASE-DEPNDFIL                       
006600            ORGANIZATION IS SEQUENTIAL                                    
006700            ACCESS MODE  IS SEQUENTIAL                                    
006800            FILE STATUS  IS WK-C-FILE-STATUS.                             
006900     SELECT VALID-FILE ASSIGN TO DATABASE-VALIDFIL                        
007000            ORGANIZATION IS SEQUENTIAL                                    
007100            ACCESS MODE  IS SEQUENTIAL                                    
007200            FILE STATUS  IS WK-C-FILE-STATUS.                             
007300                                                                          
007400***************                                                           
007500 DATA DIVISION.                                                           
007600***************                                                           
007700 FILE SECTION.                                                            
007800**************                                                            
007900 FD  TASK-FILE                                                            
008000     LABEL RECORDS ARE OMITTED                                            
008100     DATA RECORD IS TSKTSKF-REC.                                          
008200 01  TSKTSKF-REC.                                                         
008300     COPY TSKTSKF.                                                        
008400                                                                          
008500 FD  DEPEND-FILE                                                          
008600     LABEL RECORDS ARE OMITTED                                            
008700     DATA RECORD IS TSKDEPF-REC.                                          
008800 01  TSKDEPF-REC.                                                         
008900     COPY TSKDEPF.                                                        
009000                                                                          
009100 FD  VALID-FILE                                                           
009200     LABEL RECORDS ARE OMITTED                                            
009300     DATA RECORD IS TSKVALF-REC.                                          
009400 01  TSKVALF-REC.                                                         
009500     COPY TSKVALF.                                                        
009600                                                                          
009700 WORKING-STORAGE SECTION.                                                 
009800*************************                                                 
009900 01  FILLER                          PIC X(24)        VALUE               
010000     "** PROGRAM TSKVDEP **".                                             
010100                                                                          
010200* ------------------ PROGRAM WORKING STORAGE -------------------*         
010300 01    WK-C-COMMON.                                                       
010400     COPY ASCMWS.                                                         
010500                                                                          
010600 01  WK-C-TABLES.                                                         
010700     COPY TSKTABS.                                                        
010800                                                                          
010900 01  WK-C-DEPTAB.                                                         
011000     COPY TSKDTAB.                                                        
011100                                                                          
011200 01  WK-C-EOF-TASK                   PIC X(01) VALUE "N".                 
011300     88  WK-C-TASK-EOF                    VALUE "Y".                      
011400 01  WK-C-EOF-DEPEND                 PIC X(01) VALUE "N".                 
011500     88  WK-C-DEPEND-EOF                  VALUE "Y".                      
011600 01  WK-C-CURRENT-DEP.                                                    
011700     05  WK-C-CUR-ID                 PIC X(36).                           
011800     05  WK-C-CUR-ERR-CD             PIC X(04).                           
011900     05  WK-C-CUR-ERR-MSG            PIC X(60).                           
012000     05  WK-C-CUR-PASSED             PIC X(01).                           
012100         88  WK-C-CUR-IS-PASS            VALUE "Y".                       
012200     05  FILLER                      PIC X(01).                           
012300 01  WK-C-CURRENT-DEP-VIEW REDEFINES WK-C-CURRENT-DEP                     
012400                                         PIC X(102).                      
012500*                   TSK042 - OWN-FILE REDEFINES 1 - RAW DUMP              
012600*                   VIEW OF THE CURRENT-DEPENDENCY WORK AREA              
012700 01  WK-C-VISITED-TABLE.                                                  
012800     05  WK-C-VISITED-ENTRY         PIC X(36)                             
012900             OCCURS 200 TIMES INDEXED BY WK-C-VISIT-NDX.                  
013000 01  WK-N-VISITED-TALLY              PIC 9(05) COMP.                      
013100 01  WK-N-WALK-STEPS                 PIC 9(05) COMP.                      
013200*                   GUARDS THE CIRCULAR-LINK WALK AGAINST A               
013300*                   RUNAWAY LOOP IF THE TABLE ITSELF IS CORRUPT           
013400 01  WK-C-CYCLE-FOUND                PIC X(01).                           
013500     88  WK-C-CYCLE-YES                  VALUE "Y".                       
013600 01  WK-C-DUP-FOUND                  PIC X(01).                           
013700     88  WK-C-DUP-YES                    VALUE "Y".                       
013800 01  WK-C-PRED-FOUND                 PIC X(01).                           
013900     88  WK-C-PRED-YES                   VALUE "Y".                       
014000 01  WK-C-SUCC-FOUND                 PIC X(01).                           
014100     88  WK-C-SUCC-YES                   VALUE "Y".                       
014200 01  WK-N-CTL-READ                   PIC 9(07) COMP.                      
014300 01  WK-N-CTL-PASS                   PIC 9(07) COMP.                      
014400 01  WK-N-CTL-FAIL                   PIC 9(07) COMP.                      
014500 01  WK-C-WALK-PTR                   PIC X(36).                           
014600 01  WK-C-WALK-PTR-BYTES REDEFINES WK-C-WALK-PTR.                         
014700     05  WK-C-WALK-PTR-BYTE         PIC X(01)                             
014800             OCCURS 36 TIMES.                                             
014900*                   TSK042 - OWN-FILE REDEFINES 2 - LETS OPS              
015000*                   STEP THROUGH THE WALK POINTER ONE BYTE AT             
015100*                   A TIME WHEN A CORRUPT CHAIN IS SUSPECTED              
015200 01  WK-C-CUR-ID-HALVES REDEFINES WK-C-CURRENT-DEP.                       
015300     05  WK-C-CUR-ID-FRONT          PIC X(18).                            
015400     05  WK-C-CUR-ID-BACK           PIC X(18).                            
015500     05  FILLER                     PIC X(66).                            
015600*                   TSK042 - OWN-FILE REDEFINES 3 - FRONT/BACK            
015700*                   HALVES OF THE CURRENT DEPENDENCY ID FOR A             
015800*                   QUICK EYEBALL COMPARE IN A SHORT DISPLAY              
015900*                   LINE WITHOUT PRINTING THE FULL 36 BYTES               
016000 01  W02-TSK-NDX2                    USAGE INDEX.                         
016100 01  W03-DEP-NDX2                    USAGE INDEX.                         
016200*                   SECOND INDEX INTO W03-DEP-TABLE, USED WHEN            
016300*                   THE OUTER PERFORM IS ALREADY KEYED ON NDX             
016400                                                                          
016500****************************************************************          
016600************** END OF WORKING-STORAGE - TSKVDEP ****************          
016700****************************************************************          
016800 EJECT                                                                    
016900****************                                                          
017000 PROCEDURE DIVISION.                                                      
017100****************                                                          
017200 MAIN-MODULE.                                                             
017300     PERFORM A000-INITIALISE                                              
017400        THRU A099-INITIALISE-EX.                                          
017500     PERFORM B000-VALIDATE-ONE-DEPEND                                     
017600        THRU B999-VALIDATE-ONE-DEPEND-EX                                  
017700        VARYING W03-DEP-NDX FROM 1 BY 1                                   
017800        UNTIL W03-DEP-NDX > W03-DEP-TALLY.                                
017900     DISPLAY "TSKVDEP - DEPENDS READ  " WK-N-CTL-READ.                    
018000     DISPLAY "TSKVDEP - DEPENDS PASSED" WK-N-CTL-PASS.                    
018100     DISPLAY "TSKVDEP - DEPENDS FAILED" WK-N-CTL-FAIL.                    
018200     PERFORM Z000-END-PROGRAM-ROUTINE                                     
018300        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
018400     STOP RUN.                                                            
018500                                                                          
018600*----------------------------------------------------------------         
018700 A000-INITIALISE.                                                         
018800*----------------------------------------------------------------         
018900     MOVE ZEROS TO WK-N-CTL-READ WK-N-CTL-PASS WK-N-CTL-FAIL.             
019000     MOVE ZEROS TO W02-TSK-TALLY W03-DEP-TALLY.                           
019100     OPEN INPUT  TASK-FILE.                                               
019200     IF NOT WK-C-SUCCESSFUL                                               
019300         DISPLAY "TSKVDEP - OPEN FILE ERROR - TASK-FILE"                  
019400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
019500         GO TO Y900-ABNORMAL-TERMINATION                                  
019600     END-IF.                                                              
019700     PERFORM A100-LOAD-TASK-TABLE UNTIL WK-C-TASK-EOF.                    
019800     CLOSE TASK-FILE.                                                     
019900     OPEN INPUT  DEPEND-FILE.                                             
020000     IF NOT WK-C-SUCCESSFUL                                               
020100         DISPLAY "TSKVDEP - OPEN FILE ERROR - DEPEND-FILE"                
020200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
020300         GO TO Y900-ABNORMAL-TERMINATION                                  
020400     END-IF.                                                              
020500     PERFORM A200-LOAD-DEPEND-TABLE UNTIL WK-C-DEPEND-EOF.                
020600     CLOSE DEPEND-FILE.                                                   
020700     OPEN EXTEND VALID-FILE.                                              
020800     IF NOT WK-C-SUCCESSFUL                                               
020900         DISPLAY "TSKVDEP - OPEN FILE ERROR - VALID-FILE"                 
021000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
021100         GO TO Y900-ABNORMAL-TERMINATION                                  
021200     END-IF.                                                              
021300 A099-INITIALISE-EX.                                                      
021400     EXIT.                                                                
021500                                                                          
021600*----------------------------------------------------------------         
021700 A100-LOAD-TASK-TABLE.                                                    
021800*----------------------------------------------------------------         
021900     READ TASK-FILE                                                       
022000         AT END                                                           
022100             MOVE "Y" TO WK-C-EOF-TASK                                    
022200         NOT AT END                                                       
022300             ADD 1 TO W02-TSK-TALLY                                       
022400             MOVE TSKTSKF-TSK-ID                                          
022500                 TO W02-TSK-ID (W02-TSK-TALLY)                            
022600     END-READ.                                                            
022700                                                                          
022800*----------------------------------------------------------------         
022900 A200-LOAD-DEPEND-TABLE.                                                  
023000*----------------------------------------------------------------         
023100     READ DEPEND-FILE                                                     
023200         AT END                                                           
023300             MOVE "Y" TO WK-C-EOF-DEPEND                                  
023400         NOT AT END                                                       
023500             ADD 1 TO W03-DEP-TALLY                                       
023600             ADD 1 TO WK-N-CTL-READ                                       
023700             MOVE TSKDEPF-DEP-ID                                          
023800                 TO W03-DEP-ID (W03-DEP-TALLY)                            
023900             MOVE TSKDEPF-DEP-PRED                                        
024000                 TO W03-DEP-PRED (W03-DEP-TALLY)                          
024100             MOVE TSKDEPF-DEP-SUCC                                        
024200                 TO W03-DEP-SUCC (W03-DEP-TALLY)                          
024300             MOVE TSKDEPF-DEP-TYPE                                        
024400                 TO W03-DEP-TYPE (W03-DEP-TALLY)                          
024500             MOVE TSKDEPF-DEP-LAG                                         
024600                 TO W03-DEP-LAG (W03-DEP-TALLY)                           
024700     END-READ.                                                            
024800                                                                          
024900*----------------------------------------------------------------         
025000 B000-VALIDATE-ONE-DEPEND.                                                
025100*----------------------------------------------------------------         
025200     MOVE W03-DEP-ID (W03-DEP-NDX)    TO WK-C-CUR-ID.                     
025300     MOVE SPACES  TO WK-C-CUR-ERR-CD WK-C-CUR-ERR-MSG.                    
025400     MOVE "Y"     TO WK-C-CUR-PASSED.                                     
025500     IF W03-DEP-PRED (W03-DEP-NDX) = W03-DEP-SUCC (W03-DEP-NDX)           
025600         MOVE "N"      TO WK-C-CUR-PASSED                                 
025700         MOVE "D001"   TO WK-C-CUR-ERR-CD                                 
025800         MOVE "Task cannot depend on itself."                             
025900                       TO WK-C-CUR-ERR-MSG                                
026000         GO TO B900-WRITE-RESULT                                          
026100     END-IF.                                                              
026200     PERFORM C000-CHECK-CIRCULAR                                          
026300        THRU C099-CHECK-CIRCULAR-EX.                                      
026400     IF WK-C-CYCLE-YES                                                    
026500         MOVE "N"      TO WK-C-CUR-PASSED                                 
026600         MOVE "D002"   TO WK-C-CUR-ERR-CD                                 
026700         MOVE "Dependency would create a circular link."                  
026800                       TO WK-C-CUR-ERR-MSG                                
026900         GO TO B900-WRITE-RESULT                                          
027000     END-IF.                                                              
027100     PERFORM D000-CHECK-DUPLICATE                                         
027200        THRU D099-CHECK-DUPLICATE-EX.                                     
027300     IF WK-C-DUP-YES                                                      
027400         MOVE "N"      TO WK-C-CUR-PASSED                                 
027500         MOVE "D003"   TO WK-C-CUR-ERR-CD                                 
027600         MOVE "Duplicate predecessor/successor pair."                     
027700                       TO WK-C-CUR-ERR-MSG                                
027800         GO TO B900-WRITE-RESULT                                          
027900     END-IF.                                                              
028000     PERFORM E000-CHECK-TASK-REFS                                         
028100        THRU E099-CHECK-TASK-REFS-EX.                                     
028200     IF NOT WK-C-PRED-YES OR NOT WK-C-SUCC-YES                            
028300         MOVE "N"      TO WK-C-CUR-PASSED                                 
028400         MOVE "D004"   TO WK-C-CUR-ERR-CD                                 
028500         MOVE "Unknown predecessor or successor task."                    
028600                       TO WK-C-CUR-ERR-MSG                                
028700     END-IF.                                                              
028800 B900-WRITE-RESULT.                                                       
028900     MOVE SPACES          TO TSKVALF-REC.                                 
029000     MOVE "D"             TO TSKVALF-REC-TYPE.                            
029100     MOVE WK-C-CUR-ID     TO TSKVALF-ID.                                  
029200     IF WK-C-CUR-IS-PASS                                                  
029300         MOVE "P" TO TSKVALF-STATUS                                       
029400         ADD 1 TO WK-N-CTL-PASS                                           
029500     ELSE                                                                 
029600         MOVE "F" TO TSKVALF-STATUS                                       
029700         ADD 1 TO WK-N-CTL-FAIL                                           
029800     END-IF.                                                              
029900     MOVE WK-C-CUR-ERR-CD  TO TSKVALF-ERR-CODE.                           
030000     MOVE WK-C-CUR-ERR-MSG TO TSKVALF-ERR-MSG.                            
030100     WRITE TSKVALF-REC.                                                   
030200     IF NOT WK-C-SUCCESSFUL                                               
030300         DISPLAY "TSKVDEP - WRITE ERROR - VALID-FILE"                     
030400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
030500     END-IF.                                                              
030600 B999-VALIDATE-ONE-DEPEND-EX.                                             
030700     EXIT.                                                                
030800                                                                          
030900*----------------------------------------------------------------         
031000 C000-CHECK-CIRCULAR.                                                     
031100*----------------------------------------------------------------         
031200     MOVE "N" TO WK-C-CYCLE-FOUND.                                        
031300     MOVE ZEROS TO WK-N-VISITED-TALLY WK-N-WALK-STEPS.                    
031400     MOVE W03-DEP-SUCC (W03-DEP-NDX) TO WK-C-WALK-PTR.                    
031500     PERFORM C100-WALK-ONE-STEP                                           
031600        THRU C199-WALK-ONE-STEP-EX                                        
031700        UNTIL WK-C-WALK-PTR = SPACES                                      
031800           OR WK-C-CYCLE-YES                                              
031900           OR WK-N-WALK-STEPS > 200.                                      
032000 C099-CHECK-CIRCULAR-EX.                                                  
032100     EXIT.                                                                
032200                                                                          
032300*----------------------------------------------------------------         
032400 C100-WALK-ONE-STEP.                                                      
032500*----------------------------------------------------------------         
032600     ADD 1 TO WK-N-WALK-STEPS.                                            
032700     IF WK-C-WALK-PTR = W03-DEP-PRED (W03-DEP-NDX)                        
032800         MOVE "Y" TO WK-C-CYCLE-FOUND                                     
032900         GO TO C199-WALK-ONE-STEP-EX                                      
033000     END-IF.                                                              
033100     PERFORM C300-CHECK-VISITED                                           
033200        THRU C399-CHECK-VISITED-EX                                        
033300        VARYING WK-C-VISIT-NDX FROM 1 BY 1                                
033400        UNTIL WK-C-VISIT-NDX > WK-N-VISITED-TALLY                         
033500           OR WK-C-CYCLE-YES.                                             
033600     IF WK-C-CYCLE-YES                                                    
033700         GO TO C199-WALK-ONE-STEP-EX                                      
033800     END-IF.                                                              
033900     ADD 1 TO WK-N-VISITED-TALLY.                                         
034000     MOVE WK-C-WALK-PTR                                                   
034100         TO WK-C-VISITED-ENTRY (WK-N-VISITED-TALLY).                      
034200     MOVE "N" TO WK-C-PRED-FOUND.                                         
034300     PERFORM C400-FIND-NEXT-LINK                                          
034400        THRU C499-FIND-NEXT-LINK-EX                                       
034500        VARYING W03-DEP-NDX2 FROM 1 BY 1                                  
034600        UNTIL W03-DEP-NDX2 > W03-DEP-TALLY                                
034700           OR WK-C-PRED-YES.                                              
034800     IF NOT WK-C-PRED-YES                                                 
034900         MOVE SPACES TO WK-C-WALK-PTR                                     
035000     END-IF.                                                              
035100 C199-WALK-ONE-STEP-EX.                                                   
035200     EXIT.                                                                
035300                                                                          
035400*----------------------------------------------------------------         
035500 C300-CHECK-VISITED.                                                      
035600*----------------------------------------------------------------         
035700     IF WK-C-VISITED-ENTRY (WK-C-VISIT-NDX) = WK-C-WALK-PTR               
035800         MOVE "Y" TO WK-C-CYCLE-FOUND                                     
035900     END-IF.                                                              
036000 C399-CHECK-VISITED-EX.                                                   
036100     EXIT.                                                                
036200                                                                          
036300*----------------------------------------------------------------         
036400 C400-FIND-NEXT-LINK.                                                     
036500*----------------------------------------------------------------         
036600     IF W03-DEP-PRED (W03-DEP-NDX2) = WK-C-WALK-PTR                       
036700         MOVE "Y" TO WK-C-PRED-FOUND                                      
036800         MOVE W03-DEP-SUCC (W03-DEP-NDX2) TO WK-C-WALK-PTR                
036900     END-IF.                                                              
037000 C499-FIND-NEXT-LINK-EX.                                                  
037100     EXIT.                                                                
037200                                                                          
037300*----------------------------------------------------------------         
037400 D000-CHECK-DUPLICATE.                                                    
037500*----------------------------------------------------------------         
037600     MOVE "N" TO WK-C-DUP-FOUND.                                          
037700     PERFORM D100-CHECK-ONE-PRIOR                                         
037800        THRU D199-CHECK-ONE-PRIOR-EX                                      
037900        VARYING W03-DEP-NDX2 FROM 1 BY 1                                  
038000        UNTIL W03-DEP-NDX2 > W03-DEP-NDX                                  
038100           OR WK-C-DUP-YES.                                               
038200 D099-CHECK-DUPLICATE-EX.                                                 
038300     EXIT.                                                                
038400                                                                          
038500*----------------------------------------------------------------         
038600 D100-CHECK-ONE-PRIOR.                                                    
038700*----------------------------------------------------------------         
038800     IF W03-DEP-NDX2 NOT = W03-DEP-NDX                                    
038900         AND W03-DEP-PRED (W03-DEP-NDX2) =                                
039000             W03-DEP-PRED (W03-DEP-NDX)                                   
039100         AND W03-DEP-SUCC (W03-DEP-NDX2) =                                
039200             W03-DEP-SUCC (W03-DEP-NDX)                                   
039300         MOVE "Y" TO WK-C-DUP-FOUND                                       
039400     END-IF.                                                              
039500 D199-CHECK-ONE-PRIOR-EX.                                                 
039600     EXIT.                                                                
039700                                                                          
039800*----------------------------------------------------------------         
039900 E000-CHECK-TASK-REFS.                                                    
040000*----------------------------------------------------------------         
040100     MOVE "N" TO WK-C-PRED-FOUND.                                         
040200     MOVE "N" TO WK-C-SUCC-FOUND.                                         
040300     PERFORM E100-CHECK-ONE-TASK-ROW                                      
040400        THRU E199-CHECK-ONE-TASK-ROW-EX                                   
040500        VARYING W02-TSK-NDX2 FROM 1 BY 1                                  
040600        UNTIL W02-TSK-NDX2 > W02-TSK-TALLY                                
040700           OR (WK-C-PRED-YES AND WK-C-SUCC-YES).                          
040800 E099-CHECK-TASK-REFS-EX.                                                 
040900     EXIT.                                                                
041000                                                                          
041100*----------------------------------------------------------------         
041200 E100-CHECK-ONE-TASK-ROW.                                                 
041300*----------------------------------------------------------------         
041400     IF W02-TSK-ID (W02-TSK-NDX2) = W03-DEP-PRED (W03-DEP-NDX)            
041500         MOVE "Y" TO WK-C-PRED-FOUND                                      
041600     END-IF.                                                              
041700     IF W02-TSK-ID (W02-TSK-NDX2) = W03-DEP-SUCC (W03-DEP-NDX)            
041800         MOVE "Y" TO WK-C-SUCC-FOUND                                      
041900     END-IF.                                                              
042000 E199-CHECK-ONE-TASK-ROW-EX.                                              
042100     EXIT.                                                                
042200                                                                          
042300*----------------------------------------------------------------         
042400*                   PROGRAM SUBROUTINE                         *          
042500*----------------------------------------------------------------         
042600 Y900-ABNORMAL-TERMINATION.                                               
042700     PERFORM Z000-END-PROGRAM-ROUTINE                                     
042800        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
042900     STOP RUN.                                                            
043000                                                                          
043100 Z000-END-PROGRAM-ROUTINE.                                                
043200     CLOSE VALID-FILE.                                                    
043300     IF NOT WK-C-SUCCESSFUL                                               
043400         DISPLAY "TSKVDEP - CLOSE FILE ERROR - VALID-FILE"                
043500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
043600     END-IF.                                                              
043700 Z999-END-PROGRAM-ROUTINE-EX.                                             
043800     EXIT.                                                                
043900                                                                          
044000*****************************************************************         
044100************** END OF PROGRAM SOURCE -  TSKVDEP ***************           
044200*****************************************************************         
